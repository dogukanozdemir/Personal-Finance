000100* PFBCMWS.cpybk
000200*-----------------------------------------------------------------*
000300* COMMON WORK AREA - FILE STATUS CONDITIONS AND "TODAY" WORK
000400* FIELDS SHARED ACROSS ALL PFB BATCH PROGRAMS.
000500*-----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*===================================================================
000800* PFB003 RLB    14/03/1991 - INITIAL VERSION                      PFB003
000900* PFB038 MFS    08/01/1999 - Y2K - WK-C-TODAY WIDENED TO CCYYMMDD PFB038
001000*===================================================================
001100 01  WK-C-COMMON.
001200     05  WK-C-FILE-STATUS              PIC X(02).
001300         88  WK-C-SUCCESSFUL                   VALUE "00".
001400         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
001500         88  WK-C-DUPLICATE-KEY                VALUE "22".
001600         88  WK-C-END-OF-FILE                  VALUE "10".
001700     05  WK-C-TODAY                    PIC 9(08).
001800*                                CCYYMMDD, ACCEPT FROM DATE YYYYMMDD
001900     05  WK-C-TODAY-R  REDEFINES WK-C-TODAY.
002000         10  WK-C-TODAY-CCYY           PIC 9(04).
002100         10  WK-C-TODAY-MM             PIC 9(02).
002200         10  WK-C-TODAY-DD             PIC 9(02).
002300     05  WK-C-TODAY-TIME               PIC 9(06).
002400     05  WK-C-RECORD-COUNT             PIC 9(09) COMP.
002500     05  WK-C-SUBSCRIPT-1              PIC 9(05) COMP.
002600     05  WK-C-SUBSCRIPT-2              PIC 9(05) COMP.
