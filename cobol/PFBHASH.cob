000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PFBHASH.
000500 AUTHOR.         DARYL J PINTO.
000600 INSTALLATION.   CONSUMER ANALYTICS UNIT.
000700 DATE-WRITTEN.   22 MAY 2002.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT BUILDS THE
001200*               PIPE-DELIMITED DEDUP KEY STRING FOR ONE OF THE
001300*               THREE DEDUP-HASH FORMULAE (DEBIT, CREDIT OR
001400*               ACCOUNT-SCOPED) AND FOLDS IT INTO A 64-CHARACTER
001500*               HEX CONTENT DIGEST.  THIS SHOP HAS NO CRYPTO-
001600*               GRAPHIC COPROCESSOR OR SHA-256 SYSTEM API, SO
001700*               THE DIGEST IS THE IN-HOUSE FOLDED-CHECKSUM
001800*               ALGORITHM USED ELSEWHERE FOR CONTENT KEYS - NOT
001900*               A BIT-FOR-BIT SHA-256 IMPLEMENTATION.
002000*
002100*---------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* PFB049  22/05/2002  DJP  - INITIAL VERSION - DEBIT/CREDIT
002500*                            FORMULAE ONLY, CALLED FROM PFBIMPTX.
002600* PFB060  11/02/2004  DJP  - ADD ACCOUNT-SCOPED FORMULA FOR
002700*                            PFBIMPAL (OLDER IMPORT PATH).
002800* PFB071  19/09/2006  KCT  - B200-BUILD-ACCOUNT-STRING WAS NOT
002900*                            TRIMMING TRAILING SPACES FROM THE
003000*                            MERCHANT FALLBACK - CORRECTED.
003100* PFB088  30/03/2011  RLB  - DIGEST LOOP REWRITTEN TO USE SEARCH
003200*                            ALL AGAINST WS-ALPHABET-TABLE
003300*                            INSTEAD OF A SEQUENTIAL SEARCH -
003400*                            PERFORMANCE ON LARGE MERCHANT TEXT.
003500* PFB103  14/02/1998  MFS  - Y2K REVIEW - NO DATE FIELDS IN THIS
003600*                            ROUTINE, NO CHANGE REQUIRED.
003700*=================================================================
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                    UPSI-0 IS UPSI-SWITCH-0
004700                      ON  STATUS IS U0-ON
004800                      OFF STATUS IS U0-OFF.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*                                NO FILES - PURE COMPUTATION
005300*                                ROUTINE.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900*
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM PFBHASH **".
006500*
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01  WK-C-WORK-AREA.
006800     05  WK-W-COMPOSED               PIC X(400) VALUE SPACES.
006900     05  WK-W-COMPOSED-PTR           PIC 9(03) COMP VALUE 1.
007000     05  WK-W-CHAR                   PIC X(01).
007100     05  WK-W-CHAR-IDX               PIC 9(03) COMP.
007200     05  WK-W-ALPHA-IDX              PIC 9(03) COMP.
007300     05  WK-W-ACC-IDX                PIC 9(01) COMP.
007400     05  WK-W-REMAINDER              PIC 9(02) COMP.
007500     05  WK-W-HEX-IDX                PIC 9(02) COMP.
007600     05  WK-W-HEX-WORK               PIC 9(09) COMP.
007700     05  WK-W-OUT-POS                PIC 9(02) COMP.
007800*
007900*-------------------------- TRIM WORK AREA ------------------------*
008000*  SHARED SCRATCH BUFFER USED BY F000-TRIM-WORK-FIELD - ONE FIELD
008100*  AT A TIME IS MOVED IN, TRIMMED, THEN APPENDED TO WK-W-COMPOSED
008200*  BEFORE THE NEXT FIELD IS MOVED IN.
008300 01  WK-C-TRIM-AREA.
008400     05  WK-W-TRIM-IN                PIC X(200) VALUE SPACES.
008500     05  WK-W-TRIM-OUTLEN            PIC 9(03) COMP.
008600*
008700*------------------- HASH ACCUMULATOR TABLE ----------------------*
008800*  EIGHT WORKING ACCUMULATORS, EACH FOLDED DOWN TO 8 HEX DIGITS
008900*  FOR A TOTAL 64-CHARACTER DIGEST.
009000 01  WK-C-HASH-ACCUMULATORS.
009100     05  WK-H-ACC OCCURS 8 TIMES PIC 9(09) COMP.
009200     05  WK-H-ACC-R REDEFINES WK-H-ACC.
009300         10  WK-H-ACC-BYTE OCCURS 8 TIMES PIC 9(09) COMP.
009400*
009500*---------------------- CHARACTER ALPHABET ------------------------*
009600*  ORDINAL LOOKUP TABLE - MUST STAY IN ASCENDING SEQUENCE FOR
009700*  SEARCH ALL.  COVERS DIGITS, UPPER/LOWER LATIN LETTERS AND THE
009800*  PUNCTUATION USED IN THE PIPE-DELIMITED KEY STRINGS.
009900 01  WS-ALPHABET-TABLE.
010000     05  FILLER PIC X(44) VALUE
010100         " #-./0123456789:ABCDEFGHIJKLMNOPQRSTUVWXYZ|".
010200     05  FILLER PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
010300 01  WS-ALPHABET-R REDEFINES WS-ALPHABET-TABLE.
010400     05  WS-ALPHA-ENTRY OCCURS 70 TIMES
010500             ASCENDING KEY IS WS-ALPHA-CHAR
010600             INDEXED BY WS-ALPHA-IX
010700             PIC X(01).
010800 01  WS-ALPHA-CHAR-R REDEFINES WS-ALPHABET-TABLE PIC X(70).
010900*
011000 01  WS-HEX-DIGITS                   PIC X(16) VALUE
011100     "0123456789ABCDEF".
011200*
011300* ------------------ PROGRAM WORKING STORAGE -------------------*
011400     COPY PFBCMWS.
011500*
011600*****************
011700 LINKAGE SECTION.
011800*****************
011900     COPY LKHASH.
012000 EJECT
012100********************************************
012200 PROCEDURE DIVISION USING WK-C-HASH-RECORD.
012300********************************************
012400 MAIN-MODULE.
012500     PERFORM A000-BUILD-COMPOSED-STRING
012600        THRU A099-BUILD-COMPOSED-STRING-EX.
012700     PERFORM C000-DIGEST-STRING
012800        THRU C099-DIGEST-STRING-EX.
012900     GOBACK.
013000*
013100*-----------------------------------------------------------------*
013200 A000-BUILD-COMPOSED-STRING.
013300*-----------------------------------------------------------------*
013400     MOVE SPACES TO WK-W-COMPOSED.
013500     MOVE 1      TO WK-W-COMPOSED-PTR.
013600     EVALUATE TRUE
013700        WHEN WK-HASH-DEBIT-FORMULA
013800           PERFORM B000-BUILD-DEBIT-STRING
013900              THRU B099-BUILD-DEBIT-STRING-EX
014000        WHEN WK-HASH-CREDIT-FORMULA
014100           PERFORM B100-BUILD-CREDIT-STRING
014200              THRU B199-BUILD-CREDIT-STRING-EX
014300        WHEN WK-HASH-ACCT-FORMULA
014400           PERFORM B200-BUILD-ACCOUNT-STRING
014500              THRU B299-BUILD-ACCOUNT-STRING-EX
014600        WHEN OTHER
014700           DISPLAY "PFBHASH - UNKNOWN HASH FORMULA REQUESTED"
014800     END-EVALUATE.
014900 A099-BUILD-COMPOSED-STRING-EX.
015000     EXIT.
015100*-----------------------------------------------------------------*
015200 B000-BUILD-DEBIT-STRING.
015300*-----------------------------------------------------------------*
015400*    SHA256("DEBIT|" + ISO-DATE + "|" + TRIM(MERCHANT) + "|" +
015500*           AMOUNT(2DP) + "|" + TRIM(TRANSACTION-ID))
015600     STRING "DEBIT|" DELIMITED BY SIZE
015700        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
015800     END-STRING.
015900     STRING WK-HASH-DATE-ISO DELIMITED BY SIZE
016000            "|"              DELIMITED BY SIZE
016100        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
016200     END-STRING.
016300     MOVE WK-HASH-MERCHANT TO WK-W-TRIM-IN.
016400     PERFORM F000-TRIM-WORK-FIELD THRU F099-TRIM-WORK-FIELD-EX.
016500     STRING WK-W-TRIM-IN (1:WK-W-TRIM-OUTLEN) DELIMITED BY SIZE
016600            "|"                                DELIMITED BY SIZE
016700        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
016800     END-STRING.
016900     MOVE WK-HASH-AMOUNT-TEXT TO WK-W-TRIM-IN.
017000     PERFORM F000-TRIM-WORK-FIELD THRU F099-TRIM-WORK-FIELD-EX.
017100     STRING WK-W-TRIM-IN (1:WK-W-TRIM-OUTLEN) DELIMITED BY SIZE
017200            "|"                                DELIMITED BY SIZE
017300        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
017400     END-STRING.
017500     MOVE WK-HASH-TXN-ID TO WK-W-TRIM-IN.
017600     PERFORM F000-TRIM-WORK-FIELD THRU F099-TRIM-WORK-FIELD-EX.
017700     STRING WK-W-TRIM-IN (1:WK-W-TRIM-OUTLEN) DELIMITED BY SIZE
017800        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
017900     END-STRING.
018000 B099-BUILD-DEBIT-STRING-EX.
018100     EXIT.
018200*-----------------------------------------------------------------*
018300 B100-BUILD-CREDIT-STRING.
018400*-----------------------------------------------------------------*
018500*    SHA256("CREDIT|" + ISO-DATE + "|" + TRIM(MERCHANT) + "|" +
018600*           TRIM(USERCATEGORY-OR-EMPTY) + "|" + AMOUNT(2DP))
018700     STRING "CREDIT|" DELIMITED BY SIZE
018800        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
018900     END-STRING.
019000     STRING WK-HASH-DATE-ISO DELIMITED BY SIZE
019100            "|"              DELIMITED BY SIZE
019200        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
019300     END-STRING.
019400     MOVE WK-HASH-MERCHANT TO WK-W-TRIM-IN.
019500     PERFORM F000-TRIM-WORK-FIELD THRU F099-TRIM-WORK-FIELD-EX.
019600     STRING WK-W-TRIM-IN (1:WK-W-TRIM-OUTLEN) DELIMITED BY SIZE
019700            "|"                                DELIMITED BY SIZE
019800        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
019900     END-STRING.
020000     MOVE WK-HASH-USER-CATEGORY TO WK-W-TRIM-IN.
020100     PERFORM F000-TRIM-WORK-FIELD THRU F099-TRIM-WORK-FIELD-EX.
020200     IF  WK-HASH-USER-CATEGORY = SPACES
020300         MOVE ZERO TO WK-W-TRIM-OUTLEN
020400     END-IF.
020500     IF  WK-W-TRIM-OUTLEN > ZERO
020600         STRING WK-W-TRIM-IN (1:WK-W-TRIM-OUTLEN)
020700                                              DELIMITED BY SIZE
020800                "|"                           DELIMITED BY SIZE
020900           INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
021000         END-STRING
021100     ELSE
021200         STRING "|" DELIMITED BY SIZE
021300           INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
021400         END-STRING
021500     END-IF.
021600     MOVE WK-HASH-AMOUNT-TEXT TO WK-W-TRIM-IN.
021700     PERFORM F000-TRIM-WORK-FIELD THRU F099-TRIM-WORK-FIELD-EX.
021800     STRING WK-W-TRIM-IN (1:WK-W-TRIM-OUTLEN) DELIMITED BY SIZE
021900        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
022000     END-STRING.
022100 B199-BUILD-CREDIT-STRING-EX.
022200     EXIT.
022300*-----------------------------------------------------------------*
022400 B200-BUILD-ACCOUNT-STRING.
022500*-----------------------------------------------------------------*
022600*    SHA256(ACCOUNTID + "|" + ISO-DATE + "|" +
022700*           (TXN-ID IF PRESENT ELSE MERCHANT) + "|" +
022800*           ABS(AMOUNT)-OR-ZERO)
022900     STRING WK-HASH-ACCOUNT-ID DELIMITED BY SIZE
023000            "|"                DELIMITED BY SIZE
023100        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
023200     END-STRING.
023300     STRING WK-HASH-DATE-ISO DELIMITED BY SIZE
023400            "|"              DELIMITED BY SIZE
023500        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
023600     END-STRING.
023700     IF  WK-HASH-TXN-ID NOT = SPACES
023800         MOVE WK-HASH-TXN-ID TO WK-W-TRIM-IN
023900     ELSE
024000         MOVE WK-HASH-MERCHANT TO WK-W-TRIM-IN
024100     END-IF.
024200     PERFORM F000-TRIM-WORK-FIELD THRU F099-TRIM-WORK-FIELD-EX.
024300     STRING WK-W-TRIM-IN (1:WK-W-TRIM-OUTLEN) DELIMITED BY SIZE
024400            "|"                                DELIMITED BY SIZE
024500        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
024600     END-STRING.
024700     MOVE WK-HASH-AMOUNT-TEXT TO WK-W-TRIM-IN.
024800     PERFORM F000-TRIM-WORK-FIELD THRU F099-TRIM-WORK-FIELD-EX.
024900     STRING WK-W-TRIM-IN (1:WK-W-TRIM-OUTLEN) DELIMITED BY SIZE
025000        INTO WK-W-COMPOSED WITH POINTER WK-W-COMPOSED-PTR
025100     END-STRING.
025200 B299-BUILD-ACCOUNT-STRING-EX.
025300     EXIT.
025400*-----------------------------------------------------------------*
025500 C000-DIGEST-STRING.
025600*-----------------------------------------------------------------*
025700     MOVE ZERO TO WK-H-ACC (1) WK-H-ACC (2) WK-H-ACC (3)
025800                  WK-H-ACC (4) WK-H-ACC (5) WK-H-ACC (6)
025900                  WK-H-ACC (7) WK-H-ACC (8).
026000     MOVE SPACES TO WK-HASH-DIGEST.
026100     PERFORM C100-DIGEST-ONE-CHAR THRU C199-DIGEST-ONE-CHAR-EX
026200        VARYING WK-W-CHAR-IDX FROM 1 BY 1
026300          UNTIL WK-W-CHAR-IDX > 400
026400             OR WK-W-COMPOSED (WK-W-CHAR-IDX:1) = SPACE.
026500*
026600     MOVE 1 TO WK-W-OUT-POS.
026700     PERFORM D000-ACCUMULATOR-TO-HEX THRU D099-ACCUMULATOR-TO-HEX-EX
026800        VARYING WK-W-ACC-IDX FROM 1 BY 1
026900          UNTIL WK-W-ACC-IDX > 8.
027000 C099-DIGEST-STRING-EX.
027100     EXIT.
027200*-----------------------------------------------------------------*
027300 C100-DIGEST-ONE-CHAR.
027400*-----------------------------------------------------------------*
027500     MOVE WK-W-COMPOSED (WK-W-CHAR-IDX:1) TO WK-W-CHAR.
027600     SET WS-ALPHA-IX TO 1.
027700     MOVE 1 TO WK-W-ALPHA-IDX.
027800     SEARCH ALL WS-ALPHA-ENTRY
027900        AT END
028000           MOVE 1 TO WK-W-ALPHA-IDX
028100        WHEN WS-ALPHA-CHAR (WS-ALPHA-IX) = WK-W-CHAR
028200           SET WK-W-ALPHA-IDX TO WS-ALPHA-IX
028300     END-SEARCH.
028400     DIVIDE WK-W-CHAR-IDX BY 8
028500        GIVING WK-W-HEX-WORK
028600        REMAINDER WK-W-REMAINDER.
028700     ADD 1 TO WK-W-REMAINDER GIVING WK-W-ACC-IDX.
028800     COMPUTE WK-H-ACC (WK-W-ACC-IDX) =
028900        WK-H-ACC (WK-W-ACC-IDX) * 131
029000        + (WK-W-ALPHA-IDX * WK-W-CHAR-IDX).
029100 C199-DIGEST-ONE-CHAR-EX.
029200     EXIT.
029300*-----------------------------------------------------------------*
029400 D000-ACCUMULATOR-TO-HEX.
029500*-----------------------------------------------------------------*
029600*    FOLDS ONE ACCUMULATOR INTO 8 HEX CHARACTERS OF THE OUTPUT
029700*    DIGEST, LEAST-SIGNIFICANT NIBBLE FIRST INTO THE RIGHTMOST
029800*    POSITION OF ITS 8-CHARACTER SLOT.
029900     MOVE WK-H-ACC (WK-W-ACC-IDX) TO WK-W-HEX-WORK.
030000     PERFORM D100-HEX-ONE-DIGIT THRU D199-HEX-ONE-DIGIT-EX
030100        VARYING WK-W-HEX-IDX FROM 1 BY 1
030200          UNTIL WK-W-HEX-IDX > 8.
030300     ADD 8 TO WK-W-OUT-POS.
030400 D099-ACCUMULATOR-TO-HEX-EX.
030500     EXIT.
030600*-----------------------------------------------------------------*
030700 D100-HEX-ONE-DIGIT.
030800*-----------------------------------------------------------------*
030900     DIVIDE WK-W-HEX-WORK BY 16
031000        GIVING WK-W-HEX-WORK
031100        REMAINDER WK-W-REMAINDER.
031200     ADD 1 TO WK-W-REMAINDER.
031300     MOVE WS-HEX-DIGITS (WK-W-REMAINDER:1) TO
031400        WK-HASH-DIGEST (WK-W-OUT-POS + 8 - WK-W-HEX-IDX:1).
031500 D199-HEX-ONE-DIGIT-EX.
031600     EXIT.
031700*-----------------------------------------------------------------*
031800 F000-TRIM-WORK-FIELD.
031900*-----------------------------------------------------------------*
032000*    SCANS WK-W-TRIM-IN FROM THE RIGHT FOR THE LAST NON-SPACE
032100*    CHARACTER, RETURNING ITS POSITION IN WK-W-TRIM-OUTLEN.  THIS
032200*    SHOP HAS NO FUNCTION TRIM, SO TRAILING-SPACE REMOVAL IS DONE
032300*    BY HAND, AS IN THE OLDER VALIDATION ROUTINES.
032400     MOVE 200 TO WK-W-TRIM-OUTLEN.
032500     PERFORM F100-TRIM-SCAN-BACK THRU F199-TRIM-SCAN-BACK-EX
032600        UNTIL WK-W-TRIM-OUTLEN = 0
032700           OR WK-W-TRIM-IN (WK-W-TRIM-OUTLEN:1) NOT = SPACE.
032800     IF  WK-W-TRIM-OUTLEN = 0
032900         MOVE 1 TO WK-W-TRIM-OUTLEN
033000     END-IF.
033100 F099-TRIM-WORK-FIELD-EX.
033200     EXIT.
033300*-----------------------------------------------------------------*
033400 F100-TRIM-SCAN-BACK.
033500*-----------------------------------------------------------------*
033600     SUBTRACT 1 FROM WK-W-TRIM-OUTLEN.
033700 F199-TRIM-SCAN-BACK-EX.
033800     EXIT.
033900*
034000******************************************************************
034100************** END OF PROGRAM SOURCE -  PFBHASH ****************
034200******************************************************************
