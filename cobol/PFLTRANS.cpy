000100* PFLTRANS.cpybk
000200*-----------------------------------------------------------------*
000300* LEDGER TRANSACTION MASTER RECORD - FILE PFLTRANS
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*===================================================================
000700* TAG    INIT   DATE        DESCRIPTION
000800* ------ ------ ----------  -----------------------------------
000900* PFB001 RLB    14/03/1991 - INITIAL VERSION - DEBIT/CREDIT CARD  PFB001
001000*                            STATEMENT LEDGER, REPLACES MANUAL
001100*                            SPREADSHEET RECONCILIATION.
001200* PFB014 KCT    02/11/1993 - ADD USER-CATEGORY (ETIKET) TAG FIELD PFB014
001300*                            FOR NEW IMPORT PATH.
001400* PFB022 RLB    19/06/1996 - ADD BONUS-POINTS FOR CREDIT CARD     PFB022
001500*                            REWARD TRACKING.
001600* PFB031 MFS    08/01/1999 - Y2K - TRANSACTION-DATE AND DEDUP     PFB031
001700*                            DATE COMPONENT WIDENED TO CCYYMMDD.
001800* PFB047 DJP    22/05/2002 - ADD DEDUP-HASH FOR CONTENT-HASH      PFB047
001900*                            DUPLICATE DETECTION (PFBHASH).
002000*===================================================================
002100*
002200* I-O FORMAT: PFLTRANSR  FROM FILE PFLTRANS
002300*
002400     05  PFL-TRANS-RECORD              PIC X(1500).
002500     05  PFL-TRANS-REC  REDEFINES PFL-TRANS-RECORD.
002600         06  PFLTRANS-ACCOUNT-ID        PIC 9(09).
002700*                                OWNING ACCOUNT NUMERIC ID
002800         06  PFLTRANS-TRANS-DATE        PIC 9(08).
002900*                                TRANSACTION POSTED DATE CCYYMMDD
003000         06  PFLTRANS-TRANS-DATE-R REDEFINES PFLTRANS-TRANS-DATE.
003100             08  PFLTRANS-TD-CCYY       PIC 9(04).
003200             08  PFLTRANS-TD-MM         PIC 9(02).
003300             08  PFLTRANS-TD-DD         PIC 9(02).
003400         06  PFLTRANS-MERCHANT          PIC X(200).
003500*                                MERCHANT / DESCRIPTION (TARIH-
003600*                                ACIKLAMA / ISLEM), TRIMMED
003700         06  PFLTRANS-AMOUNT            PIC S9(13)V9(2) COMP-3.
003800*                                SIGNED AMOUNT, NEG = SPEND
003900         06  PFLTRANS-AMOUNT-SIGN REDEFINES PFLTRANS-AMOUNT.
004000             08  FILLER                 PIC X(08).
004100         06  PFLTRANS-BALANCE-PRESENT   PIC X(01).
004200             88  PFLTRANS-BAL-PRESENT          VALUE "Y".
004300             88  PFLTRANS-BAL-ABSENT           VALUE "N".
004400*                                BALANCE PRESENT INDICATOR
004500*                                (DEBIT FILES ONLY)
004600         06  PFLTRANS-BALANCE           PIC S9(13)V9(2) COMP-3.
004700*                                RUNNING BALANCE AFTER POSTING
004800         06  PFLTRANS-TXN-ID            PIC X(40).
004900*                                BANK REFERENCE (DEKONT NO)
005000*                                REQUIRED FOR DEBIT, ABSENT CREDIT
005100         06  PFLTRANS-CATEGORY          PIC X(50).
005200*                                BANK-ASSIGNED CATEGORY, AS SET BY
005300*                                THE LEGACY SINGLE-FILE IMPORT PATH
005400         06  PFLTRANS-USER-CATEGORY     PIC X(50).
005500*                                USER-ASSIGNED TAG (ETIKET)
005600         06  PFLTRANS-IS-SUBSCRIPTION   PIC X(01).
005700             88  PFLTRANS-SUBSCRIBED           VALUE "Y".
005800             88  PFLTRANS-NOT-SUBSCRIBED       VALUE "N".
005900*                                CONFIRMED-SUBSCRIPTION FLAG
006000         06  PFLTRANS-BONUS-PRESENT     PIC X(01).
006100             88  PFLTRANS-BONUS-PRESENT-YES    VALUE "Y".
006200             88  PFLTRANS-BONUS-ABSENT-NO      VALUE "N".
006300*                                BONUS POINTS PRESENT INDICATOR
006400*                                (CREDIT ROWS ONLY)
006500         06  PFLTRANS-BONUS-POINTS      PIC S9(08)V9(2) COMP-3.
006600*                                CARD BONUS / REWARD POINTS
006700         06  PFLTRANS-FILE-TYPE         PIC X(06).
006800             88  PFLTRANS-IS-DEBIT              VALUE "DEBIT ".
006900             88  PFLTRANS-IS-CREDIT             VALUE "CREDIT".
007000*                                SOURCE STATEMENT LAYOUT
007100         06  PFLTRANS-RAW-DESCRIPTION   PIC X(1000).
007200*                                UNMODIFIED MERCHANT TEXT AS READ
007300         06  PFLTRANS-DEDUP-HASH        PIC X(64).
007400*                                HEX DIGEST - UNIQUENESS KEY
007500         06  PFLTRANS-RECORD-STATUS     PIC X(01).
007600             88  PFLTRANS-ACTIVE                VALUE "A".
007700             88  PFLTRANS-SUPERSEDED             VALUE "S".
007800*                                RECORD STATUS INDICATOR
007900         06  FILLER                     PIC X(419).
008000*                                RESERVED FOR FUTURE EXPANSION
