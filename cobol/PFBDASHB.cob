000100 IDENTIFICATION DIVISION.
000200*****************************
000300 PROGRAM-ID.    PFBDASHB.
000400 AUTHOR.        DENNIS J PALUMBO.
000500 INSTALLATION.  CONSUMER ANALYTICS UNIT.
000600 DATE-WRITTEN.  09 SEP 2003.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------*
001000*    PFBDASHB - DASHBOARD KPI CALCULATION SUBROUTINE
001100*-----------------------------------------------------------------*
001200*    CALLED ONCE PER DASHBOARD REQUEST WITH THE ACCOUNT AND A
001300*    PERIOD KEYWORD (WEEK/MONTH/YEAR/TODAY) - UNLIKE PFBSTATS,
001400*    THIS ROUTINE RESOLVES ITS OWN START/END WINDOW FROM TODAY'S
001500*    DATE RATHER THAN BEING HANDED ONE.  SPENDING TOTALS HERE
001600*    COUNT DEBITS (AMOUNT < ZERO) ONLY - CREDITS/PAYMENTS DO NOT
001700*    COUNT AS "SPENDING" FOR THIS DASHBOARD.
001800*
001900*    PFLTRANS HAS NO INDEX ON ACCOUNT-ID OR DATE, SO (AS IN
002000*    PFBSTATS) EACH SUM IS ITS OWN FULL CLOSE/OPEN SEQUENTIAL
002100*    RESCAN VIA D000-REWIND-TRANS-FILE / D100-READ-NEXT-TRANS-ROW.
002200*-----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*===================================================================
002500* TAG    INIT   DATE        DESCRIPTION
002600* ------ ------ ----------  -----------------------------------
002700* PFB105 DJP    09/09/2003 - INITIAL VERSION.                     PFB105
002800* PFB112 KCT    17/02/2006 - CATEGORY BREAKDOWN TABLE WAS MISSING PFB112
002900*                            THE "UNCATEGORIZED" FALLBACK FOR A
003000*                            BLANK BANK CATEGORY (HELPDESK #31004).
003100*===================================================================
003200 ENVIRONMENT DIVISION.
003300*****************************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003800                   UPSI-0 IS UPSI-SWITCH-0
003900                     ON  STATUS IS U0-ON
004000                     OFF STATUS IS U0-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PFLTRANS  ASSIGN TO DATABASE-PFLTRANS
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WK-C-FILE-STATUS.
004600 DATA DIVISION.
004700*****************************
004800 FILE SECTION.
004900 FD  PFLTRANS
005000     LABEL RECORDS ARE STANDARD.
005100 01  PFL-TRANS-FD-REC               PIC X(1500).
005200 WORKING-STORAGE SECTION.
005300 01  FILLER  PIC X(24) VALUE "** PROGRAM PFBDASHB **".
005400 COPY PFBCMWS.
005500 01  WK-C-FILE-WORK.
005600     05  WK-W-TRANS-EOF-SW          PIC X(01) VALUE "N".
005700         88  WK-W-TRANS-EOF                VALUE "Y".
005800         88  WK-W-TRANS-NOT-EOF            VALUE "N".
005900     05  WK-C-FIRST-TIME            PIC X(01) VALUE "Y".
006000         88  WK-C-IS-FIRST-CALL            VALUE "Y".
006100     05  FILLER                     PIC X(05).
006200 01  WK-C-TRANS-AREA.
006300     COPY PFLTRANS.
006400 01  WK-C-SCAN-WORK.
006500     05  WK-W-ABS-AMOUNT             PIC S9(13)V9(2) COMP-3.
006600     05  WK-W-CURR-SIGNED            PIC S9(13)V9(2) COMP-3.
006700*                                SUM OF AMOUNT < ZERO ROWS, SIGNED
006800*                                (I.E. NEGATIVE), CURRENT WINDOW
006900     05  WK-W-PREV-SIGNED            PIC S9(13)V9(2) COMP-3.
007000     05  WK-W-CHANGE-4DP             PIC S9(05)V9(4) COMP-3.
007100     05  FILLER                      PIC X(05).
007200 01  WK-C-PERIOD-WORK.
007300     05  WK-A-START-DATE             PIC 9(08).
007400     05  WK-A-START-DATE-R  REDEFINES WK-A-START-DATE.
007500         10  WK-A-START-CCYY             PIC 9(04).
007600         10  WK-A-START-MM               PIC 9(02).
007700         10  WK-A-START-DD               PIC 9(02).
007800     05  WK-A-END-DATE                PIC 9(08).
007900     05  WK-A-END-DATE-R  REDEFINES WK-A-END-DATE.
008000         10  WK-A-END-CCYY                PIC 9(04).
008100         10  WK-A-END-MM                  PIC 9(02).
008200         10  WK-A-END-DD                  PIC 9(02).
008300     05  WK-A-PREV-START-DATE         PIC 9(08).
008400     05  WK-A-PREV-END-DATE           PIC 9(08).
008500     05  WK-A-WORK-DATE               PIC 9(08).
008600     05  WK-A-WORK-DATE-R  REDEFINES WK-A-WORK-DATE.
008700         10  WK-A-WORK-CCYY               PIC 9(04).
008800         10  WK-A-WORK-MM                 PIC 9(02).
008900         10  WK-A-WORK-DD                 PIC 9(02).
009000     05  WK-A-DAY-LOOP-IX             PIC 9(02) COMP.
009100     05  FILLER                       PIC X(05).
009200 01  WK-C-MONTH-CALC-WORK.
009300     05  WK-M-YEAR                   PIC 9(04).
009400     05  WK-M-MONTH                  PIC 9(02).
009500     05  WK-M-DAYS                   PIC 9(02) COMP.
009600     05  WK-M-LEAP-SW                PIC X(01).
009700         88  WK-M-IS-LEAP                  VALUE "Y".
009800         88  WK-M-NOT-LEAP                 VALUE "N".
009900     05  WK-M-DIV4                   PIC 9(04) COMP.
010000     05  WK-M-DIV100                 PIC 9(04) COMP.
010100     05  WK-M-DIV400                 PIC 9(04) COMP.
010200     05  FILLER                      PIC X(05).
010300 01  WK-C-BUCKET-WORK.
010400     05  WK-B-DAYS-SPAN              PIC 9(03) COMP.
010500     05  WK-B-CAT-IX                 PIC 9(03) COMP.
010600     05  WK-B-ONE-CATEGORY           PIC X(50).
010700     05  FILLER                      PIC X(05).
010800 LINKAGE SECTION.
010900*****************************
011000     COPY LKDASHB.
011100     COPY PFLKPI.
011200 PROCEDURE DIVISION USING WK-C-DASHB-RECORD, WK-C-KPI-RECORD.
011300*****************************
011400 MAIN-MODULE.
011500*-----------------------------------------------------------------*
011600     IF  WK-C-IS-FIRST-CALL
011700         PERFORM A000-OPEN-TRANS-FILE THRU A099-OPEN-TRANS-FILE-EX
011800         MOVE "N" TO WK-C-FIRST-TIME
011900     END-IF.
012000     ACCEPT WK-C-TODAY FROM DATE YYYYMMDD.
012100     INITIALIZE WK-C-KPI-RECORD.
012200     PERFORM A100-RESOLVE-PERIOD-WINDOW
012300        THRU A199-RESOLVE-PERIOD-WINDOW-EX.
012400     PERFORM B100-SUM-CURRENT-PERIOD THRU B199-SUM-CURRENT-PERIOD-EX.
012500     PERFORM B200-SUM-PREVIOUS-PERIOD
012600        THRU B299-SUM-PREVIOUS-PERIOD-EX.
012700     PERFORM B300-CHANGE-PERCENT THRU B399-CHANGE-PERCENT-EX.
012800     PERFORM B400-AVG-PER-DAY THRU B499-AVG-PER-DAY-EX.
012900     PERFORM C100-CATEGORY-BREAKDOWN THRU C199-CATEGORY-BREAKDOWN-EX.
013000     IF  WK-DASHB-MONTH
013100             AND WK-A-START-CCYY = WK-A-END-CCYY
013200             AND WK-A-START-MM = WK-A-END-MM
013300         PERFORM D100-PROJECT-MONTH-END
013400            THRU D199-PROJECT-MONTH-END-EX
013500     END-IF.
013600     GOBACK.
013700*-----------------------------------------------------------------*
013800 A000-OPEN-TRANS-FILE.
013900*-----------------------------------------------------------------*
014000     OPEN INPUT PFLTRANS.
014100     IF  NOT WK-C-SUCCESSFUL
014200             AND WK-C-FILE-STATUS NOT = "41"
014300         DISPLAY "PFBDASHB - OPEN FILE ERROR - PFLTRANS"
014400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500     END-IF.
014600 A099-OPEN-TRANS-FILE-EX.
014700     EXIT.
014800*-----------------------------------------------------------------*
014900 A100-RESOLVE-PERIOD-WINDOW.
015000*-----------------------------------------------------------------*
015100*    WK-A-START-DATE/WK-A-END-DATE AND THE MATCHING PREVIOUS-PERIOD
015200*    WINDOW, RESOLVED FROM WK-C-TODAY (SEE PFBCMWS) AND THE REQUESTED
015300*    PERIOD KEYWORD - WEEK = TODAY MINUS 7 DAYS, MONTH/YEAR =
015400*    TODAY MINUS ONE CALENDAR MONTH/YEAR (CLAMPED TO THE SHORTER
015500*    MONTH'S LAST DAY), DEFAULT (TODAY) = A SINGLE-DAY WINDOW.
015600     MOVE WK-C-TODAY TO WK-A-END-DATE.
015700     EVALUATE TRUE
015800         WHEN WK-DASHB-WEEK
015900             MOVE WK-C-TODAY TO WK-A-WORK-DATE
016000             PERFORM A210-SUBTRACT-ONE-DAY THRU A219-SUBTRACT-ONE-DAY-EX
016100                 VARYING WK-A-DAY-LOOP-IX FROM 1 BY 1
016200                 UNTIL WK-A-DAY-LOOP-IX > 7
016300             MOVE WK-A-WORK-DATE TO WK-A-START-DATE
016400             PERFORM A210-SUBTRACT-ONE-DAY THRU A219-SUBTRACT-ONE-DAY-EX
016500                 VARYING WK-A-DAY-LOOP-IX FROM 1 BY 1
016600                 UNTIL WK-A-DAY-LOOP-IX > 7
016700             MOVE WK-A-WORK-DATE TO WK-A-PREV-START-DATE
016800             MOVE WK-A-START-DATE TO WK-A-WORK-DATE
016900             PERFORM A210-SUBTRACT-ONE-DAY THRU A219-SUBTRACT-ONE-DAY-EX
017000             MOVE WK-A-WORK-DATE TO WK-A-PREV-END-DATE
017100         WHEN WK-DASHB-MONTH
017200             MOVE WK-C-TODAY TO WK-A-WORK-DATE
017300             PERFORM A220-SUBTRACT-ONE-MONTH
017400                THRU A229-SUBTRACT-ONE-MONTH-EX
017500             MOVE WK-A-WORK-DATE TO WK-A-START-DATE
017600             PERFORM A220-SUBTRACT-ONE-MONTH
017700                THRU A229-SUBTRACT-ONE-MONTH-EX
017800             MOVE WK-A-WORK-DATE TO WK-A-PREV-START-DATE
017900             MOVE WK-A-START-DATE TO WK-A-WORK-DATE
018000             PERFORM A210-SUBTRACT-ONE-DAY THRU A219-SUBTRACT-ONE-DAY-EX
018100             MOVE WK-A-WORK-DATE TO WK-A-PREV-END-DATE
018200         WHEN WK-DASHB-YEAR
018300             MOVE WK-C-TODAY TO WK-A-WORK-DATE
018400             PERFORM A230-SUBTRACT-ONE-YEAR
018500                THRU A239-SUBTRACT-ONE-YEAR-EX
018600             MOVE WK-A-WORK-DATE TO WK-A-START-DATE
018700             PERFORM A230-SUBTRACT-ONE-YEAR
018800                THRU A239-SUBTRACT-ONE-YEAR-EX
018900             MOVE WK-A-WORK-DATE TO WK-A-PREV-START-DATE
019000             MOVE WK-A-START-DATE TO WK-A-WORK-DATE
019100             PERFORM A210-SUBTRACT-ONE-DAY THRU A219-SUBTRACT-ONE-DAY-EX
019200             MOVE WK-A-WORK-DATE TO WK-A-PREV-END-DATE
019300         WHEN OTHER
019400             MOVE WK-C-TODAY TO WK-A-START-DATE
019500             MOVE WK-C-TODAY TO WK-A-WORK-DATE
019600             PERFORM A210-SUBTRACT-ONE-DAY THRU A219-SUBTRACT-ONE-DAY-EX
019700             MOVE WK-A-WORK-DATE TO WK-A-PREV-START-DATE
019800             MOVE WK-A-WORK-DATE TO WK-A-PREV-END-DATE
019900     END-EVALUATE.
020000 A199-RESOLVE-PERIOD-WINDOW-EX.
020100     EXIT.
020200*-----------------------------------------------------------------*
020300 A210-SUBTRACT-ONE-DAY.
020400*-----------------------------------------------------------------*
020500*    WK-A-WORK-DATE IN/OUT - STEP BACK ONE CALENDAR DAY.
020600     IF  WK-A-WORK-DD > 1
020700         SUBTRACT 1 FROM WK-A-WORK-DD
020800     ELSE
020900         IF  WK-A-WORK-MM > 1
021000             SUBTRACT 1 FROM WK-A-WORK-MM
021100         ELSE
021200             MOVE 12 TO WK-A-WORK-MM
021300             SUBTRACT 1 FROM WK-A-WORK-CCYY
021400         END-IF
021500         MOVE WK-A-WORK-CCYY TO WK-M-YEAR
021600         MOVE WK-A-WORK-MM TO WK-M-MONTH
021700         PERFORM E100-DAYS-IN-MONTH THRU E199-DAYS-IN-MONTH-EX
021800         MOVE WK-M-DAYS TO WK-A-WORK-DD
021900     END-IF.
022000 A219-SUBTRACT-ONE-DAY-EX.
022100     EXIT.
022200*-----------------------------------------------------------------*
022300 A220-SUBTRACT-ONE-MONTH.
022400*-----------------------------------------------------------------*
022500*    WK-A-WORK-DATE IN/OUT - STEP BACK ONE CALENDAR MONTH, SAME
022600*    DAY-OF-MONTH CLAMPED TO THE SHORTER MONTH'S LAST DAY.
022700     IF  WK-A-WORK-MM > 1
022800         SUBTRACT 1 FROM WK-A-WORK-MM
022900     ELSE
023000         MOVE 12 TO WK-A-WORK-MM
023100         SUBTRACT 1 FROM WK-A-WORK-CCYY
023200     END-IF.
023300     MOVE WK-A-WORK-CCYY TO WK-M-YEAR.
023400     MOVE WK-A-WORK-MM TO WK-M-MONTH.
023500     PERFORM E100-DAYS-IN-MONTH THRU E199-DAYS-IN-MONTH-EX.
023600     IF  WK-A-WORK-DD > WK-M-DAYS
023700         MOVE WK-M-DAYS TO WK-A-WORK-DD
023800     END-IF.
023900 A229-SUBTRACT-ONE-MONTH-EX.
024000     EXIT.
024100*-----------------------------------------------------------------*
024200 A230-SUBTRACT-ONE-YEAR.
024300*-----------------------------------------------------------------*
024400*    WK-A-WORK-DATE IN/OUT - STEP BACK ONE CALENDAR YEAR, SAME
024500*    MONTH/DAY CLAMPED (FEB 29 ON A NON-LEAP TARGET YEAR -> 28).
024600     SUBTRACT 1 FROM WK-A-WORK-CCYY.
024700     MOVE WK-A-WORK-CCYY TO WK-M-YEAR.
024800     MOVE WK-A-WORK-MM TO WK-M-MONTH.
024900     PERFORM E100-DAYS-IN-MONTH THRU E199-DAYS-IN-MONTH-EX.
025000     IF  WK-A-WORK-DD > WK-M-DAYS
025100         MOVE WK-M-DAYS TO WK-A-WORK-DD
025200     END-IF.
025300 A239-SUBTRACT-ONE-YEAR-EX.
025400     EXIT.
025500*-----------------------------------------------------------------*
025600 B100-SUM-CURRENT-PERIOD.
025700*-----------------------------------------------------------------*
025800*    SUM OF AMOUNT < ZERO ROWS OVER [START-DATE,END-DATE] - SIGNED
025900*    (NEGATIVE) - CREDIT/PAYMENT ROWS DO NOT COUNT AS SPENDING.
026000     MOVE ZERO TO WK-W-CURR-SIGNED.
026100     PERFORM D000-REWIND-TRANS-FILE THRU D099-REWIND-TRANS-FILE-EX.
026200     PERFORM D100-READ-NEXT-TRANS-ROW
026300        THRU D199-READ-NEXT-TRANS-ROW-EX.
026400     PERFORM B110-ACCUM-CURRENT-ROW THRU B119-ACCUM-CURRENT-ROW-EX
026500        UNTIL WK-W-TRANS-EOF.
026600     PERFORM B120-ABSOLUTE-CURRENT THRU B129-ABSOLUTE-CURRENT-EX.
026700 B199-SUM-CURRENT-PERIOD-EX.
026800     EXIT.
026900*-----------------------------------------------------------------*
027000 B110-ACCUM-CURRENT-ROW.
027100*-----------------------------------------------------------------*
027200     IF  PFLTRANS-ACCOUNT-ID = WK-DASHB-ACCOUNT-ID
027300             AND PFLTRANS-ACTIVE
027400             AND PFLTRANS-AMOUNT < ZERO
027500             AND PFLTRANS-TRANS-DATE >= WK-A-START-DATE
027600             AND PFLTRANS-TRANS-DATE <= WK-A-END-DATE
027700         ADD PFLTRANS-AMOUNT TO WK-W-CURR-SIGNED
027800     END-IF.
027900     PERFORM D100-READ-NEXT-TRANS-ROW
028000        THRU D199-READ-NEXT-TRANS-ROW-EX.
028100 B119-ACCUM-CURRENT-ROW-EX.
028200     EXIT.
028300*-----------------------------------------------------------------*
028400 B120-ABSOLUTE-CURRENT.
028500*-----------------------------------------------------------------*
028600     IF  WK-W-CURR-SIGNED < ZERO
028700         COMPUTE WK-KPI-TOTAL-SPENT = ZERO - WK-W-CURR-SIGNED
028800     ELSE
028900         MOVE WK-W-CURR-SIGNED TO WK-KPI-TOTAL-SPENT
029000     END-IF.
029100 B129-ABSOLUTE-CURRENT-EX.
029200     EXIT.
029300*-----------------------------------------------------------------*
029400 B200-SUM-PREVIOUS-PERIOD.
029500*-----------------------------------------------------------------*
029600     MOVE ZERO TO WK-W-PREV-SIGNED.
029700     PERFORM D000-REWIND-TRANS-FILE THRU D099-REWIND-TRANS-FILE-EX.
029800     PERFORM D100-READ-NEXT-TRANS-ROW
029900        THRU D199-READ-NEXT-TRANS-ROW-EX.
030000     PERFORM B210-ACCUM-PREVIOUS-ROW THRU B219-ACCUM-PREVIOUS-ROW-EX
030100        UNTIL WK-W-TRANS-EOF.
030200     PERFORM B220-ABSOLUTE-PREVIOUS THRU B229-ABSOLUTE-PREVIOUS-EX.
030300 B299-SUM-PREVIOUS-PERIOD-EX.
030400     EXIT.
030500*-----------------------------------------------------------------*
030600 B210-ACCUM-PREVIOUS-ROW.
030700*-----------------------------------------------------------------*
030800     IF  PFLTRANS-ACCOUNT-ID = WK-DASHB-ACCOUNT-ID
030900             AND PFLTRANS-ACTIVE
031000             AND PFLTRANS-AMOUNT < ZERO
031100             AND PFLTRANS-TRANS-DATE >= WK-A-PREV-START-DATE
031200             AND PFLTRANS-TRANS-DATE <= WK-A-PREV-END-DATE
031300         ADD PFLTRANS-AMOUNT TO WK-W-PREV-SIGNED
031400     END-IF.
031500     PERFORM D100-READ-NEXT-TRANS-ROW
031600        THRU D199-READ-NEXT-TRANS-ROW-EX.
031700 B219-ACCUM-PREVIOUS-ROW-EX.
031800     EXIT.
031900*-----------------------------------------------------------------*
032000 B220-ABSOLUTE-PREVIOUS.
032100*-----------------------------------------------------------------*
032200     IF  WK-W-PREV-SIGNED < ZERO
032300         COMPUTE WK-KPI-PREV-TOTAL-SPENT = ZERO - WK-W-PREV-SIGNED
032400     ELSE
032500         MOVE WK-W-PREV-SIGNED TO WK-KPI-PREV-TOTAL-SPENT
032600     END-IF.
032700 B229-ABSOLUTE-PREVIOUS-EX.
032800     EXIT.
032900*-----------------------------------------------------------------*
033000 B300-CHANGE-PERCENT.
033100*-----------------------------------------------------------------*
033200*    (CURRENT-PREVIOUS)/ABS(PREVIOUS)*100, SIGNED CURRENT/PREVIOUS
033300*    (BOTH ZERO-OR-NEGATIVE) - 0 IF PREVIOUS = ZERO.
033400     IF  WK-W-PREV-SIGNED NOT = ZERO
033500         COMPUTE WK-W-CHANGE-4DP ROUNDED =
033600             (WK-W-CURR-SIGNED - WK-W-PREV-SIGNED)
033700                 / WK-KPI-PREV-TOTAL-SPENT * 100
033800         COMPUTE WK-KPI-CHANGE-PCT ROUNDED = WK-W-CHANGE-4DP
033900     ELSE
034000         MOVE ZERO TO WK-KPI-CHANGE-PCT
034100     END-IF.
034200 B399-CHANGE-PERCENT-EX.
034300     EXIT.
034400*-----------------------------------------------------------------*
034500 B400-AVG-PER-DAY.
034600*-----------------------------------------------------------------*
034700*    ABS(WK-W-CURR-SIGNED) / (DAYS BETWEEN START AND END INCLUSIVE).
034800     MOVE 1 TO WK-B-DAYS-SPAN.
034900     MOVE WK-A-START-DATE TO WK-A-WORK-DATE.
035000     PERFORM B410-STEP-ONE-DAY-FORWARD
035100        THRU B419-STEP-ONE-DAY-FORWARD-EX
035200        UNTIL WK-A-WORK-DATE = WK-A-END-DATE.
035300     COMPUTE WK-KPI-AVG-PER-DAY ROUNDED =
035400         WK-KPI-TOTAL-SPENT / WK-B-DAYS-SPAN.
035500 B499-AVG-PER-DAY-EX.
035600     EXIT.
035700*-----------------------------------------------------------------*
035800 B410-STEP-ONE-DAY-FORWARD.
035900*-----------------------------------------------------------------*
036000     MOVE WK-A-WORK-CCYY TO WK-M-YEAR.
036100     MOVE WK-A-WORK-MM TO WK-M-MONTH.
036200     PERFORM E100-DAYS-IN-MONTH THRU E199-DAYS-IN-MONTH-EX.
036300     IF  WK-A-WORK-DD < WK-M-DAYS
036400         ADD 1 TO WK-A-WORK-DD
036500     ELSE
036600         MOVE 1 TO WK-A-WORK-DD
036700         IF  WK-A-WORK-MM < 12
036800             ADD 1 TO WK-A-WORK-MM
036900         ELSE
037000             MOVE 1 TO WK-A-WORK-MM
037100             ADD 1 TO WK-A-WORK-CCYY
037200         END-IF
037300     END-IF.
037400     ADD 1 TO WK-B-DAYS-SPAN.
037500 B419-STEP-ONE-DAY-FORWARD-EX.
037600     EXIT.
037700*-----------------------------------------------------------------*
037800 C100-CATEGORY-BREAKDOWN.
037900*-----------------------------------------------------------------*
038000*    GROUP abs(amount) OVER AMOUNT < ZERO ROWS IN [START,END] BY
038100*    CATEGORY (BLANK -> "UNCATEGORIZED"), TRACK THE TOP BUCKET.
038200     MOVE ZERO TO WK-KPI-CATEGORY-COUNT.
038300     MOVE SPACES TO WK-KPI-TOP-CATEGORY.
038400     MOVE ZERO TO WK-KPI-TOP-CATEGORY-AMOUNT.
038500     PERFORM D000-REWIND-TRANS-FILE THRU D099-REWIND-TRANS-FILE-EX.
038600     PERFORM D100-READ-NEXT-TRANS-ROW
038700        THRU D199-READ-NEXT-TRANS-ROW-EX.
038800     PERFORM C110-BUCKET-ONE-CATEGORY-ROW
038900        THRU C119-BUCKET-ONE-CATEGORY-ROW-EX
039000        UNTIL WK-W-TRANS-EOF.
039100 C199-CATEGORY-BREAKDOWN-EX.
039200     EXIT.
039300*-----------------------------------------------------------------*
039400 C110-BUCKET-ONE-CATEGORY-ROW.
039500*-----------------------------------------------------------------*
039600     IF  PFLTRANS-ACCOUNT-ID = WK-DASHB-ACCOUNT-ID
039700             AND PFLTRANS-ACTIVE
039800             AND PFLTRANS-AMOUNT < ZERO
039900             AND PFLTRANS-TRANS-DATE >= WK-A-START-DATE
040000             AND PFLTRANS-TRANS-DATE <= WK-A-END-DATE
040100         IF  PFLTRANS-CATEGORY = SPACES
040200             MOVE "Uncategorized" TO WK-B-ONE-CATEGORY
040300         ELSE
040400             MOVE PFLTRANS-CATEGORY TO WK-B-ONE-CATEGORY
040500         END-IF
040600         PERFORM A120-COMPUTE-ABS-AMOUNT
040700            THRU A129-COMPUTE-ABS-AMOUNT-EX
040800         PERFORM C120-FIND-OR-ADD-CATEGORY
040900            THRU C129-FIND-OR-ADD-CATEGORY-EX
041000         ADD WK-W-ABS-AMOUNT TO WK-KPI-CAT-AMOUNT (WK-B-CAT-IX)
041100         IF  WK-KPI-CAT-AMOUNT (WK-B-CAT-IX)
041200                 > WK-KPI-TOP-CATEGORY-AMOUNT
041300             MOVE WK-KPI-CAT-AMOUNT (WK-B-CAT-IX)
041400                TO WK-KPI-TOP-CATEGORY-AMOUNT
041500             MOVE WK-KPI-CAT-NAME (WK-B-CAT-IX)
041600                TO WK-KPI-TOP-CATEGORY
041700         END-IF
041800     END-IF.
041900     PERFORM D100-READ-NEXT-TRANS-ROW
042000        THRU D199-READ-NEXT-TRANS-ROW-EX.
042100 C119-BUCKET-ONE-CATEGORY-ROW-EX.
042200     EXIT.
042300*-----------------------------------------------------------------*
042400 A120-COMPUTE-ABS-AMOUNT.
042500*-----------------------------------------------------------------*
042600     IF  PFLTRANS-AMOUNT < ZERO
042700         COMPUTE WK-W-ABS-AMOUNT = ZERO - PFLTRANS-AMOUNT
042800     ELSE
042900         MOVE PFLTRANS-AMOUNT TO WK-W-ABS-AMOUNT
043000     END-IF.
043100 A129-COMPUTE-ABS-AMOUNT-EX.
043200     EXIT.
043300*-----------------------------------------------------------------*
043400 C120-FIND-OR-ADD-CATEGORY.
043500*-----------------------------------------------------------------*
043600     PERFORM C125-SCAN-CATEGORY-STEP
043700         VARYING WK-B-CAT-IX FROM 1 BY 1
043800         UNTIL WK-B-CAT-IX > WK-KPI-CATEGORY-COUNT
043900            OR WK-KPI-CAT-NAME (WK-B-CAT-IX) = WK-B-ONE-CATEGORY.
044000     IF  WK-B-CAT-IX > WK-KPI-CATEGORY-COUNT
044100             AND WK-KPI-CATEGORY-COUNT < 50
044200         ADD 1 TO WK-KPI-CATEGORY-COUNT
044300         MOVE WK-KPI-CATEGORY-COUNT TO WK-B-CAT-IX
044400         MOVE WK-B-ONE-CATEGORY TO WK-KPI-CAT-NAME (WK-B-CAT-IX)
044500         MOVE ZERO TO WK-KPI-CAT-AMOUNT (WK-B-CAT-IX)
044600     END-IF.
044700 C129-FIND-OR-ADD-CATEGORY-EX.
044800     EXIT.
044900*-----------------------------------------------------------------*
045000 C125-SCAN-CATEGORY-STEP.
045100*-----------------------------------------------------------------*
045200     CONTINUE.
045300*-----------------------------------------------------------------*
045400 D100-PROJECT-MONTH-END.
045500*-----------------------------------------------------------------*
045600*    SIMPLE PACE PROJECTION - NO VARIANCE WEIGHTING, UNLIKE
045700*    PFBSTATS'S MODEL - WK-KPI-AVG-PER-DAY TIMES THE DAY COUNT OF
045800*    THE END MONTH.
045900     MOVE WK-A-END-CCYY TO WK-M-YEAR.
046000     MOVE WK-A-END-MM TO WK-M-MONTH.
046100     PERFORM E100-DAYS-IN-MONTH THRU E199-DAYS-IN-MONTH-EX.
046200     COMPUTE WK-KPI-PROJECTED-MONTH-END ROUNDED =
046300         WK-KPI-AVG-PER-DAY * WK-M-DAYS.
046400 D199-PROJECT-MONTH-END-EX.
046500     EXIT.
046600*-----------------------------------------------------------------*
046700 D000-REWIND-TRANS-FILE.
046800*-----------------------------------------------------------------*
046900*    PFLTRANS HAS NO INDEX ON ACCOUNT-ID OR DATE - EVERY SUM THIS
047000*    PROGRAM NEEDS IS ITS OWN FULL CLOSE/OPEN SEQUENTIAL RESCAN.
047100     CLOSE PFLTRANS.
047200     OPEN INPUT PFLTRANS.
047300     SET WK-W-TRANS-NOT-EOF TO TRUE.
047400 D099-REWIND-TRANS-FILE-EX.
047500     EXIT.
047600*-----------------------------------------------------------------*
047700 D100-READ-NEXT-TRANS-ROW.
047800*-----------------------------------------------------------------*
047900     READ PFLTRANS INTO WK-C-TRANS-AREA
048000         AT END
048100             SET WK-W-TRANS-EOF TO TRUE
048200     END-READ.
048300 D199-READ-NEXT-TRANS-ROW-EX.
048400     EXIT.
048500*-----------------------------------------------------------------*
048600 E100-DAYS-IN-MONTH.
048700*-----------------------------------------------------------------*
048800*    WK-M-YEAR/WK-M-MONTH IN, WK-M-DAYS OUT.
048900     EVALUATE WK-M-MONTH
049000         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
049100             MOVE 31 TO WK-M-DAYS
049200         WHEN 4 WHEN 6 WHEN 9 WHEN 11
049300             MOVE 30 TO WK-M-DAYS
049400         WHEN 2
049500             PERFORM E150-LEAP-YEAR-CHECK
049600                THRU E159-LEAP-YEAR-CHECK-EX
049700             IF  WK-M-IS-LEAP
049800                 MOVE 29 TO WK-M-DAYS
049900             ELSE
050000                 MOVE 28 TO WK-M-DAYS
050100             END-IF
050200         WHEN OTHER
050300             MOVE 30 TO WK-M-DAYS
050400     END-EVALUATE.
050500 E199-DAYS-IN-MONTH-EX.
050600     EXIT.
050700*-----------------------------------------------------------------*
050800 E150-LEAP-YEAR-CHECK.
050900*-----------------------------------------------------------------*
051000*    NO FUNCTION MOD IN THIS SHOP - INTEGER-DIVIDE-THEN-MULTIPLY
051100*    BACK DOES THE REMAINDER TEST BY HAND.
051200     SET WK-M-NOT-LEAP TO TRUE.
051300     COMPUTE WK-M-DIV4 = WK-M-YEAR / 4.
051400     COMPUTE WK-M-DIV4 = WK-M-DIV4 * 4.
051500     IF  WK-M-DIV4 = WK-M-YEAR
051600         SET WK-M-IS-LEAP TO TRUE
051700         COMPUTE WK-M-DIV100 = WK-M-YEAR / 100.
051800         COMPUTE WK-M-DIV100 = WK-M-DIV100 * 100
051900         IF  WK-M-DIV100 = WK-M-YEAR
052000             COMPUTE WK-M-DIV400 = WK-M-YEAR / 400
052100             COMPUTE WK-M-DIV400 = WK-M-DIV400 * 400
052200             IF  WK-M-DIV400 NOT = WK-M-YEAR
052300                 SET WK-M-NOT-LEAP TO TRUE
052400             END-IF
052500         END-IF
052600     END-IF.
052700 E159-LEAP-YEAR-CHECK-EX.
052800     EXIT.
