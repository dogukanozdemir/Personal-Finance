000100 IDENTIFICATION DIVISION.
000200*****************************
000300 PROGRAM-ID.    PFBSTATS.
000400 AUTHOR.        DENNIS J PALUMBO.
000500 INSTALLATION.  CONSUMER ANALYTICS UNIT.
000600 DATE-WRITTEN.  22 MAY 2002.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------*
001000*    PFBSTATS - PERIOD STATISTICS CALCULATION SUBROUTINE
001100*-----------------------------------------------------------------*
001200*    CALLED ONCE PER STATISTICS REQUEST WITH THE ACCOUNT AND THE
001300*    PERIOD WINDOW ALREADY RESOLVED (SEE LKSTATS) - THIS IS A
001400*    CALCULATION LIBRARY, NOT A FILE-READING BATCH JOB OF ITS OWN,
001500*    SO PFLTRANS STAYS OPEN INPUT ACROSS CALLS WITHIN THE RUN UNIT
001600*    AND IS RE-SCANNED SEQUENTIALLY (CLOSE/OPEN) FOR EACH SUM THIS
001700*    PROGRAM NEEDS - THERE IS NO INDEX ON ACCOUNT-ID OR DATE.
001800*
001900*    PRODUCES TOTAL-SPENT, CHANGE-PCT, AVG-PER-DAY, THE DAILY OR
002000*    MONTHLY DATA-POINT SERIES, AND THE MONTH-END SPEND PROJECTION
002100*    MODEL (SEE THE C-SERIES PARAGRAPHS - THIS IS THE MOST
002200*    INTRICATE CALCULATION IN THE WHOLE SUITE).
002300*-----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:
002500*===================================================================
002600* TAG    INIT   DATE        DESCRIPTION
002700* ------ ------ ----------  -----------------------------------
002800* PFB054 DJP    22/05/2002 - INITIAL VERSION - TOTAL/CHANGE/AVG   PFB054
002900*                            AND DAILY DATA POINTS ONLY.
003000* PFB055 DJP    05/06/2002 - ADD MONTHLY DATA POINTS (YTD/YEAR).  PFB055
003100* PFB058 DJP    02/09/2003 - ADD MONTH-END PROJECTION MODEL PER   PFB058
003200*                            ANALYTICS REQUEST #2003-114.
003300* PFB071 MFS    08/01/1999 - Y2K REVIEW - NO CHANGE REQUIRED, THISPFB071
003400*                            PROGRAM ALREADY CARRIES CCYYMMDD.
003500*                            (BACK-DATED ENTRY - REVIEW RAN LATE
003600*                            ON THIS PROGRAM, SEE PFB071 TICKET.)
003700* PFB083 KCT    14/04/2009 - CLAMP USUAL-FRACTION TO [.02,.98] -  PFB083
003800*                            DIVIDE-BY-NEAR-ZERO BLEW UP THE
003900*                            IMPLIED-MONTH-TOTAL FOR A THIN-
004000*                            HISTORY ACCOUNT (HELPDESK #48827).
004100*===================================================================
004200 ENVIRONMENT DIVISION.
004300*****************************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800                   UPSI-0 IS UPSI-SWITCH-0
004900                     ON  STATUS IS U0-ON
005000                     OFF STATUS IS U0-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PFLTRANS  ASSIGN TO DATABASE-PFLTRANS
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WK-C-FILE-STATUS.
005600 DATA DIVISION.
005700*****************************
005800 FILE SECTION.
005900 FD  PFLTRANS
006000     LABEL RECORDS ARE STANDARD.
006100 01  PFL-TRANS-FD-REC               PIC X(1500).
006200 WORKING-STORAGE SECTION.
006300 01  FILLER  PIC X(24) VALUE "** PROGRAM PFBSTATS **".
006400 COPY PFBCMWS.
006500 01  WK-C-FILE-WORK.
006600     05  WK-W-TRANS-EOF-SW          PIC X(01) VALUE "N".
006700         88  WK-W-TRANS-EOF                VALUE "Y".
006800         88  WK-W-TRANS-NOT-EOF            VALUE "N".
006900     05  WK-C-FIRST-TIME            PIC X(01) VALUE "Y".
007000         88  WK-C-IS-FIRST-CALL            VALUE "Y".
007100     05  FILLER                     PIC X(05).
007200 01  WK-C-TRANS-AREA.
007300     COPY PFLTRANS.
007400 01  WK-C-SCAN-WORK.
007500     05  WK-W-ABS-AMOUNT             PIC S9(13)V9(2) COMP-3.
007600*                                SCRATCH - ABS(PFLTRANS-AMOUNT)
007700     05  WK-W-CHANGE-4DP             PIC S9(05)V9(4) COMP-3.
007800     05  WK-W-COMPARED-4DP           PIC S9(05)V9(4) COMP-3.
007900     05  FILLER                      PIC X(05).
008000 01  WK-C-DISTINCT-DATE-WORK.
008100     05  WK-D-DATE-COUNT             PIC 9(03) COMP.
008200     05  WK-D-DATE-IX                PIC 9(03) COMP.
008300     05  WK-D-DATE-TABLE  OCCURS 366 TIMES PIC 9(08).
008400*                                DATES SEEN THIS PERIOD, ACTIVE-
008500*                                DAY COUNT = HIGH-WATER SUBSCRIPT
008600     05  FILLER                      PIC X(05).
008700 01  WK-C-MONTH-CALC-WORK.
008800     05  WK-M-YEAR                   PIC 9(04).
008900     05  WK-M-MONTH                  PIC 9(02).
009000     05  WK-M-DAYS                   PIC 9(02) COMP.
009100     05  WK-M-LEAP-SW                PIC X(01).
009200         88  WK-M-IS-LEAP                  VALUE "Y".
009300         88  WK-M-NOT-LEAP                 VALUE "N".
009400     05  WK-M-DIV4                   PIC 9(04) COMP.
009500     05  WK-M-DIV100                 PIC 9(04) COMP.
009600     05  WK-M-DIV400                 PIC 9(04) COMP.
009700     05  FILLER                      PIC X(05).
009800 01  WK-C-BUCKET-WORK.
009900     05  WK-B-IX                     PIC 9(03) COMP.
010000     05  WK-B-DAY-SPAN               PIC 9(02) COMP.
010100     05  WK-B-DAY-NO                 PIC 9(02) COMP.
010200     05  WK-B-MONTH-SPAN             PIC 9(03) COMP.
010300     05  WK-B-BUCKET-IX              PIC 9(03) COMP.
010400     05  WK-B-ABS-MONTH-NO           PIC 9(06) COMP.
010500     05  WK-B-THIS-CCYY              PIC 9(04) COMP.
010600     05  WK-B-THIS-MM                PIC 9(02) COMP.
010700     05  FILLER                      PIC X(05).
010800 01  WK-C-PROJECTION-WORK.
010900     05  WK-P-SPEND-SO-FAR           PIC S9(13)V9(2) COMP-3.
011000     05  WK-P-DAY-OF-MONTH           PIC 9(02) COMP.
011100     05  WK-P-DAYS-IN-MONTH          PIC 9(02) COMP.
011200     05  WK-P-MONTH-START-DATE       PIC 9(08).
011300     05  WK-P-USUAL-FRACTION         PIC S9(01)V9(4) COMP-3.
011400     05  WK-P-FRACTION-SUM           PIC S9(03)V9(4) COMP-3.
011500     05  WK-P-FRACTION-MONTHS        PIC 9(02) COMP.
011600     05  WK-P-ONE-FRACTION           PIC S9(01)V9(4) COMP-3.
011700     05  WK-P-IMPLIED-TOTAL          PIC S9(13)V9(4) COMP-3.
011800     05  WK-P-USUAL-SO-FAR           PIC S9(13)V9(4) COMP-3.
011900     05  WK-P-SPEED-FACTOR           PIC S9(05)V9(4) COMP-3.
012000     05  WK-P-CORRECTED-IMPLIED      PIC S9(13)V9(4) COMP-3.
012100     05  WK-P-TRUST-WEIGHT           PIC S9(01)V9(4) COMP-3.
012200     05  WK-P-PACE                   PIC S9(13)V9(2) COMP-3.
012300     05  WK-P-HIST-SUM               PIC S9(15)V9(4) COMP-3.
012400     05  WK-P-HIST-IX                PIC 9(02) COMP.
012500     05  WK-P-HIST-CCYY              PIC 9(04).
012600     05  WK-P-HIST-MM                PIC 9(02).
012700     05  WK-P-HIST-CUTOFF            PIC 9(02) COMP.
012800     05  FILLER                      PIC X(05).
012900 LINKAGE SECTION.
013000*****************************
013100     COPY LKSTATS.
013200     COPY PFLKPI.
013300 PROCEDURE DIVISION USING WK-C-STATS-RECORD, WK-C-KPI-RECORD.
013400*****************************
013500 MAIN-MODULE.
013600*-----------------------------------------------------------------*
013700     IF  WK-C-IS-FIRST-CALL
013800         PERFORM A000-OPEN-TRANS-FILE THRU A099-OPEN-TRANS-FILE-EX
013900         MOVE "N" TO WK-C-FIRST-TIME
014000     END-IF.
014100     INITIALIZE WK-C-KPI-RECORD.
014200     PERFORM A100-SUM-TOTAL-SPENT THRU A199-SUM-TOTAL-SPENT-EX.
014300     PERFORM A150-SUM-PREVIOUS-PERIOD
014400        THRU A159-SUM-PREVIOUS-PERIOD-EX.
014500     PERFORM A200-CHANGE-PERCENT THRU A299-CHANGE-PERCENT-EX.
014600     PERFORM A300-AVERAGE-PER-DAY THRU A399-AVERAGE-PER-DAY-EX.
014700     EVALUATE TRUE
014800         WHEN WK-STATS-THIS-MONTH
014900         WHEN WK-STATS-MONTH
015000             PERFORM B100-BUILD-DAILY-POINTS
015100                THRU B199-BUILD-DAILY-POINTS-EX
015200         WHEN WK-STATS-YTD
015300         WHEN WK-STATS-YEAR
015400             PERFORM B200-BUILD-MONTHLY-POINTS
015500                THRU B299-BUILD-MONTHLY-POINTS-EX
015600         WHEN OTHER
015700             DISPLAY "PFBSTATS - UNKNOWN PERIOD CODE - "
015800                WK-STATS-PERIOD-CODE
015900     END-EVALUATE.
016000     PERFORM C000-PROJECT-MONTH-END THRU C099-PROJECT-MONTH-END-EX.
016100     GOBACK.
016200*-----------------------------------------------------------------*
016300 A000-OPEN-TRANS-FILE.
016400*-----------------------------------------------------------------*
016500     OPEN INPUT PFLTRANS.
016600     IF  NOT WK-C-SUCCESSFUL
016700             AND WK-C-FILE-STATUS NOT = "41"
016800         DISPLAY "PFBSTATS - OPEN FILE ERROR - PFLTRANS"
016900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000     END-IF.
017100 A099-OPEN-TRANS-FILE-EX.
017200     EXIT.
017300*-----------------------------------------------------------------*
017400 A100-SUM-TOTAL-SPENT.
017500*-----------------------------------------------------------------*
017600*    WK-KPI-TOTAL-SPENT = SUM OF ABS(AMOUNT) OVER THE REQUESTED
017700*    DATE RANGE, AND BUILD THE DISTINCT-DATE TABLE NEEDED FOR
017800*    WK-KPI-AVG-PER-DAY.
017900     MOVE ZERO TO WK-KPI-TOTAL-SPENT.
018000     MOVE ZERO TO WK-D-DATE-COUNT.
018100     PERFORM D000-REWIND-TRANS-FILE THRU D099-REWIND-TRANS-FILE-EX.
018200     PERFORM D100-READ-NEXT-TRANS-ROW
018300        THRU D199-READ-NEXT-TRANS-ROW-EX.
018400     PERFORM A110-ACCUM-ONE-ROW THRU A119-ACCUM-ONE-ROW-EX
018500        UNTIL WK-W-TRANS-EOF.
018600 A199-SUM-TOTAL-SPENT-EX.
018700     EXIT.
018800*-----------------------------------------------------------------*
018900 A110-ACCUM-ONE-ROW.
019000*-----------------------------------------------------------------*
019100     IF  PFLTRANS-ACCOUNT-ID = WK-STATS-ACCOUNT-ID
019200             AND PFLTRANS-ACTIVE
019300             AND PFLTRANS-TRANS-DATE >= WK-STATS-START-DATE
019400             AND PFLTRANS-TRANS-DATE <= WK-STATS-END-DATE
019500         PERFORM A120-COMPUTE-ABS-AMOUNT
019600            THRU A129-COMPUTE-ABS-AMOUNT-EX
019700         ADD WK-W-ABS-AMOUNT TO WK-KPI-TOTAL-SPENT
019800         PERFORM A130-TRACK-DISTINCT-DATE
019900            THRU A139-TRACK-DISTINCT-DATE-EX
020000     END-IF.
020100     PERFORM D100-READ-NEXT-TRANS-ROW
020200        THRU D199-READ-NEXT-TRANS-ROW-EX.
020300 A119-ACCUM-ONE-ROW-EX.
020400     EXIT.
020500*-----------------------------------------------------------------*
020600 A120-COMPUTE-ABS-AMOUNT.
020700*-----------------------------------------------------------------*
020800     IF  PFLTRANS-AMOUNT < ZERO
020900         COMPUTE WK-W-ABS-AMOUNT = ZERO - PFLTRANS-AMOUNT
021000     ELSE
021100         MOVE PFLTRANS-AMOUNT TO WK-W-ABS-AMOUNT
021200     END-IF.
021300 A129-COMPUTE-ABS-AMOUNT-EX.
021400     EXIT.
021500*-----------------------------------------------------------------*
021600 A130-TRACK-DISTINCT-DATE.
021700*-----------------------------------------------------------------*
021800     PERFORM A135-SCAN-DATE-STEP
021900         VARYING WK-D-DATE-IX FROM 1 BY 1
022000         UNTIL WK-D-DATE-IX > WK-D-DATE-COUNT
022100            OR WK-D-DATE-TABLE (WK-D-DATE-IX) = PFLTRANS-TRANS-DATE.
022200     IF  WK-D-DATE-IX > WK-D-DATE-COUNT
022300             AND WK-D-DATE-COUNT < 366
022400         ADD 1 TO WK-D-DATE-COUNT
022500         MOVE PFLTRANS-TRANS-DATE TO WK-D-DATE-TABLE (WK-D-DATE-COUNT)
022600     END-IF.
022700 A139-TRACK-DISTINCT-DATE-EX.
022800     EXIT.
022900*-----------------------------------------------------------------*
023000 A135-SCAN-DATE-STEP.
023100*-----------------------------------------------------------------*
023200     CONTINUE.
023300*-----------------------------------------------------------------*
023400 A150-SUM-PREVIOUS-PERIOD.
023500*-----------------------------------------------------------------*
023600     MOVE ZERO TO WK-KPI-PREV-TOTAL-SPENT.
023700     PERFORM D000-REWIND-TRANS-FILE THRU D099-REWIND-TRANS-FILE-EX.
023800     PERFORM D100-READ-NEXT-TRANS-ROW
023900        THRU D199-READ-NEXT-TRANS-ROW-EX.
024000     PERFORM A160-ACCUM-PREV-ROW THRU A169-ACCUM-PREV-ROW-EX
024100        UNTIL WK-W-TRANS-EOF.
024200 A159-SUM-PREVIOUS-PERIOD-EX.
024300     EXIT.
024400*-----------------------------------------------------------------*
024500 A160-ACCUM-PREV-ROW.
024600*-----------------------------------------------------------------*
024700     IF  PFLTRANS-ACCOUNT-ID = WK-STATS-ACCOUNT-ID
024800             AND PFLTRANS-ACTIVE
024900             AND PFLTRANS-TRANS-DATE >= WK-STATS-PREV-START-DATE
025000             AND PFLTRANS-TRANS-DATE <= WK-STATS-PREV-END-DATE
025100         PERFORM A120-COMPUTE-ABS-AMOUNT
025200            THRU A129-COMPUTE-ABS-AMOUNT-EX
025300         ADD WK-W-ABS-AMOUNT TO WK-KPI-PREV-TOTAL-SPENT
025400     END-IF.
025500     PERFORM D100-READ-NEXT-TRANS-ROW
025600        THRU D199-READ-NEXT-TRANS-ROW-EX.
025700 A169-ACCUM-PREV-ROW-EX.
025800     EXIT.
025900*-----------------------------------------------------------------*
026000 A200-CHANGE-PERCENT.
026100*-----------------------------------------------------------------*
026200*    (CURRENT-PREV)/PREV*100, 4DP INTERNAL, ROUNDED TO 2DP, 0 IF
026300*    PREV <= 0.
026400     IF  WK-KPI-PREV-TOTAL-SPENT > ZERO
026500         COMPUTE WK-W-CHANGE-4DP ROUNDED =
026600             (WK-KPI-TOTAL-SPENT - WK-KPI-PREV-TOTAL-SPENT)
026700                 / WK-KPI-PREV-TOTAL-SPENT * 100
026800         COMPUTE WK-KPI-CHANGE-PCT ROUNDED = WK-W-CHANGE-4DP
026900     ELSE
027000         MOVE ZERO TO WK-KPI-CHANGE-PCT
027100     END-IF.
027200 A299-CHANGE-PERCENT-EX.
027300     EXIT.
027400*-----------------------------------------------------------------*
027500 A300-AVERAGE-PER-DAY.
027600*-----------------------------------------------------------------*
027700     IF  WK-D-DATE-COUNT > 0
027800         COMPUTE WK-KPI-AVG-PER-DAY ROUNDED =
027900             WK-KPI-TOTAL-SPENT / WK-D-DATE-COUNT
028000     ELSE
028100         MOVE ZERO TO WK-KPI-AVG-PER-DAY
028200     END-IF.
028300     MOVE WK-D-DATE-COUNT TO WK-KPI-ACTIVE-DAY-COUNT.
028400 A399-AVERAGE-PER-DAY-EX.
028500     EXIT.
028600*-----------------------------------------------------------------*
028700 B100-BUILD-DAILY-POINTS.
028800*-----------------------------------------------------------------*
028900*    ONE BUCKET PER CALENDAR DAY IN [START-DATE,END-DATE] - THE
029000*    PERIOD IS A SINGLE CALENDAR MONTH FOR THIS_MONTH/MONTH.
029100     MOVE ZERO TO WK-KPI-POINT-COUNT.
029200     COMPUTE WK-B-DAY-SPAN =
029300         WK-STATS-END-DD - WK-STATS-START-DD + 1.
029400     PERFORM B105-INIT-ONE-DAILY-BUCKET
029500         THRU B109-INIT-ONE-DAILY-BUCKET-EX
029600         VARYING WK-B-IX FROM 1 BY 1 UNTIL WK-B-IX > WK-B-DAY-SPAN.
029700     PERFORM D000-REWIND-TRANS-FILE THRU D099-REWIND-TRANS-FILE-EX.
029800     PERFORM D100-READ-NEXT-TRANS-ROW
029900        THRU D199-READ-NEXT-TRANS-ROW-EX.
030000     PERFORM B110-BUCKET-ONE-DAILY-ROW
030100        THRU B119-BUCKET-ONE-DAILY-ROW-EX
030200        UNTIL WK-W-TRANS-EOF.
030300 B199-BUILD-DAILY-POINTS-EX.
030400     EXIT.
030500*-----------------------------------------------------------------*
030600 B105-INIT-ONE-DAILY-BUCKET.
030700*-----------------------------------------------------------------*
030800     ADD 1 TO WK-KPI-POINT-COUNT.
030900     COMPUTE WK-B-DAY-NO = WK-STATS-START-DD + WK-B-IX - 1.
031000     COMPUTE WK-KPI-POINT-LABEL (WK-KPI-POINT-COUNT) =
031100         (WK-STATS-START-CCYY * 10000)
031200             + (WK-STATS-START-MM * 100) + WK-B-DAY-NO.
031300     MOVE ZERO TO WK-KPI-POINT-AMOUNT (WK-KPI-POINT-COUNT).
031400 B109-INIT-ONE-DAILY-BUCKET-EX.
031500     EXIT.
031600*-----------------------------------------------------------------*
031700 B110-BUCKET-ONE-DAILY-ROW.
031800*-----------------------------------------------------------------*
031900     IF  PFLTRANS-ACCOUNT-ID = WK-STATS-ACCOUNT-ID
032000             AND PFLTRANS-ACTIVE
032100             AND PFLTRANS-TRANS-DATE >= WK-STATS-START-DATE
032200             AND PFLTRANS-TRANS-DATE <= WK-STATS-END-DATE
032300         COMPUTE WK-B-BUCKET-IX =
032400             PFLTRANS-TD-DD - WK-STATS-START-DD + 1
032500         PERFORM A120-COMPUTE-ABS-AMOUNT
032600            THRU A129-COMPUTE-ABS-AMOUNT-EX
032700         ADD WK-W-ABS-AMOUNT
032800            TO WK-KPI-POINT-AMOUNT (WK-B-BUCKET-IX)
032900     END-IF.
033000     PERFORM D100-READ-NEXT-TRANS-ROW
033100        THRU D199-READ-NEXT-TRANS-ROW-EX.
033200 B119-BUCKET-ONE-DAILY-ROW-EX.
033300     EXIT.
033400*-----------------------------------------------------------------*
033500 B200-BUILD-MONTHLY-POINTS.
033600*-----------------------------------------------------------------*
033700*    ONE BUCKET PER CALENDAR MONTH IN [START-DATE,END-DATE] - YTD
033800*    OR YEAR PERIODS.
033900     MOVE ZERO TO WK-KPI-POINT-COUNT.
034000     COMPUTE WK-B-MONTH-SPAN =
034100         (WK-STATS-END-CCYY - WK-STATS-START-CCYY) * 12
034200             + (WK-STATS-END-MM - WK-STATS-START-MM) + 1.
034300     PERFORM B205-INIT-ONE-MONTHLY-BUCKET
034400         THRU B209-INIT-ONE-MONTHLY-BUCKET-EX
034500         VARYING WK-B-IX FROM 1 BY 1
034600         UNTIL WK-B-IX > WK-B-MONTH-SPAN.
034700     PERFORM D000-REWIND-TRANS-FILE THRU D099-REWIND-TRANS-FILE-EX.
034800     PERFORM D100-READ-NEXT-TRANS-ROW
034900        THRU D199-READ-NEXT-TRANS-ROW-EX.
035000     PERFORM B220-BUCKET-ONE-MONTHLY-ROW
035100        THRU B229-BUCKET-ONE-MONTHLY-ROW-EX
035200        UNTIL WK-W-TRANS-EOF.
035300 B299-BUILD-MONTHLY-POINTS-EX.
035400     EXIT.
035500*-----------------------------------------------------------------*
035600 B205-INIT-ONE-MONTHLY-BUCKET.
035700*-----------------------------------------------------------------*
035800     ADD 1 TO WK-KPI-POINT-COUNT.
035900     PERFORM B210-ADD-MONTHS-TO-START
036000        THRU B219-ADD-MONTHS-TO-START-EX.
036100     COMPUTE WK-KPI-POINT-LABEL (WK-KPI-POINT-COUNT) =
036200         (WK-B-THIS-CCYY * 10000) + (WK-B-THIS-MM * 100).
036300     MOVE ZERO TO WK-KPI-POINT-AMOUNT (WK-KPI-POINT-COUNT).
036400 B209-INIT-ONE-MONTHLY-BUCKET-EX.
036500     EXIT.
036600*-----------------------------------------------------------------*
036700 B210-ADD-MONTHS-TO-START.
036800*-----------------------------------------------------------------*
036900*    WK-B-THIS-CCYY/WK-B-THIS-MM = START-MONTH + (WK-B-IX - 1).
037000     COMPUTE WK-B-ABS-MONTH-NO =
037100         ((WK-STATS-START-CCYY * 12) + WK-STATS-START-MM - 1)
037200             + (WK-B-IX - 1).
037300     COMPUTE WK-B-THIS-CCYY = WK-B-ABS-MONTH-NO / 12.
037400     COMPUTE WK-B-THIS-MM =
037500         WK-B-ABS-MONTH-NO - (WK-B-THIS-CCYY * 12) + 1.
037600 B219-ADD-MONTHS-TO-START-EX.
037700     EXIT.
037800*-----------------------------------------------------------------*
037900 B220-BUCKET-ONE-MONTHLY-ROW.
038000*-----------------------------------------------------------------*
038100     IF  PFLTRANS-ACCOUNT-ID = WK-STATS-ACCOUNT-ID
038200             AND PFLTRANS-ACTIVE
038300             AND PFLTRANS-TRANS-DATE >= WK-STATS-START-DATE
038400             AND PFLTRANS-TRANS-DATE <= WK-STATS-END-DATE
038500         COMPUTE WK-B-BUCKET-IX =
038600             (PFLTRANS-TD-CCYY - WK-STATS-START-CCYY) * 12
038700                 + (PFLTRANS-TD-MM - WK-STATS-START-MM) + 1
038800         PERFORM A120-COMPUTE-ABS-AMOUNT
038900            THRU A129-COMPUTE-ABS-AMOUNT-EX
039000         ADD WK-W-ABS-AMOUNT
039100            TO WK-KPI-POINT-AMOUNT (WK-B-BUCKET-IX)
039200     END-IF.
039300     PERFORM D100-READ-NEXT-TRANS-ROW
039400        THRU D199-READ-NEXT-TRANS-ROW-EX.
039500 B229-BUCKET-ONE-MONTHLY-ROW-EX.
039600     EXIT.
039700*-----------------------------------------------------------------*
039800 C000-PROJECT-MONTH-END.
039900*-----------------------------------------------------------------*
040000*    WK-KPI-PROJECTED-MONTH-END - THE MOST INTRICATE RULE IN THE SUITE.
040100*    SEE EACH C-SERIES PARAGRAPH FOR ITS OWN PIECE OF THE MODEL -
040200*    ONE RULE PER PARAGRAPH, SAME HABIT AS THE OLD VALIDATION
040300*    CHAIN PROGRAMS USE.
040400     PERFORM C010-COMPUTE-SPEND-SO-FAR
040500        THRU C019-COMPUTE-SPEND-SO-FAR-EX.
040600     PERFORM C020-COMPUTE-DAY-AND-DAYS
040700        THRU C029-COMPUTE-DAY-AND-DAYS-EX.
040800     PERFORM C100-LOAD-HISTORY-MONTHS
040900        THRU C199-LOAD-HISTORY-MONTHS-EX.
041000     PERFORM C150-USUAL-MONTHLY-SPEND
041100        THRU C159-USUAL-MONTHLY-SPEND-EX.
041200     IF  WK-KPI-NONZERO-MONTH-COUNT < 3
041300         PERFORM C200-PACE-PROJECTION THRU C299-PACE-PROJECTION-EX
041400     ELSE
041500         PERFORM C300-USUAL-FRACTION THRU C399-USUAL-FRACTION-EX
041600         IF  WK-P-USUAL-FRACTION NOT > ZERO
041700             PERFORM C200-PACE-PROJECTION
041800                THRU C299-PACE-PROJECTION-EX
041900         ELSE
042000             PERFORM C400-CLAMP-FRACTION
042100                THRU C499-CLAMP-FRACTION-EX
042200             PERFORM C500-IMPLIED-MONTH-TOTAL
042300                THRU C599-IMPLIED-MONTH-TOTAL-EX
042400             PERFORM C600-USUAL-SPENDING-SO-FAR
042500                THRU C699-USUAL-SPENDING-SO-FAR-EX
042600             PERFORM C700-SPEED-FACTOR
042700                THRU C799-SPEED-FACTOR-EX
042800             PERFORM C800-TRUST-WEIGHT-BLEND
042900                THRU C899-TRUST-WEIGHT-BLEND-EX
043000         END-IF
043100     END-IF.
043200     PERFORM C900-COMPARED-PERCENTAGE
043300        THRU C999-COMPARED-PERCENTAGE-EX.
043400 C099-PROJECT-MONTH-END-EX.
043500     EXIT.
043600*-----------------------------------------------------------------*
043700 C010-COMPUTE-SPEND-SO-FAR.
043800*-----------------------------------------------------------------*
043900*    S = SPEND-SO-FAR THIS MONTH, DAY 1 THROUGH THE AS-OF DATE.
044000     MOVE ZERO TO WK-P-SPEND-SO-FAR.
044100     COMPUTE WK-P-MONTH-START-DATE =
044200         (WK-STATS-AS-OF-CCYY * 10000) + (WK-STATS-AS-OF-MM * 100)
044300             + 1.
044400     PERFORM D000-REWIND-TRANS-FILE THRU D099-REWIND-TRANS-FILE-EX.
044500     PERFORM D100-READ-NEXT-TRANS-ROW
044600        THRU D199-READ-NEXT-TRANS-ROW-EX.
044700     PERFORM C011-ACCUM-SPEND-SO-FAR-ROW
044800        THRU C018-ACCUM-SPEND-SO-FAR-ROW-EX
044900        UNTIL WK-W-TRANS-EOF.
045000 C019-COMPUTE-SPEND-SO-FAR-EX.
045100     EXIT.
045200*-----------------------------------------------------------------*
045300 C011-ACCUM-SPEND-SO-FAR-ROW.
045400*-----------------------------------------------------------------*
045500     IF  PFLTRANS-ACCOUNT-ID = WK-STATS-ACCOUNT-ID
045600             AND PFLTRANS-ACTIVE
045700             AND PFLTRANS-TRANS-DATE >= WK-P-MONTH-START-DATE
045800             AND PFLTRANS-TRANS-DATE <= WK-STATS-AS-OF-DATE
045900         PERFORM A120-COMPUTE-ABS-AMOUNT
046000            THRU A129-COMPUTE-ABS-AMOUNT-EX
046100         ADD WK-W-ABS-AMOUNT TO WK-P-SPEND-SO-FAR
046200     END-IF.
046300     PERFORM D100-READ-NEXT-TRANS-ROW
046400        THRU D199-READ-NEXT-TRANS-ROW-EX.
046500 C018-ACCUM-SPEND-SO-FAR-ROW-EX.
046600     EXIT.
046700*-----------------------------------------------------------------*
046800 C020-COMPUTE-DAY-AND-DAYS.
046900*-----------------------------------------------------------------*
047000     MOVE WK-STATS-AS-OF-DD TO WK-P-DAY-OF-MONTH.
047100     MOVE WK-STATS-AS-OF-CCYY TO WK-M-YEAR.
047200     MOVE WK-STATS-AS-OF-MM TO WK-M-MONTH.
047300     PERFORM E100-DAYS-IN-MONTH THRU E199-DAYS-IN-MONTH-EX.
047400     MOVE WK-M-DAYS TO WK-P-DAYS-IN-MONTH.
047500     MOVE WK-P-DAY-OF-MONTH TO WK-KPI-DAY-OF-MONTH.
047600     MOVE WK-P-DAYS-IN-MONTH TO WK-KPI-DAYS-IN-MONTH.
047700 C029-COMPUTE-DAY-AND-DAYS-EX.
047800     EXIT.
047900*-----------------------------------------------------------------*
048000 C100-LOAD-HISTORY-MONTHS.
048100*-----------------------------------------------------------------*
048200*    BUILD THE 12 FULL CALENDAR MONTHS IMMEDIATELY BEFORE THE
048300*    AS-OF MONTH - TOTAL SPEND AND CUMULATIVE-SPEND-THROUGH-DAY-D
048400*    FOR EACH, PLUS THE NONZERO-MONTH COUNT WK-KPI-USUAL-MONTHLY
048500*    NEEDS.
048600     MOVE ZERO TO WK-KPI-NONZERO-MONTH-COUNT.
048700     PERFORM C105-LOAD-ONE-HISTORY-MONTH
048800         THRU C109-LOAD-ONE-HISTORY-MONTH-EX
048900         VARYING WK-C-SUBSCRIPT-1 FROM 1 BY 1
049000         UNTIL WK-C-SUBSCRIPT-1 > 12.
049100 C199-LOAD-HISTORY-MONTHS-EX.
049200     EXIT.
049300*-----------------------------------------------------------------*
049400 C105-LOAD-ONE-HISTORY-MONTH.
049500*-----------------------------------------------------------------*
049600     COMPUTE WK-B-ABS-MONTH-NO =
049700         ((WK-STATS-AS-OF-CCYY * 12) + WK-STATS-AS-OF-MM - 1)
049800             - (13 - WK-C-SUBSCRIPT-1).
049900     COMPUTE WK-B-THIS-CCYY = WK-B-ABS-MONTH-NO / 12.
050000     COMPUTE WK-B-THIS-MM =
050100         WK-B-ABS-MONTH-NO - (WK-B-THIS-CCYY * 12) + 1.
050200     COMPUTE WK-KPI-HIST-YYYYMM (WK-C-SUBSCRIPT-1) =
050300         (WK-B-THIS-CCYY * 100) + WK-B-THIS-MM.
050400     MOVE WK-B-THIS-CCYY TO WK-M-YEAR.
050500     MOVE WK-B-THIS-MM TO WK-M-MONTH.
050600     PERFORM E100-DAYS-IN-MONTH THRU E199-DAYS-IN-MONTH-EX.
050700     MOVE WK-M-DAYS TO WK-KPI-HIST-DAYS-IN-MONTH (WK-C-SUBSCRIPT-1).
050800     MOVE WK-P-DAY-OF-MONTH TO WK-P-HIST-CUTOFF.
050900     IF  WK-P-HIST-CUTOFF > WK-M-DAYS
051000         MOVE WK-M-DAYS TO WK-P-HIST-CUTOFF
051100     END-IF.
051200     MOVE ZERO TO WK-KPI-HIST-TOTAL (WK-C-SUBSCRIPT-1).
051300     MOVE ZERO TO WK-KPI-HIST-CUM-TO-DAY-D (WK-C-SUBSCRIPT-1).
051400     MOVE WK-B-THIS-CCYY TO WK-P-HIST-CCYY.
051500     MOVE WK-B-THIS-MM TO WK-P-HIST-MM.
051600     MOVE WK-C-SUBSCRIPT-1 TO WK-P-HIST-IX.
051700     PERFORM D000-REWIND-TRANS-FILE THRU D099-REWIND-TRANS-FILE-EX.
051800     PERFORM D100-READ-NEXT-TRANS-ROW
051900        THRU D199-READ-NEXT-TRANS-ROW-EX.
052000     PERFORM C110-ACCUM-HISTORY-ROW
052100        THRU C119-ACCUM-HISTORY-ROW-EX
052200        UNTIL WK-W-TRANS-EOF.
052300     IF  WK-KPI-HIST-TOTAL (WK-P-HIST-IX) > ZERO
052400         ADD 1 TO WK-KPI-NONZERO-MONTH-COUNT
052500     END-IF.
052600 C109-LOAD-ONE-HISTORY-MONTH-EX.
052700     EXIT.
052800*-----------------------------------------------------------------*
052900 C110-ACCUM-HISTORY-ROW.
053000*-----------------------------------------------------------------*
053100     IF  PFLTRANS-ACCOUNT-ID = WK-STATS-ACCOUNT-ID
053200             AND PFLTRANS-ACTIVE
053300             AND PFLTRANS-TD-CCYY = WK-P-HIST-CCYY
053400             AND PFLTRANS-TD-MM = WK-P-HIST-MM
053500         PERFORM A120-COMPUTE-ABS-AMOUNT
053600            THRU A129-COMPUTE-ABS-AMOUNT-EX
053700         ADD WK-W-ABS-AMOUNT TO WK-KPI-HIST-TOTAL (WK-P-HIST-IX)
053800         IF  PFLTRANS-TD-DD <= WK-P-HIST-CUTOFF
053900             ADD WK-W-ABS-AMOUNT
054000                TO WK-KPI-HIST-CUM-TO-DAY-D (WK-P-HIST-IX)
054100         END-IF
054200     END-IF.
054300     PERFORM D100-READ-NEXT-TRANS-ROW
054400        THRU D199-READ-NEXT-TRANS-ROW-EX.
054500 C119-ACCUM-HISTORY-ROW-EX.
054600     EXIT.
054700*-----------------------------------------------------------------*
054800 C150-USUAL-MONTHLY-SPEND.
054900*-----------------------------------------------------------------*
055000*    AVERAGE OF THE NONZERO HISTORY-MONTH TOTALS.
055100     MOVE ZERO TO WK-KPI-USUAL-MONTHLY.
055200     IF  WK-KPI-NONZERO-MONTH-COUNT > 0
055300         MOVE ZERO TO WK-P-HIST-SUM
055400         PERFORM C152-SUM-ONE-HIST-MONTH
055500             THRU C154-SUM-ONE-HIST-MONTH-EX
055600             VARYING WK-C-SUBSCRIPT-1 FROM 1 BY 1
055700             UNTIL WK-C-SUBSCRIPT-1 > 12
055800         COMPUTE WK-KPI-USUAL-MONTHLY ROUNDED =
055900             WK-P-HIST-SUM / WK-KPI-NONZERO-MONTH-COUNT
056000     END-IF.
056100 C159-USUAL-MONTHLY-SPEND-EX.
056200     EXIT.
056300*-----------------------------------------------------------------*
056400 C152-SUM-ONE-HIST-MONTH.
056500*-----------------------------------------------------------------*
056600     IF  WK-KPI-HIST-TOTAL (WK-C-SUBSCRIPT-1) > ZERO
056700         ADD WK-KPI-HIST-TOTAL (WK-C-SUBSCRIPT-1) TO WK-P-HIST-SUM
056800     END-IF.
056900 C154-SUM-ONE-HIST-MONTH-EX.
057000     EXIT.
057100*-----------------------------------------------------------------*
057200 C200-PACE-PROJECTION.
057300*-----------------------------------------------------------------*
057400*    WK-P-PACE = (WK-P-SPEND-SO-FAR / WK-P-DAY-OF-MONTH) TIMES
057500*    WK-P-DAYS-IN-MONTH - THE <3-HISTORY-MONTH AND
057600*    WK-P-USUAL-FRACTION <= 0 FALLBACK.
057700     IF  WK-P-DAY-OF-MONTH > ZERO
057800         COMPUTE WK-P-PACE ROUNDED =
057900             (WK-P-SPEND-SO-FAR / WK-P-DAY-OF-MONTH)
058000                 * WK-P-DAYS-IN-MONTH
058100     ELSE
058200         MOVE ZERO TO WK-P-PACE
058300     END-IF.
058400     MOVE WK-P-PACE TO WK-KPI-PROJECTED-MONTH-END.
058500 C299-PACE-PROJECTION-EX.
058600     EXIT.
058700*-----------------------------------------------------------------*
058800 C300-USUAL-FRACTION.
058900*-----------------------------------------------------------------*
059000*    AVERAGE, OVER NONZERO HISTORY MONTHS, OF (CUM-TO-DAY-D /
059100*    MONTH-TOTAL) - "BY DAY D, WHAT FRACTION OF THE MONTH IS
059200*    USUALLY ALREADY SPENT."
059300     MOVE ZERO TO WK-P-FRACTION-SUM.
059400     MOVE ZERO TO WK-P-FRACTION-MONTHS.
059500     PERFORM C305-ACCUM-ONE-FRACTION
059600         THRU C309-ACCUM-ONE-FRACTION-EX
059700         VARYING WK-C-SUBSCRIPT-1 FROM 1 BY 1
059800         UNTIL WK-C-SUBSCRIPT-1 > 12.
059900     IF  WK-P-FRACTION-MONTHS > 0
060000         COMPUTE WK-P-USUAL-FRACTION ROUNDED =
060100             WK-P-FRACTION-SUM / WK-P-FRACTION-MONTHS
060200     ELSE
060300         MOVE ZERO TO WK-P-USUAL-FRACTION
060400     END-IF.
060500 C399-USUAL-FRACTION-EX.
060600     EXIT.
060700*-----------------------------------------------------------------*
060800 C305-ACCUM-ONE-FRACTION.
060900*-----------------------------------------------------------------*
061000     IF  WK-KPI-HIST-TOTAL (WK-C-SUBSCRIPT-1) > ZERO
061100         COMPUTE WK-P-ONE-FRACTION ROUNDED =
061200             WK-KPI-HIST-CUM-TO-DAY-D (WK-C-SUBSCRIPT-1)
061300                 / WK-KPI-HIST-TOTAL (WK-C-SUBSCRIPT-1)
061400         MOVE WK-P-ONE-FRACTION
061500            TO WK-KPI-HIST-FRACTION (WK-C-SUBSCRIPT-1)
061600         ADD WK-P-ONE-FRACTION TO WK-P-FRACTION-SUM
061700         ADD 1 TO WK-P-FRACTION-MONTHS
061800     END-IF.
061900 C309-ACCUM-ONE-FRACTION-EX.
062000     EXIT.
062100*-----------------------------------------------------------------*
062200 C400-CLAMP-FRACTION.
062300*-----------------------------------------------------------------*
062400*    CLAMP [.02,.98] - KEEPS WK-P-IMPLIED-TOTAL OFF A DIVIDE-BY-
062500*    NEAR-ZERO ON A THIN-HISTORY ACCOUNT (PFB083).
062600     IF  WK-P-USUAL-FRACTION < 0.02
062700         MOVE 0.02 TO WK-P-USUAL-FRACTION
062800     END-IF.
062900     IF  WK-P-USUAL-FRACTION > 0.98
063000         MOVE 0.98 TO WK-P-USUAL-FRACTION
063100     END-IF.
063200 C499-CLAMP-FRACTION-EX.
063300     EXIT.
063400*-----------------------------------------------------------------*
063500 C500-IMPLIED-MONTH-TOTAL.
063600*-----------------------------------------------------------------*
063700     COMPUTE WK-P-IMPLIED-TOTAL ROUNDED =
063800         WK-P-SPEND-SO-FAR / WK-P-USUAL-FRACTION.
063900 C599-IMPLIED-MONTH-TOTAL-EX.
064000     EXIT.
064100*-----------------------------------------------------------------*
064200 C600-USUAL-SPENDING-SO-FAR.
064300*-----------------------------------------------------------------*
064400     COMPUTE WK-P-USUAL-SO-FAR ROUNDED =
064500         WK-KPI-USUAL-MONTHLY * WK-P-USUAL-FRACTION.
064600 C699-USUAL-SPENDING-SO-FAR-EX.
064700     EXIT.
064800*-----------------------------------------------------------------*
064900 C700-SPEED-FACTOR.
065000*-----------------------------------------------------------------*
065100     IF  WK-P-USUAL-SO-FAR > ZERO
065200         COMPUTE WK-P-SPEED-FACTOR ROUNDED =
065300             WK-P-SPEND-SO-FAR / WK-P-USUAL-SO-FAR
065400     ELSE
065500         MOVE 1 TO WK-P-SPEED-FACTOR
065600     END-IF.
065700 C799-SPEED-FACTOR-EX.
065800     EXIT.
065900*-----------------------------------------------------------------*
066000 C800-TRUST-WEIGHT-BLEND.
066100*-----------------------------------------------------------------*
066200*    WK-P-CORRECTED-IMPLIED = WK-P-IMPLIED-TOTAL * WK-P-SPEED-FACTOR.
066300*    WK-P-TRUST-WEIGHT = WK-P-DAY-OF-MONTH / WK-P-DAYS-IN-MONTH.
066400*    PROJECTED = (1-WK-P-TRUST-WEIGHT)*WK-KPI-USUAL-MONTHLY
066500*                + WK-P-TRUST-WEIGHT*WK-P-CORRECTED-IMPLIED.
066600     COMPUTE WK-P-CORRECTED-IMPLIED ROUNDED =
066700         WK-P-IMPLIED-TOTAL * WK-P-SPEED-FACTOR.
066800     COMPUTE WK-P-TRUST-WEIGHT ROUNDED =
066900         WK-P-DAY-OF-MONTH / WK-P-DAYS-IN-MONTH.
067000     COMPUTE WK-KPI-PROJECTED-MONTH-END ROUNDED =
067100         ((1 - WK-P-TRUST-WEIGHT) * WK-KPI-USUAL-MONTHLY)
067200             + (WK-P-TRUST-WEIGHT * WK-P-CORRECTED-IMPLIED).
067300 C899-TRUST-WEIGHT-BLEND-EX.
067400     EXIT.
067500*-----------------------------------------------------------------*
067600 C900-COMPARED-PERCENTAGE.
067700*-----------------------------------------------------------------*
067800*    (WK-KPI-PROJECTED-MONTH-END - WK-KPI-USUAL-MONTHLY) /
067900*    WK-KPI-USUAL-MONTHLY * 100, HALF-UP 2DP, 0 IF
068000*    WK-KPI-USUAL-MONTHLY <= 0.
068100     IF  WK-KPI-USUAL-MONTHLY > ZERO
068200         COMPUTE WK-W-COMPARED-4DP ROUNDED =
068300             (WK-KPI-PROJECTED-MONTH-END - WK-KPI-USUAL-MONTHLY)
068400                 / WK-KPI-USUAL-MONTHLY * 100
068500         COMPUTE WK-KPI-COMPARED-PCT ROUNDED = WK-W-COMPARED-4DP
068600     ELSE
068700         MOVE ZERO TO WK-KPI-COMPARED-PCT
068800     END-IF.
068900 C999-COMPARED-PERCENTAGE-EX.
069000     EXIT.
069100*-----------------------------------------------------------------*
069200 D000-REWIND-TRANS-FILE.
069300*-----------------------------------------------------------------*
069400*    PFLTRANS HAS NO INDEX ON ACCOUNT-ID OR DATE - EVERY SUM THIS
069500*    PROGRAM NEEDS IS ITS OWN FULL CLOSE/OPEN SEQUENTIAL RESCAN.
069600     CLOSE PFLTRANS.
069700     OPEN INPUT PFLTRANS.
069800     SET WK-W-TRANS-NOT-EOF TO TRUE.
069900 D099-REWIND-TRANS-FILE-EX.
070000     EXIT.
070100*-----------------------------------------------------------------*
070200 D100-READ-NEXT-TRANS-ROW.
070300*-----------------------------------------------------------------*
070400     READ PFLTRANS INTO WK-C-TRANS-AREA
070500         AT END
070600             SET WK-W-TRANS-EOF TO TRUE
070700     END-READ.
070800 D199-READ-NEXT-TRANS-ROW-EX.
070900     EXIT.
071000*-----------------------------------------------------------------*
071100 E100-DAYS-IN-MONTH.
071200*-----------------------------------------------------------------*
071300*    WK-M-YEAR/WK-M-MONTH IN, WK-M-DAYS OUT.
071400     EVALUATE WK-M-MONTH
071500         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
071600             MOVE 31 TO WK-M-DAYS
071700         WHEN 4 WHEN 6 WHEN 9 WHEN 11
071800             MOVE 30 TO WK-M-DAYS
071900         WHEN 2
072000             PERFORM E150-LEAP-YEAR-CHECK
072100                THRU E159-LEAP-YEAR-CHECK-EX
072200             IF  WK-M-IS-LEAP
072300                 MOVE 29 TO WK-M-DAYS
072400             ELSE
072500                 MOVE 28 TO WK-M-DAYS
072600             END-IF
072700         WHEN OTHER
072800             MOVE 30 TO WK-M-DAYS
072900     END-EVALUATE.
073000 E199-DAYS-IN-MONTH-EX.
073100     EXIT.
073200*-----------------------------------------------------------------*
073300 E150-LEAP-YEAR-CHECK.
073400*-----------------------------------------------------------------*
073500*    NO FUNCTION MOD IN THIS SHOP - INTEGER-DIVIDE-THEN-MULTIPLY
073600*    BACK DOES THE REMAINDER TEST BY HAND.
073700     SET WK-M-NOT-LEAP TO TRUE.
073800     COMPUTE WK-M-DIV4 = WK-M-YEAR / 4.
073900     COMPUTE WK-M-DIV4 = WK-M-DIV4 * 4.
074000     IF  WK-M-DIV4 = WK-M-YEAR
074100         SET WK-M-IS-LEAP TO TRUE
074200         COMPUTE WK-M-DIV100 = WK-M-YEAR / 100.
074300         COMPUTE WK-M-DIV100 = WK-M-DIV100 * 100
074400         IF  WK-M-DIV100 = WK-M-YEAR
074500             COMPUTE WK-M-DIV400 = WK-M-YEAR / 400
074600             COMPUTE WK-M-DIV400 = WK-M-DIV400 * 400
074700             IF  WK-M-DIV400 NOT = WK-M-YEAR
074800                 SET WK-M-NOT-LEAP TO TRUE
074900             END-IF
075000         END-IF
075100     END-IF.
075200 E159-LEAP-YEAR-CHECK-EX.
075300     EXIT.
