000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PFBIMPTX.
000500 AUTHOR.         RAYMOND L BAXTER.
000600 INSTALLATION.   CONSUMER ANALYTICS UNIT.
000700 DATE-WRITTEN.   14 MARCH 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY TRANSACTION IMPORT - PRIMARY PATH.
001200*               READS THE DEBIT-CARD AND CREDIT-CARD STATEMENT
001300*               EXTRACTS (PFIDEBIT / PFICREDIT), VALIDATES AND
001400*               CONVERTS EACH ROW TO A LEDGER TRANSACTION,
001500*               COMPUTES THE CONTENT DEDUP-HASH AND INSERTS THE
001600*               ROW INTO PFLTRANS / PFLHASH UNLESS A MATCHING
001700*               HASH HAS ALREADY BEEN SEEN EITHER EARLIER IN
001800*               THIS RUN OR IN THE LEDGER ITSELF.
001900*
002000*---------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* TAG    INIT   DATE        DESCRIPTION
002400* ------ ------ ----------  -----------------------------------
002500* PFB001 RLB    14/03/1991 - INITIAL VERSION - DEBIT FILE ONLY.   PFB001
002600* PFB009 RLB    02/07/1992 - ADD CREDIT-CARD STATEMENT PATH.      PFB009
002700* PFB031 MFS    08/01/1999 - Y2K - ALL DATE FIELDS WIDENED TO     PFB031
002800*                            CCYYMMDD THROUGHOUT.
002900* PFB047 DJP    22/05/2002 - REPLACE IN-MEMORY DUPLICATE LIST     PFB047
003000*                            WITH CONTENT DEDUP-HASH, CALLS NEW
003100*                            COMMON ROUTINE PFBHASH.
003200* PFB059 DJP    11/02/2004 - D300 NOW PROBES PFLHASH FORWARD ON   PFB059
003300*                            COLLISION INSTEAD OF REJECTING THE
003400*                            SLOT AS A DUPLICATE.
003500* PFB077 KCT    06/08/2008 - B100 HEADER SCAN WAS ACCEPTING A     PFB077
003600*                            BLANK FIRST LINE AS A VALID HEADER -
003700*                            NOW REQUIRES "TARIH" LITERAL.
003800* PFB089 KCT    19/03/2010 - ADD NEW C120 ETIKET SCREEN - "DOVIZ  PFB089
003900*                            AL / SAT" AND "KART ODEMESI" ROWS
004000*                            WERE SLIPPING INTO PFLTRANS (HELPDESK
004100*                            #52901).  ALSO FLAG AN UNPARSEABLE
004200*                            AMOUNT COLUMN AS A SKIP RATHER THAN
004300*                            SILENTLY INSERTING IT AS ZERO.
004400* PFB090 TGY    02/11/2011 - B100 WAS TREATING THE FIRST PHYSICAL PFB090
004500*                            LINE OF THE EXTRACT AS THE HEADER -
004600*                            WIDENED TO SCAN THE FIRST 20 LINES FOR
004700*                            A "TARIH" ROW AND TO CLASSIFY
004800*                            DEBIT/CREDIT FROM THE HEADER CELL SET,
004900*                            NOT THE DD NAME (HELPDESK #58114).
005000* PFB091 TGY    14/06/2013 - C400/C410/C420 WERE CONCATENATING    PFB091
005100*                            DIGITS AROUND THE "," AS ONE PLAIN
005200*                            INTEGER - "-1.234,56" WAS LANDING IN
005300*                            PFLTRANS AS -123456.00, 100X TOO
005400*                            LARGE.  C430 NOW RESCALES BY THE
005500*                            COUNT OF DIGITS SCANNED AFTER THE
005600*                            COMMA (HELPDESK #61027).
005700*=================================================================
005800 EJECT
005900**********************
006000 ENVIRONMENT DIVISION.
006100**********************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006600                    UPSI-0 IS UPSI-SWITCH-0
006700                      ON  STATUS IS U0-ON
006800                      OFF STATUS IS U0-OFF
006900                    UPSI-1 IS UPSI-SWITCH-1
007000                      ON  STATUS IS U1-ON
007100                      OFF STATUS IS U1-OFF.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT PFIDEBIT  ASSIGN TO DATABASE-PFIDEBIT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WK-C-FILE-STATUS.
007800*
007900     SELECT PFICREDIT ASSIGN TO DATABASE-PFICREDIT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WK-C-FILE-STATUS.
008200*
008300     SELECT PFLTRANS  ASSIGN TO DATABASE-PFLTRANS
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WK-C-TRANS-STATUS.
008600*
008700     SELECT PFLHASH   ASSIGN TO DATABASE-PFLHASH
008800         ORGANIZATION IS RELATIVE
008900         ACCESS MODE IS DYNAMIC
009000         RELATIVE KEY IS WK-W-HASH-SLOT
009100         FILE STATUS IS WK-C-HASH-STATUS.
009200*
009300***************
009400 DATA DIVISION.
009500***************
009600 FILE SECTION.
009700*
009800 FD  PFIDEBIT
009900     LABEL RECORDS ARE OMITTED
010000     RECORD CONTAINS 1000 CHARACTERS
010100     DATA RECORD IS PFI-DEBIT-LINE.
010200 01  PFI-DEBIT-LINE.
010300     05  PFI-DEBIT-TEXT              PIC X(995).
010400     05  FILLER                      PIC X(05).
010500*
010600 FD  PFICREDIT
010700     LABEL RECORDS ARE OMITTED
010800     RECORD CONTAINS 1000 CHARACTERS
010900     DATA RECORD IS PFI-CREDIT-LINE.
011000 01  PFI-CREDIT-LINE.
011100     05  PFI-CREDIT-TEXT             PIC X(995).
011200     05  FILLER                      PIC X(05).
011300*
011400 FD  PFLTRANS
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS PFL-TRANS-FD-REC.
011700 01  PFL-TRANS-FD-REC                  PIC X(1500).
011800*                                RECORD BUILT IN WK-C-TRANS-AREA
011900*                                AND MOVED HERE BY D400 BEFORE
012000*                                WRITE - NAMED FIELDS LIVE ONLY
012100*                                IN WORKING-STORAGE TO AVOID A
012200*                                SECOND, AMBIGUOUS COPY PFLTRANS.
012300*
012400 FD  PFLHASH
012500     LABEL RECORDS ARE OMITTED
012600     DATA RECORD IS PFL-HASH-FD-REC.
012700 01  PFL-HASH-FD-REC.
012800     COPY PFLHASH.
012900 EJECT
013000*************************
013100 WORKING-STORAGE SECTION.
013200*************************
013300 01  FILLER                          PIC X(24)        VALUE
013400     "** PROGRAM PFBIMPTX **".
013500*
013600     COPY PFBCMWS.
013700*
013800* ------------------- FILE-LEVEL WORKING FIELDS -------------------*
013900 01  WK-C-FILE-WORK.
014000     05  WK-C-TRANS-STATUS           PIC X(02).
014100     05  WK-C-HASH-STATUS            PIC X(02).
014200     05  WK-W-CURRENT-FILE           PIC X(08).
014300         88  WK-W-FILE-IS-DEBIT             VALUE "PFIDEBIT".
014400         88  WK-W-FILE-IS-CREDIT            VALUE "PFICREDT".
014500     05  WK-W-FILE-VALID             PIC X(01) VALUE "Y".
014600         88  WK-W-FILE-IS-VALID             VALUE "Y".
014700         88  WK-W-FILE-IS-INVALID           VALUE "N".
014800     05  WK-W-DEBIT-EOF              PIC X(01) VALUE "N".
014900         88  WK-W-DEBIT-AT-EOF              VALUE "Y".
015000     05  WK-W-CREDIT-EOF             PIC X(01) VALUE "N".
015100         88  WK-W-CREDIT-AT-EOF             VALUE "Y".
015200     05  WK-W-HEADER-LINE-COUNT      PIC 9(02) COMP.
015300     05  FILLER                      PIC X(05).
015400*
015500* ------------------------ COUNTERS --------------------------------*
015600 01  WK-C-TOTALS.
015700     05  WK-W-FILE-ROWS-READ         PIC 9(07) COMP.
015800     05  WK-W-FILE-ROWS-SKIPPED      PIC 9(07) COMP.
015900     05  WK-W-FILE-ROWS-INSERTED     PIC 9(07) COMP.
016000     05  WK-W-FILE-DUP-BATCH         PIC 9(07) COMP.
016100     05  WK-W-FILE-DUP-LEDGER        PIC 9(07) COMP.
016200     05  WK-W-BATCH-ROWS-READ        PIC 9(07) COMP VALUE ZERO.
016300     05  WK-W-BATCH-ROWS-SKIPPED     PIC 9(07) COMP VALUE ZERO.
016400     05  WK-W-BATCH-ROWS-INSERTED    PIC 9(07) COMP VALUE ZERO.
016500     05  WK-W-BATCH-DUP-BATCH        PIC 9(07) COMP VALUE ZERO.
016600     05  WK-W-BATCH-DUP-LEDGER       PIC 9(07) COMP VALUE ZERO.
016700     05  WK-W-LEDGER-RECORD-NO       PIC 9(09) COMP VALUE ZERO.
016800     05  FILLER                      PIC X(05).
016900*
017000* --------------- PARSED-ROW AND TRANSACTION WORK AREAS ------------*
017100 01  WK-C-PARSED-AREA.
017200     COPY PFLPARSD.
017300*
017400 01  WK-C-TRANS-AREA.
017500     COPY PFLTRANS.
017600*
017700* ------------------------- LINE SPLIT WORK -------------------------*
017800 01  WK-C-SPLIT-AREA.
017900     05  WK-W-RAW-LINE               PIC X(1000).
018000     05  WK-W-RAW-LINE-R REDEFINES WK-W-RAW-LINE.
018100         10  WK-W-RAW-LINE-1         PIC X(500).
018200         10  WK-W-RAW-LINE-2         PIC X(500).
018300     05  WK-W-COL-1                  PIC X(200).
018400     05  WK-W-COL-2                  PIC X(200).
018500     05  WK-W-COL-3                  PIC X(200).
018600     05  WK-W-COL-4                  PIC X(200).
018700     05  WK-W-COL-5                  PIC X(200).
018800     05  WK-W-COL-6                  PIC X(200).
018900     05  FILLER                      PIC X(05).
019000*
019100* -------------------- DATE / AMOUNT CONVERSION WORK ----------------*
019200 01  WK-C-CONVERT-WORK.
019300     05  WK-W-DATE-DD                PIC 9(02).
019400     05  WK-W-DATE-MM                PIC 9(02).
019500     05  WK-W-DATE-CCYY              PIC 9(04).
019600     05  WK-W-DATE-CCYY-X REDEFINES WK-W-DATE-CCYY PIC X(04).
019700     05  WK-W-AMT-SIGN                PIC X(01).
019800     05  WK-W-AMT-SCAN-VALID          PIC X(01) VALUE "Y".
019900         88  WK-W-AMT-SCAN-OK               VALUE "Y".
020000         88  WK-W-AMT-SCAN-BAD              VALUE "N".
020100     05  WK-W-AMOUNT-INVALID          PIC X(01) VALUE "N".
020200         88  WK-W-AMOUNT-WAS-INVALID        VALUE "Y".
020300     05  WK-W-AMT-COMMA-SEEN          PIC X(01) VALUE "N".
020400         88  WK-W-AMT-SAW-COMMA             VALUE "Y".
020500     05  WK-W-AMT-DEC-COUNT           PIC 9(02) COMP VALUE ZERO.
020600     05  WK-W-AMT-RESCALE-IX          PIC 9(02) COMP.
020700     05  WK-W-AMT-INT                 PIC S9(13)V9(2).
020800     05  WK-W-AMT-DIGIT                PIC 9(01).
020900     05  WK-W-AMT-TEXT-OUT            PIC X(20).
021000     05  WK-W-AMT-SCAN-IX             PIC 9(03) COMP.
021100     05  WK-W-AMT-OUT-IX              PIC 9(03) COMP.
021200     05  WK-W-AMT-OUT-PTR             PIC 9(03) COMP.
021300     05  WK-W-AMT-CHAR                PIC X(01).
021400     05  WK-W-AMT-SRC                 PIC X(200).
021500*                                AMOUNT-TO-TEXT WORK (NO FUNCTION
021600*                                NUMVAL-C IN THIS SHOP)
021700     05  WK-W-AMT-ABS                 PIC 9(15).
021800     05  WK-W-AMT-ABS-R REDEFINES WK-W-AMT-ABS.
021900         10  WK-W-AMT-ABS-INT         PIC 9(13).
022000         10  WK-W-AMT-ABS-DEC         PIC 9(02).
022100     05  WK-W-AMT-EDIT                PIC Z(12)9.
022200     05  WK-W-AMT-LTRIM-IX            PIC 9(02) COMP.
022300     05  WK-W-AMT-LTRIM-LEN           PIC 9(02) COMP.
022400     05  FILLER                       PIC X(05).
022500*
022600* --------------------- ETIKET EXCLUSION SCREEN WORK -------------------*
022700*  PFB089 - "DOVIZ AL / SAT" AND "KART ODEMESI" ROWS ARE ALWAYS
022800*  EXCLUDED REGARDLESS OF LETTER CASE - SEE C120 BELOW.
022900 01  WK-C-CATEGORY-SCREEN-WORK.
023000     05  WK-W-CAT-UPPER              PIC X(50).
023100     05  WK-W-CAT-HIT-COUNT          PIC 9(03) COMP.
023200     05  FILLER                      PIC X(05).
023300*
023400* ----------------------- HEX ORDINAL LOOKUP -------------------------*
023500*  USED BY D311-FOLD-ONE-CHAR TO TURN A HEX DIGIT CHARACTER INTO
023600*  ITS ORDINAL POSITION - NO FUNCTION ORD IN THIS SHOP.
023700 01  WK-C-HEX-LOOKUP.
023800     05  WS-HEX-DIGITS-TBL           PIC X(16) VALUE
023900         "0123456789ABCDEF".
024000     05  WS-HEX-DIGITS-R REDEFINES WS-HEX-DIGITS-TBL.
024100         10  WS-HEX-ENTRY OCCURS 16 TIMES
024200                INDEXED BY WS-HEX-IX
024300                PIC X(01).
024400     05  FILLER                       PIC X(05).
024500*
024600* ------------------- IN-BATCH DEDUP HASH TABLE ---------------------*
024700*  FIRST-OCCURRENCE-WINS SCAN AGAINST EVERY HASH SEEN SO FAR THIS
024800*  RUN.  5000 ENTRIES COVERS THE LARGEST STATEMENT EXTRACT SEEN
024900*  TO DATE (PFB047 SIZING NOTE).
025000 01  WK-C-BATCH-HASH-TABLE.
025100     05  WK-W-BATCH-HASH-COUNT        PIC 9(05) COMP VALUE ZERO.
025200     05  WK-W-BATCH-HASH-ENTRY OCCURS 5000 TIMES
025300             INDEXED BY WK-W-BATCH-HASH-IX
025400             PIC X(64).
025500     05  FILLER                       PIC X(05).
025600*
025700* ------------------------ HASH FOLD WORK ----------------------------*
025800 01  WK-C-FOLD-WORK.
025900     05  WK-W-HASH-SLOT               PIC 9(09) COMP.
026000     05  WK-W-FOLD-ACC                PIC 9(09) COMP.
026100     05  WK-W-FOLD-IX                 PIC 9(02) COMP.
026200     05  WK-W-PROBE-COUNT             PIC 9(03) COMP.
026300     05  WK-W-FOUND-DUP                PIC X(01).
026400         88  WK-W-DUP-FOUND                   VALUE "Y".
026500         88  WK-W-DUP-NOT-FOUND               VALUE "N".
026600     05  FILLER                       PIC X(05).
026700*
026800* -------------------- HASH SUBROUTINE PASS AREA ---------------------*
026900*  BUILT HERE AND PASSED BY REFERENCE ON CALL "PFBHASH" - SEE
027000*  LKHASH COPYBOOK FOR THE SHARED LAYOUT WITH THAT SUBROUTINE.
027100     COPY LKHASH.
027200 EJECT
027300***************************
027400 PROCEDURE DIVISION.
027500***************************
027600 MAIN-MODULE.
027700     PERFORM A000-OPEN-BATCH-FILES THRU A099-OPEN-BATCH-FILES-EX.
027800     PERFORM B100-CLASSIFY-FILE THRU B199-CLASSIFY-FILE-EX.
027900     PERFORM E000-BUILD-FILE-TOTALS THRU E099-BUILD-FILE-TOTALS-EX.
028000     PERFORM E100-BUILD-BATCH-TOTALS THRU E199-BUILD-BATCH-TOTALS-EX.
028100     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PROGRAM-ROUTINE-EX.
028200     GOBACK.
028300*
028400*-----------------------------------------------------------------*
028500 A000-OPEN-BATCH-FILES.
028600*-----------------------------------------------------------------*
028700     OPEN INPUT  PFIDEBIT.
028800     IF  NOT WK-C-SUCCESSFUL
028900         DISPLAY "PFBIMPTX - PFIDEBIT OPEN FAILED - " WK-C-FILE-STATUS
029000         GO TO Y900-ABNORMAL-TERMINATION
029100     END-IF.
029200     OPEN INPUT  PFICREDIT.
029300     IF  NOT WK-C-SUCCESSFUL
029400         DISPLAY "PFBIMPTX - PFICREDIT OPEN FAILED - " WK-C-FILE-STATUS
029500         GO TO Y900-ABNORMAL-TERMINATION
029600     END-IF.
029700     OPEN EXTEND PFLTRANS.
029800     IF  WK-C-TRANS-STATUS = "05" OR "35"
029900         OPEN OUTPUT PFLTRANS
030000         CLOSE       PFLTRANS
030100         OPEN EXTEND PFLTRANS
030200     END-IF.
030300     OPEN I-O    PFLHASH.
030400     IF  WK-C-HASH-STATUS = "05" OR "35"
030500         OPEN OUTPUT PFLHASH
030600         CLOSE       PFLHASH
030700         OPEN I-O    PFLHASH
030800     END-IF.
030900 A099-OPEN-BATCH-FILES-EX.
031000     EXIT.
031100*-----------------------------------------------------------------*
031200 B100-CLASSIFY-FILE.
031300*-----------------------------------------------------------------*
031400*    PFB090 - CONFIRM EACH EXTRACT CARRIES A RECOGNISABLE "TARIH"
031500*    HEADER ROW BEFORE ANY DATA ROW IS TRUSTED (FLOW STEP 1).  A
031600*    BANNER/TITLE LINE CAN PRECEDE THE TRUE HEADER, SO THE FIRST
031700*    20 LINES OF THE EXTRACT ARE SCANNED FOR IT - THE FIRST LINE
031800*    IS NO LONGER ASSUMED TO BE THE HEADER.
031900     MOVE "PFIDEBIT" TO WK-W-CURRENT-FILE.
032000     PERFORM B105-FIND-HEADER-ROW THRU B109-FIND-HEADER-ROW-EX.
032100     IF  WK-W-FILE-IS-INVALID
032200         DISPLAY "PFBIMPTX - PFIDEBIT HAS NO TARIH HEADER - SKIPPED"
032300     ELSE
032400         PERFORM C100-PARSE-DEBIT-ROWS THRU C199-PARSE-DEBIT-ROWS-EX
032500     END-IF.
032600     PERFORM E000-BUILD-FILE-TOTALS THRU E099-BUILD-FILE-TOTALS-EX.
032700*
032800     MOVE "PFICREDT" TO WK-W-CURRENT-FILE.
032900     PERFORM B105-FIND-HEADER-ROW THRU B109-FIND-HEADER-ROW-EX.
033000     IF  WK-W-FILE-IS-INVALID
033100         DISPLAY "PFBIMPTX - PFICREDIT HAS NO TARIH HEADER - SKIPPED"
033200     ELSE
033300         PERFORM C200-PARSE-CREDIT-ROWS THRU C299-PARSE-CREDIT-ROWS-EX
033400     END-IF.
033500     PERFORM E000-BUILD-FILE-TOTALS THRU E099-BUILD-FILE-TOTALS-EX.
033600 B199-CLASSIFY-FILE-EX.
033700     EXIT.
033800*-----------------------------------------------------------------*
033900 B105-FIND-HEADER-ROW.
034000*-----------------------------------------------------------------*
034100*    PFB090 - WK-W-CURRENT-FILE IS ALREADY SET BY THE CALLER, SO
034200*    ONLY THE PHYSICAL FILE MATCHING ITS 88-LEVEL IS READ HERE.
034300     MOVE "N" TO WK-W-FILE-VALID.
034400     MOVE ZERO TO WK-W-HEADER-LINE-COUNT.
034500     PERFORM B106-READ-ONE-HEADER-LINE THRU B108-READ-ONE-HEADER-LINE-EX
034600        UNTIL WK-W-FILE-IS-VALID
034700           OR (WK-W-FILE-IS-DEBIT  AND WK-W-DEBIT-AT-EOF)
034800           OR (WK-W-FILE-IS-CREDIT AND WK-W-CREDIT-AT-EOF)
034900           OR WK-W-HEADER-LINE-COUNT > 20.
035000 B109-FIND-HEADER-ROW-EX.
035100     EXIT.
035200*-----------------------------------------------------------------*
035300 B106-READ-ONE-HEADER-LINE.
035400*-----------------------------------------------------------------*
035500     ADD 1 TO WK-W-HEADER-LINE-COUNT.
035600     EVALUATE TRUE
035700        WHEN WK-W-FILE-IS-DEBIT
035800           READ PFIDEBIT INTO WK-W-RAW-LINE
035900               AT END SET WK-W-DEBIT-AT-EOF TO TRUE
036000           END-READ
036100        WHEN WK-W-FILE-IS-CREDIT
036200           READ PFICREDIT INTO WK-W-RAW-LINE
036300               AT END SET WK-W-CREDIT-AT-EOF TO TRUE
036400           END-READ
036500     END-EVALUATE.
036600     IF  (WK-W-FILE-IS-DEBIT  AND NOT WK-W-DEBIT-AT-EOF)
036700         OR (WK-W-FILE-IS-CREDIT AND NOT WK-W-CREDIT-AT-EOF)
036800         PERFORM B110-SCAN-HEADER-TEXT THRU B119-SCAN-HEADER-TEXT-EX
036900         IF  WK-W-FILE-IS-VALID
037000             PERFORM B130-VERIFY-HEADER-COLUMNS
037100                THRU B139-VERIFY-HEADER-COLUMNS-EX
037200         END-IF
037300     END-IF.
037400 B108-READ-ONE-HEADER-LINE-EX.
037500     EXIT.
037600*-----------------------------------------------------------------*
037700 B110-SCAN-HEADER-TEXT.
037800*-----------------------------------------------------------------*
037900     MOVE "N" TO WK-W-FILE-VALID.
038000     PERFORM B120-SCAN-ONE-HEADER-WORD THRU B129-SCAN-ONE-HEADER-WORD-EX
038100        VARYING WK-W-AMT-SCAN-IX FROM 1 BY 1
038200          UNTIL WK-W-AMT-SCAN-IX > 995
038300             OR WK-W-FILE-IS-VALID.
038400 B119-SCAN-HEADER-TEXT-EX.
038500     EXIT.
038600*-----------------------------------------------------------------*
038700 B120-SCAN-ONE-HEADER-WORD.
038800*-----------------------------------------------------------------*
038900     IF  WK-W-RAW-LINE (WK-W-AMT-SCAN-IX:5) = "TARIH"
039000         OR WK-W-RAW-LINE (WK-W-AMT-SCAN-IX:5) = "Tarih"
039100         MOVE "Y" TO WK-W-FILE-VALID
039200     END-IF.
039300 B129-SCAN-ONE-HEADER-WORD-EX.
039400     EXIT.
039500*-----------------------------------------------------------------*
039600 B130-VERIFY-HEADER-COLUMNS.
039700*-----------------------------------------------------------------*
039800*    PFB090 - A "TARIH" HIT ALONE DOES NOT MAKE THE LINE A REAL
039900*    HEADER ROW - SPLIT IT THE SAME WAY A DATA ROW IS SPLIT AND
040000*    CONFIRM THE FULL DEBIT OR CREDIT HEADER CELL SET IS PRESENT
040100*    BEFORE THE FILE IS TRUSTED.  A FALSE HIT (E.G. A BANNER LINE
040200*    THAT HAPPENS TO CONTAIN "TARIH") DROPS WK-W-FILE-VALID BACK
040300*    TO "N" SO B105 KEEPS SCANNING THE REMAINING HEADER LINES.
040400     UNSTRING WK-W-RAW-LINE DELIMITED BY "|"
040500         INTO WK-W-COL-1 WK-W-COL-2 WK-W-COL-3
040600              WK-W-COL-4 WK-W-COL-5 WK-W-COL-6
040700     END-UNSTRING.
040800     EVALUATE TRUE
040900        WHEN WK-W-FILE-IS-DEBIT
041000           IF  WK-W-COL-1 (1:5)  NOT = "Tarih"
041100               OR WK-W-COL-2 (1:8)  NOT = "Aciklama"
041200               OR WK-W-COL-3 (1:5)  NOT = "Tutar"
041300               OR WK-W-COL-4 (1:6)  NOT = "Bakiye"
041400               OR WK-W-COL-5 (1:9)  NOT = "Dekont No"
041500               OR WK-W-COL-6 (1:6)  NOT = "Etiket"
041600               MOVE "N" TO WK-W-FILE-VALID
041700           END-IF
041800        WHEN WK-W-FILE-IS-CREDIT
041900           IF  WK-W-COL-1 (1:5)  NOT = "Tarih"
042000               OR WK-W-COL-2 (1:5)  NOT = "Islem"
042100               OR WK-W-COL-3 (1:5)  NOT = "Tutar"
042200               OR WK-W-COL-4 (1:6)  NOT = "Etiket"
042300               OR WK-W-COL-5 (1:5)  NOT = "Bonus"
042400               MOVE "N" TO WK-W-FILE-VALID
042500           END-IF
042600     END-EVALUATE.
042700 B139-VERIFY-HEADER-COLUMNS-EX.
042800     EXIT.
042900 EJECT
043000*-----------------------------------------------------------------*
043100 C100-PARSE-DEBIT-ROWS.
043200*-----------------------------------------------------------------*
043300*    DEBIT LAYOUT COLUMNS:  DATE|MERCHANT|AMOUNT|BALANCE|
043400*                           DEKONT-NO|ETIKET
043500     MOVE ZERO TO WK-W-FILE-ROWS-READ   WK-W-FILE-ROWS-SKIPPED
043600                  WK-W-FILE-ROWS-INSERTED WK-W-FILE-DUP-BATCH
043700                  WK-W-FILE-DUP-LEDGER.
043800     PERFORM C110-READ-DEBIT-ROW THRU C119-READ-DEBIT-ROW-EX
043900        UNTIL WK-W-DEBIT-AT-EOF.
044000 C199-PARSE-DEBIT-ROWS-EX.
044100     EXIT.
044200*-----------------------------------------------------------------*
044300 C110-READ-DEBIT-ROW.
044400*-----------------------------------------------------------------*
044500     READ PFIDEBIT INTO WK-W-RAW-LINE
044600         AT END SET WK-W-DEBIT-AT-EOF TO TRUE
044700     END-READ.
044800     IF  NOT WK-W-DEBIT-AT-EOF
044900         ADD 1 TO WK-W-FILE-ROWS-READ
045000         UNSTRING WK-W-RAW-LINE DELIMITED BY "|"
045100             INTO WK-W-COL-1 WK-W-COL-2 WK-W-COL-3
045200                  WK-W-COL-4 WK-W-COL-5 WK-W-COL-6
045300         END-UNSTRING
045400         MOVE "DEBIT " TO PFLPARSD-FILE-TYPE
045500         PERFORM C300-VALIDATE-DATE THRU C399-VALIDATE-DATE-EX
045600         IF  PFLPARSD-ROW-OK
045700             MOVE WK-W-COL-2 TO PFLPARSD-ROW-MERCHANT
045800             PERFORM C400-CONVERT-AMOUNT THRU C499-CONVERT-AMOUNT-EX
045900             MOVE WK-W-COL-3 TO WK-W-AMT-TEXT-OUT
046000             MOVE WK-W-AMT-INT TO PFLPARSD-ROW-AMOUNT
046100             PERFORM C410-CONVERT-BALANCE THRU C419-CONVERT-BALANCE-EX
046200             MOVE WK-W-COL-5 TO PFLPARSD-ROW-TXN-ID
046300             MOVE WK-W-COL-6 TO PFLPARSD-ROW-USER-CAT
046400             MOVE ZERO TO PFLPARSD-ROW-BONUS
046500             PERFORM C120-SCREEN-EXCLUDED-CATEGORY
046600                THRU C129-SCREEN-EXCLUDED-CATEGORY-EX
046700             IF  PFLPARSD-ROW-MERCHANT = SPACES
046800                 OR PFLPARSD-ROW-TXN-ID = SPACES
046900                 OR WK-W-AMOUNT-WAS-INVALID
047000                 SET PFLPARSD-ROW-SKIP TO TRUE
047100             END-IF
047200         END-IF
047300         IF  PFLPARSD-ROW-OK
047400             PERFORM D100-BUILD-TRANSACTION THRU D199-BUILD-TRANSACTION-EX
047500             SET PFLTRANS-IS-DEBIT TO TRUE
047600             SET PFLTRANS-BAL-PRESENT TO TRUE
047700             PERFORM D200-DEDUP-IN-BATCH THRU D299-DEDUP-IN-BATCH-EX
047800             IF  WK-W-DUP-NOT-FOUND
047900                 PERFORM D300-DEDUP-AGAINST-LEDGER
048000                    THRU D399-DEDUP-AGAINST-LEDGER-EX
048100                 IF  WK-W-DUP-NOT-FOUND
048200                     PERFORM D400-INSERT-TRANSACTION
048300                        THRU D499-INSERT-TRANSACTION-EX
048400                 ELSE
048500                     ADD 1 TO WK-W-FILE-DUP-LEDGER
048600                 END-IF
048700             ELSE
048800                 ADD 1 TO WK-W-FILE-DUP-BATCH
048900             END-IF
049000         ELSE
049100             ADD 1 TO WK-W-FILE-ROWS-SKIPPED
049200         END-IF
049300     END-IF.
049400 C119-READ-DEBIT-ROW-EX.
049500     EXIT.
049600*-----------------------------------------------------------------*
049700 C120-SCREEN-EXCLUDED-CATEGORY.
049800*-----------------------------------------------------------------*
049900*    BUSINESS RULE - "DOVIZ AL / SAT" (FOREIGN-EXCHANGE TRANSFER)
050000*    AND "KART ODEMESI" (CARD PAYMENT) ETIKET TAGS ARE NEVER
050100*    LEDGER-WORTHY AND ARE ALWAYS EXCLUDED, REGARDLESS OF LETTER
050200*    CASE.  THIS SHOP'S CODE PAGE HAS NO CASE PAIR FOR THE TURKISH
050300*    O-UMLAUT / S-CEDILLA, SO ONLY THE PLAIN A-Z SKELETON OF THE
050400*    TAG IS FOLDED BEFORE THE COMPARE (PFB089).
050500     MOVE PFLPARSD-ROW-USER-CAT TO WK-W-CAT-UPPER.
050600     INSPECT WK-W-CAT-UPPER CONVERTING
050700         "abcdefghijklmnopqrstuvwxyz"
050800         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
050900     MOVE ZERO TO WK-W-CAT-HIT-COUNT.
051000     INSPECT WK-W-CAT-UPPER TALLYING WK-W-CAT-HIT-COUNT
051100         FOR ALL "DöVIZ AL / SAT".
051200     IF  WK-W-CAT-HIT-COUNT = ZERO
051300         INSPECT WK-W-CAT-UPPER TALLYING WK-W-CAT-HIT-COUNT
051400             FOR ALL "KART öDEMESI"
051500     END-IF.
051600     IF  WK-W-CAT-HIT-COUNT > ZERO
051700         SET PFLPARSD-ROW-SKIP TO TRUE
051800     END-IF.
051900 C129-SCREEN-EXCLUDED-CATEGORY-EX.
052000     EXIT.
052100*-----------------------------------------------------------------*
052200 C200-PARSE-CREDIT-ROWS.
052300*-----------------------------------------------------------------*
052400*    CREDIT LAYOUT COLUMNS:  DATE|MERCHANT|AMOUNT|ETIKET|BONUS
052500     MOVE ZERO TO WK-W-FILE-ROWS-READ   WK-W-FILE-ROWS-SKIPPED
052600                  WK-W-FILE-ROWS-INSERTED WK-W-FILE-DUP-BATCH
052700                  WK-W-FILE-DUP-LEDGER.
052800     PERFORM C210-READ-CREDIT-ROW THRU C219-READ-CREDIT-ROW-EX
052900        UNTIL WK-W-CREDIT-AT-EOF.
053000 C299-PARSE-CREDIT-ROWS-EX.
053100     EXIT.
053200*-----------------------------------------------------------------*
053300 C210-READ-CREDIT-ROW.
053400*-----------------------------------------------------------------*
053500     READ PFICREDIT INTO WK-W-RAW-LINE
053600         AT END SET WK-W-CREDIT-AT-EOF TO TRUE
053700     END-READ.
053800     IF  NOT WK-W-CREDIT-AT-EOF
053900         ADD 1 TO WK-W-FILE-ROWS-READ
054000         UNSTRING WK-W-RAW-LINE DELIMITED BY "|"
054100             INTO WK-W-COL-1 WK-W-COL-2 WK-W-COL-3
054200                  WK-W-COL-4 WK-W-COL-5 WK-W-COL-6
054300         END-UNSTRING
054400         MOVE "CREDIT" TO PFLPARSD-FILE-TYPE
054500         PERFORM C300-VALIDATE-DATE THRU C399-VALIDATE-DATE-EX
054600         IF  PFLPARSD-ROW-OK
054700             MOVE WK-W-COL-2 TO PFLPARSD-ROW-MERCHANT
054800             PERFORM C400-CONVERT-AMOUNT THRU C499-CONVERT-AMOUNT-EX
054900             MOVE WK-W-AMT-INT TO PFLPARSD-ROW-AMOUNT
055000             MOVE WK-W-COL-4 TO PFLPARSD-ROW-USER-CAT
055100             MOVE ZERO TO PFLPARSD-ROW-BALANCE
055200             PERFORM C420-CONVERT-BONUS THRU C429-CONVERT-BONUS-EX
055300             MOVE SPACES TO PFLPARSD-ROW-TXN-ID
055400             PERFORM C120-SCREEN-EXCLUDED-CATEGORY
055500                THRU C129-SCREEN-EXCLUDED-CATEGORY-EX
055600             IF  PFLPARSD-ROW-MERCHANT = SPACES
055700                 OR WK-W-AMOUNT-WAS-INVALID
055800                 SET PFLPARSD-ROW-SKIP TO TRUE
055900             END-IF
056000         END-IF
056100         IF  PFLPARSD-ROW-OK
056200             PERFORM D100-BUILD-TRANSACTION THRU D199-BUILD-TRANSACTION-EX
056300             SET PFLTRANS-IS-CREDIT TO TRUE
056400             SET PFLTRANS-BAL-ABSENT TO TRUE
056500             PERFORM D200-DEDUP-IN-BATCH THRU D299-DEDUP-IN-BATCH-EX
056600             IF  WK-W-DUP-NOT-FOUND
056700                 PERFORM D300-DEDUP-AGAINST-LEDGER
056800                    THRU D399-DEDUP-AGAINST-LEDGER-EX
056900                 IF  WK-W-DUP-NOT-FOUND
057000                     PERFORM D400-INSERT-TRANSACTION
057100                        THRU D499-INSERT-TRANSACTION-EX
057200                 ELSE
057300                     ADD 1 TO WK-W-FILE-DUP-LEDGER
057400                 END-IF
057500             ELSE
057600                 ADD 1 TO WK-W-FILE-DUP-BATCH
057700             END-IF
057800         ELSE
057900             ADD 1 TO WK-W-FILE-ROWS-SKIPPED
058000         END-IF
058100     END-IF.
058200 C219-READ-CREDIT-ROW-EX.
058300     EXIT.
058400 EJECT
058500*-----------------------------------------------------------------*
058600 C300-VALIDATE-DATE.
058700*-----------------------------------------------------------------*
058800*    WK-W-COL-1 IS DD/MM/YYYY.  BLANK OR MALFORMED DATE SKIPS
058900*    THE ROW.
059000     SET PFLPARSD-ROW-OK TO TRUE.
059100     IF  WK-W-COL-1 = SPACES
059200         OR WK-W-COL-1 (3:1) NOT = "/"
059300         OR WK-W-COL-1 (6:1) NOT = "/"
059400         SET PFLPARSD-ROW-SKIP TO TRUE
059500     ELSE
059600         MOVE WK-W-COL-1 (1:2) TO WK-W-DATE-DD
059700         MOVE WK-W-COL-1 (4:2) TO WK-W-DATE-MM
059800         MOVE WK-W-COL-1 (7:4) TO WK-W-DATE-CCYY
059900         IF  WK-W-DATE-DD = ZERO  OR WK-W-DATE-DD > 31
060000             OR WK-W-DATE-MM = ZERO OR WK-W-DATE-MM > 12
060100             SET PFLPARSD-ROW-SKIP TO TRUE
060200         ELSE
060300             MOVE WK-W-DATE-CCYY TO PFLPARSD-RD-CCYY
060400             MOVE WK-W-DATE-MM   TO PFLPARSD-RD-MM
060500             MOVE WK-W-DATE-DD   TO PFLPARSD-RD-DD
060600         END-IF
060700     END-IF.
060800 C399-VALIDATE-DATE-EX.
060900     EXIT.
061000*-----------------------------------------------------------------*
061100 C400-CONVERT-AMOUNT.
061200*-----------------------------------------------------------------*
061300*    TURKISH NUMERIC CONVENTION - "." IS THE THOUSANDS SEPARATOR,
061400*    "," IS THE DECIMAL POINT.  "-1.234,56" BECOMES -1234.56.
061500*    NO FUNCTION NUMVAL IN THIS SHOP - CONVERTED BY HAND, DIGIT
061600*    BY DIGIT, AS WK-W-AMT-SRC IS SCANNED LEFT TO RIGHT.  THE
061700*    SOURCE COLUMN IS COPIED INTO WK-W-AMT-SRC BY EACH CALLER SO
061800*    C410-SCAN-ONE-AMOUNT-CHAR CAN SERVE ALL THREE NUMERIC
061900*    COLUMNS (AMOUNT, BALANCE, BONUS) WITHOUT REPEATING ITSELF.
062000*    PFB091 - DIGITS ARE ACCUMULATED AS A PLAIN INTEGER WHILE
062100*    WK-W-AMT-DEC-COUNT COUNTS HOW MANY OF THEM FELL TO THE
062200*    RIGHT OF THE "," - C430 BELOW THEN RESCALES THE INTEGER BACK
062300*    DOWN TO WK-W-AMT-INT'S TRUE S9(13)V9(2) PLACES.
062400     MOVE WK-W-COL-3 TO WK-W-AMT-SRC.
062500     MOVE SPACES  TO WK-W-AMT-TEXT-OUT.
062600     MOVE "+"     TO WK-W-AMT-SIGN.
062700     MOVE "Y"     TO WK-W-AMT-SCAN-VALID.
062800     MOVE "N"     TO WK-W-AMT-COMMA-SEEN.
062900     MOVE ZERO    TO WK-W-AMT-DEC-COUNT.
063000     MOVE ZERO    TO WK-W-AMT-INT WK-W-AMT-OUT-IX.
063100     PERFORM C410-SCAN-ONE-AMOUNT-CHAR
063200        THRU C419-SCAN-ONE-AMOUNT-CHAR-EX
063300        VARYING WK-W-AMT-SCAN-IX FROM 1 BY 1
063400          UNTIL WK-W-AMT-SCAN-IX > 200
063500             OR WK-W-AMT-SRC (WK-W-AMT-SCAN-IX:1) = SPACE.
063600     PERFORM C430-RESCALE-FRACTIONAL-AMOUNT
063700        THRU C438-RESCALE-FRACTIONAL-AMOUNT-EX.
063800     IF  WK-W-AMT-SIGN = "-"
063900         COMPUTE WK-W-AMT-INT = ZERO - WK-W-AMT-INT
064000     END-IF.
064100*    BUSINESS RULE - A GARBAGE/NON-NUMERIC AMOUNT COLUMN MUST
064200*    SKIP THE ROW RATHER THAN POST IT AS ZERO (PFB089).
064300     IF  WK-W-AMT-SCAN-BAD
064400         MOVE "Y" TO WK-W-AMOUNT-INVALID
064500     ELSE
064600         MOVE "N" TO WK-W-AMOUNT-INVALID
064700     END-IF.
064800 C499-CONVERT-AMOUNT-EX.
064900     EXIT.
065000*-----------------------------------------------------------------*
065100 C410-SCAN-ONE-AMOUNT-CHAR.
065200*-----------------------------------------------------------------*
065300     MOVE WK-W-AMT-SRC (WK-W-AMT-SCAN-IX:1) TO WK-W-AMT-CHAR.
065400     EVALUATE WK-W-AMT-CHAR
065500        WHEN "-"
065600           MOVE "-" TO WK-W-AMT-SIGN
065700        WHEN "."
065800           CONTINUE
065900        WHEN ","
066000           MOVE "Y" TO WK-W-AMT-COMMA-SEEN
066100        WHEN "0" THRU "9"
066200           MOVE WK-W-AMT-CHAR TO WK-W-AMT-DIGIT
066300           COMPUTE WK-W-AMT-INT =
066400              WK-W-AMT-INT * 10 + WK-W-AMT-DIGIT
066500           IF  WK-W-AMT-SAW-COMMA
066600               ADD 1 TO WK-W-AMT-DEC-COUNT
066700           END-IF
066800        WHEN OTHER
066900           MOVE "N" TO WK-W-AMT-SCAN-VALID
067000     END-EVALUATE.
067100 C419-SCAN-ONE-AMOUNT-CHAR-EX.
067200     EXIT.
067300*-----------------------------------------------------------------*
067400 C430-RESCALE-FRACTIONAL-AMOUNT.
067500*-----------------------------------------------------------------*
067600*    PFB091 - SHIFT THE RAW ACCUMULATED DIGITS BACK DOWN BY ONE
067700*    DECIMAL PLACE FOR EVERY DIGIT THAT FOLLOWED THE "," SO THE
067800*    VALUE LANDS IN WK-W-AMT-INT'S TRUE V9(2) POSITION INSTEAD OF
067900*    BEING LEFT AS A STRAIGHT INTEGER.
068000     IF  WK-W-AMT-DEC-COUNT > ZERO
068100         PERFORM C431-DIVIDE-ONE-DECIMAL-PLACE
068200            THRU C439-DIVIDE-ONE-DECIMAL-PLACE-EX
068300            VARYING WK-W-AMT-RESCALE-IX FROM 1 BY 1
068400              UNTIL WK-W-AMT-RESCALE-IX > WK-W-AMT-DEC-COUNT
068500     END-IF.
068600 C438-RESCALE-FRACTIONAL-AMOUNT-EX.
068700     EXIT.
068800*-----------------------------------------------------------------*
068900 C431-DIVIDE-ONE-DECIMAL-PLACE.
069000*-----------------------------------------------------------------*
069100     DIVIDE WK-W-AMT-INT BY 10 GIVING WK-W-AMT-INT.
069200 C439-DIVIDE-ONE-DECIMAL-PLACE-EX.
069300     EXIT.
069400 EJECT
069500*-----------------------------------------------------------------*
069600 C410-CONVERT-BALANCE.
069700*-----------------------------------------------------------------*
069800     MOVE WK-W-COL-4 TO WK-W-AMT-SRC.
069900     MOVE "+"  TO WK-W-AMT-SIGN.
070000     MOVE "Y"  TO WK-W-AMT-SCAN-VALID.
070100     MOVE "N"  TO WK-W-AMT-COMMA-SEEN.
070200     MOVE ZERO TO WK-W-AMT-DEC-COUNT.
070300     MOVE ZERO TO WK-W-AMT-INT.
070400     PERFORM C410-SCAN-ONE-AMOUNT-CHAR
070500        THRU C419-SCAN-ONE-AMOUNT-CHAR-EX
070600        VARYING WK-W-AMT-SCAN-IX FROM 1 BY 1
070700          UNTIL WK-W-AMT-SCAN-IX > 200
070800             OR WK-W-AMT-SRC (WK-W-AMT-SCAN-IX:1) = SPACE.
070900     PERFORM C430-RESCALE-FRACTIONAL-AMOUNT
071000        THRU C438-RESCALE-FRACTIONAL-AMOUNT-EX.
071100     IF  WK-W-AMT-SIGN = "-"
071200         COMPUTE WK-W-AMT-INT = ZERO - WK-W-AMT-INT
071300     END-IF.
071400     MOVE WK-W-AMT-INT TO PFLPARSD-ROW-BALANCE.
071500 C419-CONVERT-BALANCE-EX.
071600     EXIT.
071700*-----------------------------------------------------------------*
071800 C420-CONVERT-BONUS.
071900*-----------------------------------------------------------------*
072000     MOVE "+"  TO WK-W-AMT-SIGN.
072100     MOVE "Y"  TO WK-W-AMT-SCAN-VALID.
072200     MOVE "N"  TO WK-W-AMT-COMMA-SEEN.
072300     MOVE ZERO TO WK-W-AMT-DEC-COUNT.
072400     MOVE ZERO TO WK-W-AMT-INT.
072500     IF  WK-W-COL-5 NOT = SPACES
072600         MOVE WK-W-COL-5 TO WK-W-AMT-SRC
072700         PERFORM C410-SCAN-ONE-AMOUNT-CHAR
072800            THRU C419-SCAN-ONE-AMOUNT-CHAR-EX
072900            VARYING WK-W-AMT-SCAN-IX FROM 1 BY 1
073000              UNTIL WK-W-AMT-SCAN-IX > 200
073100                 OR WK-W-AMT-SRC (WK-W-AMT-SCAN-IX:1) = SPACE
073200         PERFORM C430-RESCALE-FRACTIONAL-AMOUNT
073300            THRU C438-RESCALE-FRACTIONAL-AMOUNT-EX
073400     END-IF.
073500     MOVE WK-W-AMT-INT TO PFLPARSD-ROW-BONUS.
073600 C429-CONVERT-BONUS-EX.
073700     EXIT.
073800 EJECT
073900*-----------------------------------------------------------------*
074000 D100-BUILD-TRANSACTION.
074100*-----------------------------------------------------------------*
074200*    PARSED-ROW TO TRANSACTION CONVERSION, FOLLOWED BY THE CALL
074300*    TO PFBHASH FOR THE DEDUP-HASH (BUSINESS RULE - DEDUP HASH
074400*    FORMULAE).
074500     MOVE ZERO TO PFLTRANS-ACCOUNT-ID.
074600     MOVE PFLPARSD-ROW-DATE       TO PFLTRANS-TRANS-DATE.
074700     MOVE PFLPARSD-ROW-MERCHANT   TO PFLTRANS-MERCHANT.
074800     MOVE PFLPARSD-ROW-AMOUNT     TO PFLTRANS-AMOUNT.
074900     MOVE PFLPARSD-ROW-BALANCE    TO PFLTRANS-BALANCE.
075000     MOVE PFLPARSD-ROW-TXN-ID     TO PFLTRANS-TXN-ID.
075100     MOVE SPACES                  TO PFLTRANS-CATEGORY.
075200     MOVE PFLPARSD-ROW-USER-CAT   TO PFLTRANS-USER-CATEGORY.
075300     SET  PFLTRANS-NOT-SUBSCRIBED TO TRUE.
075400     MOVE PFLPARSD-ROW-BONUS      TO PFLTRANS-BONUS-POINTS.
075500     IF  PFLPARSD-ROW-BONUS NOT = ZERO
075600         SET PFLTRANS-BONUS-PRESENT-YES TO TRUE
075700     ELSE
075800         SET PFLTRANS-BONUS-ABSENT-NO TO TRUE
075900     END-IF.
076000     MOVE WK-W-COL-2              TO PFLTRANS-RAW-DESCRIPTION.
076100     SET  PFLTRANS-ACTIVE         TO TRUE.
076200*
076300*    BUILD THE LINKAGE RECORD FOR THE DEBIT OR CREDIT FORMULA AND
076400*    CALL THE COMMON DIGEST ROUTINE.
076500     MOVE SPACES TO WK-HASH-INPUT.
076600     IF  PFLPARSD-DEBIT-ROW
076700         SET WK-HASH-DEBIT-FORMULA TO TRUE
076800     ELSE
076900         SET WK-HASH-CREDIT-FORMULA TO TRUE
077000     END-IF.
077100     MOVE PFLTRANS-TD-CCYY TO WK-HASH-DATE-ISO (1:4).
077200     MOVE "-"              TO WK-HASH-DATE-ISO (5:1).
077300     MOVE PFLTRANS-TD-MM   TO WK-HASH-DATE-ISO (6:2).
077400     MOVE "-"              TO WK-HASH-DATE-ISO (8:1).
077500     MOVE PFLTRANS-TD-DD   TO WK-HASH-DATE-ISO (9:2).
077600     MOVE PFLTRANS-MERCHANT TO WK-HASH-MERCHANT.
077700     MOVE PFLTRANS-TXN-ID   TO WK-HASH-TXN-ID.
077800     MOVE PFLTRANS-USER-CATEGORY TO WK-HASH-USER-CATEGORY.
077900     PERFORM D120-FORMAT-AMOUNT-TEXT THRU D129-FORMAT-AMOUNT-TEXT-EX.
078000     MOVE WK-W-AMT-TEXT-OUT TO WK-HASH-AMOUNT-TEXT.
078100     CALL "PFBHASH" USING WK-C-HASH-RECORD.
078200     MOVE WK-HASH-DIGEST TO PFLTRANS-DEDUP-HASH.
078300 D199-BUILD-TRANSACTION-EX.
078400     EXIT.
078500*-----------------------------------------------------------------*
078600 D120-FORMAT-AMOUNT-TEXT.
078700*-----------------------------------------------------------------*
078800*    RENDERS PFLTRANS-AMOUNT AS A PLAIN "-NNNN.NN" TEXT STRING
078900*    FOR THE HASH COMPOSITION, WITH LEADING ZEROES SUPPRESSED.
079000*    NO FUNCTION NUMVAL-C / CURRENCY EDITING IN THIS SHOP - THE
079100*    ZERO-SUPPRESSED PICTURE DOES THE WORK, BY HAND FROM THERE.
079200     MOVE SPACES TO WK-W-AMT-TEXT-OUT.
079300     IF  PFLTRANS-AMOUNT < ZERO
079400         COMPUTE WK-W-AMT-ABS = (ZERO - PFLTRANS-AMOUNT) * 100
079500     ELSE
079600         COMPUTE WK-W-AMT-ABS = PFLTRANS-AMOUNT * 100
079700     END-IF.
079800     MOVE WK-W-AMT-ABS-INT TO WK-W-AMT-EDIT.
079900     MOVE 1 TO WK-W-AMT-LTRIM-IX.
080000     PERFORM D125-SCAN-EDIT-LEFT THRU D129-SCAN-EDIT-LEFT-EX
080100        UNTIL WK-W-AMT-LTRIM-IX > 13
080200           OR WK-W-AMT-EDIT (WK-W-AMT-LTRIM-IX:1) NOT = SPACE.
080300     COMPUTE WK-W-AMT-LTRIM-LEN = 14 - WK-W-AMT-LTRIM-IX.
080400     MOVE 1 TO WK-W-AMT-OUT-PTR.
080500     IF  PFLTRANS-AMOUNT < ZERO
080600         STRING "-" DELIMITED BY SIZE
080700            INTO WK-W-AMT-TEXT-OUT WITH POINTER WK-W-AMT-OUT-PTR
080800     END-IF.
080900     STRING WK-W-AMT-EDIT (WK-W-AMT-LTRIM-IX:WK-W-AMT-LTRIM-LEN)
081000                                              DELIMITED BY SIZE
081100            "."                               DELIMITED BY SIZE
081200        INTO WK-W-AMT-TEXT-OUT WITH POINTER WK-W-AMT-OUT-PTR.
081300     MOVE WK-W-AMT-ABS-DEC
081400        TO WK-W-AMT-TEXT-OUT (WK-W-AMT-OUT-PTR:2).
081500 D129-FORMAT-AMOUNT-TEXT-EX.
081600     EXIT.
081700*-----------------------------------------------------------------*
081800 D125-SCAN-EDIT-LEFT.
081900*-----------------------------------------------------------------*
082000     ADD 1 TO WK-W-AMT-LTRIM-IX.
082100 D129-SCAN-EDIT-LEFT-EX.
082200     EXIT.
082300*-----------------------------------------------------------------*
082400 D200-DEDUP-IN-BATCH.
082500*-----------------------------------------------------------------*
082600*    FIRST-OCCURRENCE-WINS SCAN OF EVERY HASH ALREADY SEEN IN
082700*    THIS RUN (FLOW STEP 4).
082800     SET WK-W-DUP-NOT-FOUND TO TRUE.
082900     IF  WK-W-BATCH-HASH-COUNT > ZERO
083000         SET WK-W-BATCH-HASH-IX TO 1
083100         SEARCH WK-W-BATCH-HASH-ENTRY
083200            VARYING WK-W-BATCH-HASH-IX
083300            AT END
083400               CONTINUE
083500            WHEN WK-W-BATCH-HASH-ENTRY (WK-W-BATCH-HASH-IX)
083600                    = PFLTRANS-DEDUP-HASH
083700               SET WK-W-DUP-FOUND TO TRUE
083800         END-SEARCH
083900     END-IF.
084000     IF  WK-W-DUP-NOT-FOUND
084100         AND WK-W-BATCH-HASH-COUNT < 5000
084200         ADD 1 TO WK-W-BATCH-HASH-COUNT
084300         SET WK-W-BATCH-HASH-IX TO WK-W-BATCH-HASH-COUNT
084400         MOVE PFLTRANS-DEDUP-HASH
084500            TO WK-W-BATCH-HASH-ENTRY (WK-W-BATCH-HASH-IX)
084600     END-IF.
084700 D299-DEDUP-IN-BATCH-EX.
084800     EXIT.
084900 EJECT
085000*-----------------------------------------------------------------*
085100 D300-DEDUP-AGAINST-LEDGER.
085200*-----------------------------------------------------------------*
085300*    FOLDS PFLTRANS-DEDUP-HASH INTO A RELATIVE SLOT NUMBER AND
085400*    PROBES PFLHASH LINEARLY FOR A MATCH OR A FREE SLOT (NO
085500*    KSDS/INDEXED ACCESS ON THIS BUILD - SEE PFLHASH.cpybk).
085600     PERFORM D310-FOLD-HASH-TO-SLOT THRU D319-FOLD-HASH-TO-SLOT-EX.
085700     SET  WK-W-DUP-NOT-FOUND TO TRUE.
085800     MOVE ZERO TO WK-W-PROBE-COUNT.
085900     MOVE "00" TO WK-C-HASH-STATUS.
086000     PERFORM D320-PROBE-ONE-SLOT THRU D329-PROBE-ONE-SLOT-EX
086100        UNTIL WK-W-DUP-FOUND
086200           OR WK-C-HASH-STATUS = "23"
086300           OR WK-W-PROBE-COUNT > 50.
086400 D399-DEDUP-AGAINST-LEDGER-EX.
086500     EXIT.
086600*-----------------------------------------------------------------*
086700 D310-FOLD-HASH-TO-SLOT.
086800*-----------------------------------------------------------------*
086900     MOVE ZERO TO WK-W-FOLD-ACC.
087000     PERFORM D311-FOLD-ONE-CHAR THRU D319-FOLD-ONE-CHAR-EX
087100        VARYING WK-W-FOLD-IX FROM 1 BY 1
087200          UNTIL WK-W-FOLD-IX > 64.
087300     DIVIDE WK-W-FOLD-ACC BY 9999 GIVING WK-W-AMT-OUT-IX
087400        REMAINDER WK-W-HASH-SLOT.
087500     ADD 1 TO WK-W-HASH-SLOT.
087600 D319-FOLD-HASH-TO-SLOT-EX.
087700     EXIT.
087800*-----------------------------------------------------------------*
087900 D311-FOLD-ONE-CHAR.
088000*-----------------------------------------------------------------*
088100*    NO FUNCTION ORD IN THIS SHOP - THE HEX DIGIT'S ORDINAL
088200*    POSITION IN WS-HEX-ENTRY STANDS IN FOR ITS CHARACTER CODE.
088300     SET  WS-HEX-IX TO 1.
088400     SEARCH WS-HEX-ENTRY
088500        AT END
088600           CONTINUE
088700        WHEN WS-HEX-ENTRY (WS-HEX-IX)
088800                = PFLTRANS-DEDUP-HASH (WK-W-FOLD-IX:1)
088900           CONTINUE
089000     END-SEARCH.
089100     COMPUTE WK-W-FOLD-ACC =
089200        WK-W-FOLD-ACC * 37 + WS-HEX-IX.
089300 D319-FOLD-ONE-CHAR-EX.
089400     EXIT.
089500*-----------------------------------------------------------------*
089600 D320-PROBE-ONE-SLOT.
089700*-----------------------------------------------------------------*
089800*    A "23" (RECORD NOT FOUND) STATUS IS RETURNED BOTH WHEN THE
089900*    SLOT HAS NEVER BEEN WRITTEN AND - BY CONVENTION HERE - WHEN
090000*    AN OCCUPIED SLOT DOES NOT MATCH, TO SIGNAL "STOP PROBING,
090100*    NO DUPLICATE FOUND" BACK TO THE GOVERNING PERFORM.
090200     ADD 1 TO WK-W-PROBE-COUNT.
090300     READ PFLHASH.
090400     IF  WK-C-HASH-STATUS NOT = "23"
090500         IF  PFLHASH-SLOT-USED
090600             IF  PFLHASH-DEDUP-HASH = PFLTRANS-DEDUP-HASH
090700                 SET WK-W-DUP-FOUND TO TRUE
090800             ELSE
090900                 ADD 1 TO WK-W-HASH-SLOT
091000             END-IF
091100         ELSE
091200             MOVE "23" TO WK-C-HASH-STATUS
091300         END-IF
091400     END-IF.
091500 D329-PROBE-ONE-SLOT-EX.
091600     EXIT.
091700 EJECT
091800*-----------------------------------------------------------------*
091900 D400-INSERT-TRANSACTION.
092000*-----------------------------------------------------------------*
092100     ADD 1 TO WK-W-LEDGER-RECORD-NO.
092200     MOVE PFL-TRANS-RECORD TO PFL-TRANS-FD-REC.
092300     WRITE PFL-TRANS-FD-REC.
092400     IF  WK-C-TRANS-STATUS NOT = "00"
092500         DISPLAY "PFBIMPTX - PFLTRANS WRITE FAILED - "
092600            WK-C-TRANS-STATUS
092700     END-IF.
092800     SET  PFLHASH-SLOT-USED TO TRUE.
092900     MOVE PFLTRANS-DEDUP-HASH   TO PFLHASH-DEDUP-HASH.
093000     MOVE PFLTRANS-ACCOUNT-ID   TO PFLHASH-ACCOUNT-ID.
093100     MOVE WK-W-LEDGER-RECORD-NO TO PFLHASH-LEDGER-SLOT.
093200     WRITE PFL-HASH-FD-REC.
093300     IF  WK-C-HASH-STATUS NOT = "00"
093400         REWRITE PFL-HASH-FD-REC
093500     END-IF.
093600     ADD 1 TO WK-W-FILE-ROWS-INSERTED.
093700 D499-INSERT-TRANSACTION-EX.
093800     EXIT.
093900 EJECT
094000*-----------------------------------------------------------------*
094100 E000-BUILD-FILE-TOTALS.
094200*-----------------------------------------------------------------*
094300     DISPLAY "PFBIMPTX - FILE " WK-W-CURRENT-FILE
094400             " READ="     WK-W-FILE-ROWS-READ
094500             " SKIPPED="  WK-W-FILE-ROWS-SKIPPED
094600             " DUP-RUN="  WK-W-FILE-DUP-BATCH
094700             " DUP-LDG="  WK-W-FILE-DUP-LEDGER
094800             " INSERTED=" WK-W-FILE-ROWS-INSERTED.
094900     ADD WK-W-FILE-ROWS-READ      TO WK-W-BATCH-ROWS-READ.
095000     ADD WK-W-FILE-ROWS-SKIPPED   TO WK-W-BATCH-ROWS-SKIPPED.
095100     ADD WK-W-FILE-ROWS-INSERTED  TO WK-W-BATCH-ROWS-INSERTED.
095200     ADD WK-W-FILE-DUP-BATCH      TO WK-W-BATCH-DUP-BATCH.
095300     ADD WK-W-FILE-DUP-LEDGER     TO WK-W-BATCH-DUP-LEDGER.
095400 E099-BUILD-FILE-TOTALS-EX.
095500     EXIT.
095600*-----------------------------------------------------------------*
095700 E100-BUILD-BATCH-TOTALS.
095800*-----------------------------------------------------------------*
095900     DISPLAY "PFBIMPTX - BATCH TOTALS  READ="     WK-W-BATCH-ROWS-READ
096000             " SKIPPED="     WK-W-BATCH-ROWS-SKIPPED
096100             " DUP-IN-RUN="  WK-W-BATCH-DUP-BATCH
096200             " DUP-IN-LDGR=" WK-W-BATCH-DUP-LEDGER
096300             " INSERTED="    WK-W-BATCH-ROWS-INSERTED.
096400 E199-BUILD-BATCH-TOTALS-EX.
096500     EXIT.
096600 EJECT
096700*-----------------------------------------------------------------*
096800 Y900-ABNORMAL-TERMINATION.
096900*-----------------------------------------------------------------*
097000     DISPLAY "PFBIMPTX - ABNORMAL TERMINATION".
097100     MOVE 16 TO RETURN-CODE.
097200     GOBACK.
097300*-----------------------------------------------------------------*
097400 Z000-END-PROGRAM-ROUTINE.
097500*-----------------------------------------------------------------*
097600     CLOSE PFIDEBIT PFICREDIT PFLTRANS PFLHASH.
097700 Z099-END-PROGRAM-ROUTINE-EX.
097800     EXIT.
097900*
098000******************************************************************
098100************** END OF PROGRAM SOURCE -  PFBIMPTX ***************
098200******************************************************************
