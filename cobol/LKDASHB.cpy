000100* LKDASHB.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL "PFBDASHB"
000400*-----------------------------------------------------------------*
000500* PFBDASHB RESOLVES ITS OWN PERIOD WINDOW FROM "TODAY" (UNLIKE
000600* PFBSTATS, WHICH IS HANDED AN ALREADY-RESOLVED WINDOW) - THE
000700* CALLER SUPPLIES ONLY THE ACCOUNT AND THE PERIOD KEYWORD.  THE
000800* KPI ANSWER COMES BACK IN WK-C-KPI-RECORD (COPY PFLKPI), PASSED
000900* AS THE SECOND USING PARAMETER.
001000*-----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*===================================================================
001300* PFB104 DJP    09/09/2003 - INITIAL VERSION                      PFB104
001400*===================================================================
001500 01  WK-C-DASHB-RECORD.
001600     05  WK-DASHB-ACCOUNT-ID       PIC 9(09).
001700     05  WK-DASHB-PERIOD-KEYWORD   PIC X(05).
001800         88  WK-DASHB-WEEK                VALUE "WEEK ".
001900         88  WK-DASHB-MONTH                VALUE "MONTH".
002000         88  WK-DASHB-YEAR                 VALUE "YEAR ".
002100         88  WK-DASHB-TODAY                VALUE "TODAY".
