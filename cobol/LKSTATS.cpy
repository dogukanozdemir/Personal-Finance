000100* LKSTATS.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL "PFBSTATS"
000400*-----------------------------------------------------------------*
000500* PFBSTATS IS A CALCULATION SUBROUTINE, NOT A FILE-READING BATCH
000600* JOB IN ITS OWN RIGHT - IT IS CALLED ONCE PER STATISTICS REQUEST
000700* WITH THE ACCOUNT AND PERIOD WINDOW ALREADY RESOLVED BY THE
000800* CALLER, AND IT SCANS PFLTRANS ITSELF FOR THE MATCHING ROWS.
000900* THE KPI/PROJECTION ANSWER COMES BACK IN WK-C-KPI-RECORD
001000* (COPY PFLKPI), PASSED AS THE SECOND USING PARAMETER.
001100*-----------------------------------------------------------------*
001200* HISTORY OF MODIFICATION:
001300*===================================================================
001400* PFB053 DJP    22/05/2002 - INITIAL VERSION                      PFB053
001500*===================================================================
001600 01  WK-C-STATS-RECORD.
001700     05  WK-STATS-ACCOUNT-ID       PIC 9(09).
001800     05  WK-STATS-PERIOD-CODE      PIC X(10).
001900         88  WK-STATS-THIS-MONTH          VALUE "THIS_MONTH".
002000         88  WK-STATS-MONTH                VALUE "MONTH     ".
002100         88  WK-STATS-YTD                  VALUE "YTD       ".
002200         88  WK-STATS-YEAR                 VALUE "YEAR      ".
002300     05  WK-STATS-START-DATE       PIC 9(08).
002400     05  WK-STATS-START-DATE-R  REDEFINES WK-STATS-START-DATE.
002500         10  WK-STATS-START-CCYY      PIC 9(04).
002600         10  WK-STATS-START-MM        PIC 9(02).
002700         10  WK-STATS-START-DD        PIC 9(02).
002800     05  WK-STATS-END-DATE         PIC 9(08).
002900     05  WK-STATS-END-DATE-R  REDEFINES WK-STATS-END-DATE.
003000         10  WK-STATS-END-CCYY        PIC 9(04).
003100         10  WK-STATS-END-MM          PIC 9(02).
003200         10  WK-STATS-END-DD          PIC 9(02).
003300     05  WK-STATS-PREV-START-DATE  PIC 9(08).
003400     05  WK-STATS-PREV-END-DATE    PIC 9(08).
003500     05  WK-STATS-AS-OF-DATE       PIC 9(08).
003600*                                "TODAY" FOR THE PROJECTION MODEL
003700     05  WK-STATS-AS-OF-DATE-R  REDEFINES WK-STATS-AS-OF-DATE.
003800         10  WK-STATS-AS-OF-CCYY      PIC 9(04).
003900         10  WK-STATS-AS-OF-MM        PIC 9(02).
004000         10  WK-STATS-AS-OF-DD        PIC 9(02).
