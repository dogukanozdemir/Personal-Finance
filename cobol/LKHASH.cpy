000100* LKHASH.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL "PFBHASH"
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*===================================================================
000700* PFB049 DJP    22/05/2002 - INITIAL VERSION                      PFB049
000800* PFB060 DJP    11/02/2004 - ADD WK-HASH-ACCOUNT-ID FOR           PFB060
000900*                            ACCOUNT-SCOPED FORMULA (PFBIMPAL)
001000*===================================================================
001100 01  WK-C-HASH-RECORD.
001200     05  WK-HASH-INPUT.
001300         10  WK-HASH-FORMULA           PIC X(07).
001400             88  WK-HASH-DEBIT-FORMULA         VALUE "DEBIT  ".
001500             88  WK-HASH-CREDIT-FORMULA        VALUE "CREDIT ".
001600             88  WK-HASH-ACCT-FORMULA          VALUE "ACCOUNT".
001700         10  WK-HASH-ACCOUNT-ID        PIC 9(09).
001800         10  WK-HASH-DATE-ISO          PIC X(10).
001900*                                CCYY-MM-DD
002000         10  WK-HASH-MERCHANT          PIC X(200).
002100         10  WK-HASH-AMOUNT-TEXT       PIC X(20).
002200*                                AMOUNT.SETSCALE(2).TOPLAINSTRING
002300         10  WK-HASH-TXN-ID            PIC X(40).
002400         10  WK-HASH-USER-CATEGORY     PIC X(50).
002500     05  WK-HASH-OUTPUT.
002600         10  WK-HASH-DIGEST            PIC X(64).
002700*                                LOWERCASE HEX DEDUP-HASH
