000100* PFLHASH.cpybk
000200*-----------------------------------------------------------------*
000300* DEDUP-HASH INDEX RECORD - FILE PFLHASH (RELATIVE ORGANIZATION)
000400*-----------------------------------------------------------------*
000500* NOTE: KSDS/INDEXED ACCESS IS NOT AVAILABLE ON THIS BUILD, SO
000600*       DUPLICATE LOOKUP IS DONE AGAINST A FOLDED-HASH RELATIVE
000700*       SLOT NUMBER (SEE PFBIMPTX PARAGRAPH D300) WITH LINEAR
000800*       PROBING ON COLLISION, IN PLACE OF A TRUE KEYED READ.
000900*-----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*===================================================================
001200* PFB048 DJP    22/05/2002 - INITIAL VERSION - REPLACES IN-MEMORY PFB048
001300*                            HASH SET USED BY PILOT RUN.
001400* PFB059 DJP    11/02/2004 - WIDEN PFLHASH-SLOT TO 9(09) AFTER    PFB059
001500*                            BUCKET OVERFLOW ON HIGH-VOLUME RUN.
001600*===================================================================
001700*
001800* I-O FORMAT: PFLHASHR  FROM FILE PFLHASH
001900*
002000     05  PFL-HASH-RECORD               PIC X(100).
002100     05  PFL-HASH-REC  REDEFINES PFL-HASH-RECORD.
002200         06  PFLHASH-IN-USE             PIC X(01).
002300             88  PFLHASH-SLOT-USED              VALUE "Y".
002400             88  PFLHASH-SLOT-FREE              VALUE "N".
002500*                                SLOT OCCUPIED INDICATOR
002600         06  PFLHASH-DEDUP-HASH         PIC X(64).
002700*                                HEX DIGEST - UNIQUENESS KEY
002800         06  PFLHASH-ACCOUNT-ID         PIC 9(09).
002900*                                OWNING ACCOUNT (ACCOUNT-SCOPED
003000*                                LOOKUPS FROM PFBIMPAL)
003100         06  PFLHASH-LEDGER-SLOT        PIC 9(09) COMP.
003200*                                PFLTRANS RELATIVE RECORD NUMBER
003300*                                THIS HASH POINTS TO
003400         06  FILLER                     PIC X(17).
