000100* LKSUBSC.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL "PFBSUBSC"
000400*-----------------------------------------------------------------*
000500* ONE CALLED MODULE COVERS ALL FOUR SUBSCRIPTION OPERATIONS - THE
000600* FUNCTION CODE SELECTS WHICH.  "D" AND "A" WRITE THEIR RESULT TO
000700* PFLSUBS THEMSELVES (THE CALLER DOES NOT SEE INDIVIDUAL
000800* CANDIDATES) - "C" AND "U" TAKE A MERCHANT NAME AND REWRITE
000900* PFLTRANS IN PLACE, NO OUTPUT RECORD.
001000*-----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*===================================================================
001300* PFB113 KCT    17/02/2006 - INITIAL VERSION                      PFB113
001400*===================================================================
001500 01  WK-C-SUBSC-RECORD.
001600     05  WK-SUBSC-FUNCTION         PIC X(01).
001700         88  WK-SUBSC-DETECT               VALUE "D".
001800         88  WK-SUBSC-CONFIRM               VALUE "C".
001900         88  WK-SUBSC-UNMARK                VALUE "U".
002000         88  WK-SUBSC-GET-ACTIVE            VALUE "A".
002100     05  WK-SUBSC-MERCHANT         PIC X(200).
002200*                                USED BY "C"/"U" ONLY
002300     05  WK-SUBSC-RETURN-CODE      PIC X(02).
002400         88  WK-SUBSC-OK                    VALUE "00".
002500         88  WK-SUBSC-BAD-FUNCTION          VALUE "90".
