000100 IDENTIFICATION DIVISION.
000200*****************************
000300 PROGRAM-ID.    PFBSUBSC.
000400 AUTHOR.        KAREN C TANNER.
000500 INSTALLATION.  CONSUMER ANALYTICS UNIT.
000600 DATE-WRITTEN.  17 FEB 2006.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------*
001000*    PFBSUBSC - RECURRING-CHARGE (SUBSCRIPTION) DETECTION MODULE
001100*-----------------------------------------------------------------*
001200*    ONE CALLED MODULE, FOUR FUNCTIONS (SEE LKSUBSC) -
001300*      "D" DETECT  - SCAN THE LAST 6 MONTHS, GROUP BY MERCHANT,
001400*                    EMIT ONE SUBSCRIPTION-CANDIDATE ROW TO
001500*                    PFLSUBS PER QUALIFYING MERCHANT.
001600*      "C" CONFIRM - FLAG EVERY ROW FOR A GIVEN MERCHANT OVER THE
001700*                    LAST 12 MONTHS AS IS-SUBSCRIPTION = Y.
001800*      "U" UNMARK  - SAME WINDOW, CLEAR THE FLAG.
001900*      "A" ACTIVE  - SAME 6-MONTH SCAN AS "D" BUT RESTRICTED TO
002000*                    ROWS ALREADY FLAGGED, NO VARIANCE COMPUTED.
002100*
002200*    PFLTRANS HAS NO INDEX ON MERCHANT, ACCOUNT-ID OR DATE - EVERY
002300*    GROUPING/SUM HERE IS ITS OWN FULL CLOSE/OPEN SEQUENTIAL
002400*    RESCAN, THE SAME CONVENTION PFBSTATS AND PFBDASHB USE.
002500*-----------------------------------------------------------------*
002600* HISTORY OF MODIFICATION:
002700*===================================================================
002800* TAG    INIT   DATE        DESCRIPTION
002900* ------ ------ ----------  -----------------------------------
003000* PFB113 KCT    17/02/2006 - INITIAL VERSION.                     PFB113
003100* PFB121 DJP    14/09/2009 - H300 NEWTON ITERATION WAS NOT        PFB121
003200*                            CONVERGING FOR A SINGLE-TRANSACTION
003300*                            VARIANCE OF EXACTLY ZERO - SEEDED
003400*                            GUESS NOW CHECKED FOR ZERO FIRST.
003500*===================================================================
003600 ENVIRONMENT DIVISION.
003700*****************************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                   UPSI-0 IS UPSI-SWITCH-0
004300                     ON  STATUS IS U0-ON
004400                     OFF STATUS IS U0-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PFLTRANS  ASSIGN TO DATABASE-PFLTRANS
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WK-C-TRANS-STATUS.
005000     SELECT PFLSUBS   ASSIGN TO DATABASE-PFLSUBS
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WK-C-SUBS-STATUS.
005300 DATA DIVISION.
005400*****************************
005500 FILE SECTION.
005600 FD  PFLTRANS
005700     LABEL RECORDS ARE OMITTED.
005800 01  PFL-TRANS-FD-REC                  PIC X(1500).
005900 FD  PFLSUBS
006000     LABEL RECORDS ARE OMITTED.
006100 01  PFL-SUBS-FD-REC                   PIC X(293).
006200 WORKING-STORAGE SECTION.
006300 01  FILLER  PIC X(24) VALUE "** PROGRAM PFBSUBSC **".
006400 COPY PFBCMWS.
006500 01  WK-C-FILE-WORK.
006600     05  WK-C-TRANS-STATUS          PIC X(02).
006700     05  WK-C-SUBS-STATUS           PIC X(02).
006800     05  WK-W-TRANS-EOF-SW          PIC X(01) VALUE "N".
006900         88  WK-W-TRANS-EOF                VALUE "Y".
007000         88  WK-W-TRANS-NOT-EOF            VALUE "N".
007100     05  FILLER                     PIC X(05).
007200 01  WK-C-TRANS-AREA.
007300     COPY PFLTRANS.
007400 COPY PFLSUBIN.
007500*
007600* --------------------- WINDOW / DATE WORK --------------------------*
007700 01  WK-C-WINDOW-WORK.
007800     05  WK-A-TODAY                  PIC 9(08).
007900     05  WK-A-TODAY-R  REDEFINES WK-A-TODAY.
008000         10  WK-A-TODAY-CCYY              PIC 9(04).
008100         10  WK-A-TODAY-MM                PIC 9(02).
008200         10  WK-A-TODAY-DD                PIC 9(02).
008300     05  WK-A-WINDOW-START            PIC 9(08).
008400     05  WK-A-WINDOW-START-R  REDEFINES WK-A-WINDOW-START.
008500         10  WK-A-WS-CCYY                 PIC 9(04).
008600         10  WK-A-WS-MM                   PIC 9(02).
008700         10  WK-A-WS-DD                   PIC 9(02).
008800     05  WK-A-12MO-START              PIC 9(08).
008900     05  WK-A-12MO-START-R  REDEFINES WK-A-12MO-START.
009000         10  WK-A-12MO-CCYY               PIC 9(04).
009100         10  WK-A-12MO-MM                  PIC 9(02).
009200         10  WK-A-12MO-DD                  PIC 9(02).
009300     05  WK-A-WORK-DATE                PIC 9(08).
009400     05  WK-A-WORK-DATE-R  REDEFINES WK-A-WORK-DATE.
009500         10  WK-A-WD-CCYY                  PIC 9(04).
009600         10  WK-A-WD-MM                    PIC 9(02).
009700         10  WK-A-WD-DD                    PIC 9(02).
009800     05  WK-A-DAY-COUNTER              PIC 9(05) COMP.
009900     05  FILLER                        PIC X(05).
010000*
010100* -------------------- DAYS-IN-MONTH WORK ----------------------------*
010200 01  WK-C-MONTH-CALC-WORK.
010300     05  WK-M-YEAR                   PIC 9(04).
010400     05  WK-M-MONTH                  PIC 9(02).
010500     05  WK-M-DAYS                   PIC 9(02) COMP.
010600     05  WK-M-LEAP-SW                PIC X(01).
010700         88  WK-M-IS-LEAP                  VALUE "Y".
010800         88  WK-M-NOT-LEAP                 VALUE "N".
010900     05  WK-M-DIV4                   PIC 9(04) COMP.
011000     05  WK-M-DIV100                 PIC 9(04) COMP.
011100     05  WK-M-DIV400                 PIC 9(04) COMP.
011200     05  FILLER                      PIC X(05).
011300*
011400* ---------------- DISTINCT-MERCHANT ENUMERATION TABLE ---------------*
011500*  200 DISTINCT MERCHANTS COVERS THE LARGEST 6-MONTH STATEMENT
011600*  HISTORY SEEN TO DATE (PFB113 SIZING NOTE).
011700 01  WK-C-MERCHANT-LIST.
011800     05  WK-W-MERCHANT-COUNT         PIC 9(03) COMP.
011900     05  WK-W-MERCHANT-ENTRY OCCURS 200 TIMES
012000             INDEXED BY WK-W-MER-IDX.
012100         10  WK-W-MER-NAME             PIC X(200).
012200         10  WK-W-MER-TXN-COUNT        PIC 9(05) COMP.
012300     05  WK-W-MER-IX                 PIC 9(03) COMP.
012400     05  FILLER                      PIC X(05).
012500*
012600* -------------- PER-MERCHANT TRANSACTION WORK TABLE -----------------*
012700*  REBUILT FOR EACH MERCHANT IN TURN BY ITS OWN FULL PFLTRANS SCAN.
012800 01  WK-C-PER-MERCHANT-WORK.
012900     05  WK-D-TXN-COUNT               PIC 9(05) COMP.
013000     05  WK-D-TXN-ENTRY OCCURS 200 TIMES
013100             INDEXED BY WK-D-TXN-IDX.
013200         10  WK-D-TXN-DATE              PIC 9(08).
013300         10  WK-D-TXN-ABS-AMOUNT        PIC S9(13)V9(2) COMP-3.
013400     05  WK-D-TXN-IX                  PIC 9(05) COMP.
013500     05  WK-D-SWAP-IX                 PIC 9(05) COMP.
013600     05  WK-D-SWAP-DATE               PIC 9(08).
013700     05  WK-D-SWAP-AMOUNT             PIC S9(13)V9(2) COMP-3.
013800     05  WK-D-SORTED-SW               PIC X(01).
013900         88  WK-D-LIST-SORTED                VALUE "Y".
014000         88  WK-D-LIST-NOT-SORTED            VALUE "N".
014100     05  FILLER                       PIC X(05).
014200*
014300* ------------------ MERCHANT STATISTICS WORK -------------------------*
014400 01  WK-C-STATS-WORK.
014500     05  WK-S-SUM-ABS                 PIC S9(15)V9(2) COMP-3.
014600     05  WK-S-AVG-AMOUNT              PIC S9(13)V9(2) COMP-3.
014700     05  WK-S-SUMSQ-DIFF              PIC S9(16)V9(2) COMP-3.
014800     05  WK-S-ONE-DIFF                PIC S9(09)V9(2) COMP-3.
014900     05  WK-S-STDDEV                  PIC S9(13)V9(4) COMP-3.
015000     05  WK-S-VARIANCE-PCT            PIC S9(05)V9(2) COMP-3.
015100     05  WK-S-GAP-SUM                 PIC 9(07) COMP.
015200     05  WK-S-GAP-COUNT               PIC 9(05) COMP.
015300     05  WK-S-AVG-GAP                 PIC S9(05)V9(2) COMP-3.
015400     05  WK-S-FREQUENCY               PIC X(09).
015500     05  WK-S-LAST-DATE               PIC 9(08).
015600     05  WK-S-FIRST-DATE              PIC 9(08).
015700     05  WK-S-IS-ACTIVE               PIC X(01).
015800     05  FILLER                       PIC X(05).
015900*
016000* -------------------- NEWTON-RAPHSON SQUARE ROOT WORK -----------------*
016100*  NO FUNCTION SQRT IN THIS SHOP - STANDARD ITERATIVE REFINEMENT.
016200 01  WK-C-SQRT-WORK.
016300     05  WK-R-RADICAND                PIC S9(14)V9(4) COMP-3.
016400     05  WK-R-GUESS                   PIC S9(13)V9(4) COMP-3.
016500     05  WK-R-NEXT-GUESS              PIC S9(13)V9(4) COMP-3.
016600     05  WK-R-ITER-IX                 PIC 9(02) COMP.
016700     05  FILLER                       PIC X(05).
016800*
016900* --------------------- OUTPUT CANDIDATE TABLE --------------------------*
017000 01  WK-C-CANDIDATE-LIST.
017100     05  WK-W-CAND-COUNT              PIC 9(03) COMP.
017200     05  WK-W-CAND-ENTRY OCCURS 200 TIMES
017300             INDEXED BY WK-W-CAND-IDX.
017400         10  WK-W-CAND-NAME             PIC X(200).
017500         10  WK-W-CAND-AVG-AMOUNT       PIC S9(13)V9(2) COMP-3.
017600         10  WK-W-CAND-TXN-COUNT        PIC 9(05) COMP.
017700         10  WK-W-CAND-FREQUENCY        PIC X(09).
017800         10  WK-W-CAND-LAST-DATE        PIC 9(08).
017900         10  WK-W-CAND-FIRST-DATE       PIC 9(08).
018000         10  WK-W-CAND-IS-ACTIVE        PIC X(01).
018100         10  WK-W-CAND-VAR-PRESENT      PIC X(01).
018200         10  WK-W-CAND-VAR-PCT          PIC S9(05)V9(2) COMP-3.
018300     05  WK-W-CAND-IX                 PIC 9(03) COMP.
018400     05  WK-W-CAND-SWAP-IX            PIC 9(03) COMP.
018500     05  WK-W-CAND-SORT-SW            PIC X(01).
018600         88  WK-W-CAND-SORTED                VALUE "Y".
018700         88  WK-W-CAND-NOT-SORTED            VALUE "N".
018800     05  FILLER                       PIC X(05).
018900*
019000* ---------------- ONE-ENTRY HOLDING AREA FOR H620 SWAP ----------------*
019100 01  WK-C-CAND-SWAP-HOLD.
019200     05  WK-H-CAND-NAME                PIC X(200).
019300     05  WK-H-CAND-AVG-AMOUNT           PIC S9(13)V9(2) COMP-3.
019400     05  WK-H-CAND-TXN-COUNT            PIC 9(05) COMP.
019500     05  WK-H-CAND-FREQUENCY            PIC X(09).
019600     05  WK-H-CAND-LAST-DATE            PIC 9(08).
019700     05  WK-H-CAND-FIRST-DATE           PIC 9(08).
019800     05  WK-H-CAND-IS-ACTIVE            PIC X(01).
019900     05  WK-H-CAND-VAR-PRESENT          PIC X(01).
020000     05  WK-H-CAND-VAR-PCT              PIC S9(05)V9(2) COMP-3.
020100     05  FILLER                        PIC X(05).
020200 LINKAGE SECTION.
020300*****************************
020400     COPY LKSUBSC.
020500 PROCEDURE DIVISION USING WK-C-SUBSC-RECORD.
020600*****************************
020700 MAIN-MODULE.
020800*-----------------------------------------------------------------*
020900     MOVE "00" TO WK-SUBSC-RETURN-CODE.
021000     EVALUATE TRUE
021100         WHEN WK-SUBSC-DETECT
021200             PERFORM A100-FETCH-6-MONTH-WINDOW
021300                THRU A199-FETCH-6-MONTH-WINDOW-EX
021400         WHEN WK-SUBSC-CONFIRM
021500             PERFORM D100-CONFIRM-SUBSCRIPTION
021600                THRU D199-CONFIRM-SUBSCRIPTION-EX
021700         WHEN WK-SUBSC-UNMARK
021800             PERFORM D200-UNMARK-SUBSCRIPTION
021900                THRU D299-UNMARK-SUBSCRIPTION-EX
022000         WHEN WK-SUBSC-GET-ACTIVE
022100             PERFORM E100-GET-ACTIVE-SUBSCRIPTIONS
022200                THRU E199-GET-ACTIVE-SUBSCRIPTIONS-EX
022300         WHEN OTHER
022400             MOVE "90" TO WK-SUBSC-RETURN-CODE
022500     END-EVALUATE.
022600     GOBACK.
022700*-----------------------------------------------------------------*
022800 A100-FETCH-6-MONTH-WINDOW.
022900*-----------------------------------------------------------------*
023000*    FLOW STEPS 1-2 - FETCH LAST 6 MONTHS, DROP NULL/ZERO AMOUNT,
023100*    GROUP THE REMAINDER BY MERCHANT (EXACT MATCH).
023200     ACCEPT WK-A-TODAY FROM DATE YYYYMMDD.
023300     PERFORM H400-SUBTRACT-SIX-MONTHS
023400        THRU H499-SUBTRACT-SIX-MONTHS-EX.
023500     MOVE ZERO TO WK-W-MERCHANT-COUNT.
023600     PERFORM G000-REWIND-TRANS-FILE THRU G099-REWIND-TRANS-FILE-EX.
023700     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
023800     PERFORM A110-ENUMERATE-ONE-ROW THRU A119-ENUMERATE-ONE-ROW-EX
023900         UNTIL WK-W-TRANS-EOF.
024000     MOVE ZERO TO WK-W-CAND-COUNT.
024100     PERFORM B000-PROCESS-ONE-MERCHANT
024200         THRU B099-PROCESS-ONE-MERCHANT-EX
024300         VARYING WK-W-MER-IX FROM 1 BY 1
024400         UNTIL WK-W-MER-IX > WK-W-MERCHANT-COUNT.
024500     PERFORM C100-EMIT-CANDIDATES THRU C199-EMIT-CANDIDATES-EX.
024600 A199-FETCH-6-MONTH-WINDOW-EX.
024700     EXIT.
024800*-----------------------------------------------------------------*
024900 A110-ENUMERATE-ONE-ROW.
025000*-----------------------------------------------------------------*
025100     IF  PFLTRANS-ACTIVE
025200             AND PFLTRANS-AMOUNT NOT = ZERO
025300             AND PFLTRANS-TRANS-DATE >= WK-A-WINDOW-START
025400             AND PFLTRANS-TRANS-DATE <= WK-A-TODAY
025500         PERFORM A120-FIND-OR-ADD-MERCHANT
025600            THRU A129-FIND-OR-ADD-MERCHANT-EX
025700     END-IF.
025800     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
025900 A119-ENUMERATE-ONE-ROW-EX.
026000     EXIT.
026100*-----------------------------------------------------------------*
026200 A120-FIND-OR-ADD-MERCHANT.
026300*-----------------------------------------------------------------*
026400     PERFORM A125-SCAN-MERCHANT-STEP
026500         VARYING WK-W-MER-IX FROM 1 BY 1
026600         UNTIL WK-W-MER-IX > WK-W-MERCHANT-COUNT
026700            OR WK-W-MER-NAME (WK-W-MER-IX) = PFLTRANS-MERCHANT.
026800     IF  WK-W-MER-IX > WK-W-MERCHANT-COUNT
026900             AND WK-W-MERCHANT-COUNT < 200
027000         ADD 1 TO WK-W-MERCHANT-COUNT
027100         MOVE WK-W-MERCHANT-COUNT TO WK-W-MER-IX
027200         MOVE PFLTRANS-MERCHANT TO WK-W-MER-NAME (WK-W-MER-IX)
027300         MOVE ZERO TO WK-W-MER-TXN-COUNT (WK-W-MER-IX)
027400     END-IF.
027500     IF  WK-W-MER-IX <= WK-W-MERCHANT-COUNT
027600         ADD 1 TO WK-W-MER-TXN-COUNT (WK-W-MER-IX)
027700     END-IF.
027800 A129-FIND-OR-ADD-MERCHANT-EX.
027900     EXIT.
028000*-----------------------------------------------------------------*
028100 A125-SCAN-MERCHANT-STEP.
028200*-----------------------------------------------------------------*
028300     CONTINUE.
028400*-----------------------------------------------------------------*
028500 B000-PROCESS-ONE-MERCHANT.
028600*-----------------------------------------------------------------*
028700*    FLOW STEP 3 - MERCHANTS WITH FEWER THAN 3 TRANSACTIONS DO NOT
028800*    QUALIFY AND ARE SKIPPED WITHOUT A RESCAN.
028900     IF  WK-W-MER-TXN-COUNT (WK-W-MER-IX) >= 3
029000         PERFORM B100-MERCHANT-STATS
029100            THRU B199-MERCHANT-STATS-EX
029200         IF  WK-S-VARIANCE-PCT NOT > 20
029300             PERFORM B200-DETECT-FREQUENCY
029400                THRU B299-DETECT-FREQUENCY-EX
029500             PERFORM B300-SET-ACTIVE-FLAG
029600                THRU B399-SET-ACTIVE-FLAG-EX
029700             PERFORM B400-ADD-CANDIDATE-ROW
029800                THRU B499-ADD-CANDIDATE-ROW-EX
029900         END-IF
030000     END-IF.
030100 B099-PROCESS-ONE-MERCHANT-EX.
030200     EXIT.
030300*-----------------------------------------------------------------*
030400 B100-MERCHANT-STATS.
030500*-----------------------------------------------------------------*
030600*    FULL RESCAN COLLECTING THIS MERCHANT'S IN-WINDOW TRANSACTIONS,
030700*    THEN THE AVERAGE AND POPULATION STANDARD DEVIATION OF
030800*    ABS(AMOUNT) OVER THAT IN-MEMORY LIST (NO FUNCTION MEAN / SD).
030900     MOVE ZERO TO WK-D-TXN-COUNT.
031000     PERFORM G000-REWIND-TRANS-FILE THRU G099-REWIND-TRANS-FILE-EX.
031100     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
031200     PERFORM B110-COLLECT-ONE-TXN THRU B119-COLLECT-ONE-TXN-EX
031300         UNTIL WK-W-TRANS-EOF.
031400     MOVE ZERO TO WK-S-SUM-ABS.
031500     PERFORM B120-SUM-ONE-AMOUNT
031600         VARYING WK-D-TXN-IX FROM 1 BY 1
031700         UNTIL WK-D-TXN-IX > WK-D-TXN-COUNT.
031800     COMPUTE WK-S-AVG-AMOUNT ROUNDED =
031900         WK-S-SUM-ABS / WK-D-TXN-COUNT.
032000     MOVE ZERO TO WK-S-SUMSQ-DIFF.
032100     PERFORM B130-ACCUM-ONE-SQ-DIFF
032200         VARYING WK-D-TXN-IX FROM 1 BY 1
032300         UNTIL WK-D-TXN-IX > WK-D-TXN-COUNT.
032400     COMPUTE WK-R-RADICAND ROUNDED =
032500         WK-S-SUMSQ-DIFF / WK-D-TXN-COUNT.
032600     PERFORM H300-SQUARE-ROOT THRU H399-SQUARE-ROOT-EX.
032700     MOVE WK-R-GUESS TO WK-S-STDDEV.
032800     IF  WK-S-AVG-AMOUNT NOT = ZERO
032900         COMPUTE WK-S-VARIANCE-PCT ROUNDED =
033000             WK-S-STDDEV / WK-S-AVG-AMOUNT * 100
033100     ELSE
033200         MOVE ZERO TO WK-S-VARIANCE-PCT
033300     END-IF.
033400 B199-MERCHANT-STATS-EX.
033500     EXIT.
033600*-----------------------------------------------------------------*
033700 B110-COLLECT-ONE-TXN.
033800*-----------------------------------------------------------------*
033900     IF  PFLTRANS-ACTIVE
034000             AND PFLTRANS-AMOUNT NOT = ZERO
034100             AND PFLTRANS-MERCHANT = WK-W-MER-NAME (WK-W-MER-IX)
034200             AND PFLTRANS-TRANS-DATE >= WK-A-WINDOW-START
034300             AND PFLTRANS-TRANS-DATE <= WK-A-TODAY
034400             AND WK-D-TXN-COUNT < 200
034500         ADD 1 TO WK-D-TXN-COUNT
034600         MOVE WK-D-TXN-COUNT TO WK-D-TXN-IX
034700         MOVE PFLTRANS-TRANS-DATE TO WK-D-TXN-DATE (WK-D-TXN-IX)
034800         IF  PFLTRANS-AMOUNT < ZERO
034900             COMPUTE WK-D-TXN-ABS-AMOUNT (WK-D-TXN-IX) =
035000                 ZERO - PFLTRANS-AMOUNT
035100         ELSE
035200             MOVE PFLTRANS-AMOUNT TO
035300                 WK-D-TXN-ABS-AMOUNT (WK-D-TXN-IX)
035400         END-IF
035500     END-IF.
035600     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
035700 B119-COLLECT-ONE-TXN-EX.
035800     EXIT.
035900*-----------------------------------------------------------------*
036000 B120-SUM-ONE-AMOUNT.
036100*-----------------------------------------------------------------*
036200     ADD WK-D-TXN-ABS-AMOUNT (WK-D-TXN-IX) TO WK-S-SUM-ABS.
036300*-----------------------------------------------------------------*
036400 B130-ACCUM-ONE-SQ-DIFF.
036500*-----------------------------------------------------------------*
036600     COMPUTE WK-S-ONE-DIFF =
036700         WK-D-TXN-ABS-AMOUNT (WK-D-TXN-IX) - WK-S-AVG-AMOUNT.
036800     COMPUTE WK-S-SUMSQ-DIFF = WK-S-SUMSQ-DIFF
036900         + (WK-S-ONE-DIFF * WK-S-ONE-DIFF).
037000*-----------------------------------------------------------------*
037100 B200-DETECT-FREQUENCY.
037200*-----------------------------------------------------------------*
037300*    SORT THE COLLECTED DATES, THEN THE AVERAGE INTER-TRANSACTION
037400*    GAP CLASSIFIES THE MERCHANT AS MONTHLY/WEEKLY/QUARTERLY/
037500*    IRREGULAR (FEWER THAN 2 TRANSACTIONS -> UNKNOWN).
037600     IF  WK-D-TXN-COUNT < 2
037700         MOVE "Unknown  " TO WK-S-FREQUENCY
037800     ELSE
037900         PERFORM H650-BUBBLE-SORT-DATES THRU H699-BUBBLE-SORT-DATES-EX
038000         MOVE ZERO TO WK-S-GAP-SUM
038100         MOVE ZERO TO WK-S-GAP-COUNT
038200         PERFORM B210-ACCUM-ONE-GAP
038300             VARYING WK-D-TXN-IX FROM 2 BY 1
038400             UNTIL WK-D-TXN-IX > WK-D-TXN-COUNT
038500         COMPUTE WK-S-AVG-GAP ROUNDED =
038600             WK-S-GAP-SUM / WK-S-GAP-COUNT
038700         EVALUATE TRUE
038800             WHEN WK-S-AVG-GAP >= 25 AND WK-S-AVG-GAP <= 35
038900                 MOVE "Monthly  " TO WK-S-FREQUENCY
039000             WHEN WK-S-AVG-GAP >= 6 AND WK-S-AVG-GAP <= 9
039100                 MOVE "Weekly   " TO WK-S-FREQUENCY
039200             WHEN WK-S-AVG-GAP >= 85 AND WK-S-AVG-GAP <= 95
039300                 MOVE "Quarterly" TO WK-S-FREQUENCY
039400             WHEN OTHER
039500                 MOVE "Irregular" TO WK-S-FREQUENCY
039600         END-EVALUATE
039700     END-IF.
039800     MOVE WK-D-TXN-DATE (WK-D-TXN-COUNT) TO WK-S-LAST-DATE.
039900     MOVE WK-D-TXN-DATE (1)              TO WK-S-FIRST-DATE.
040000 B299-DETECT-FREQUENCY-EX.
040100     EXIT.
040200*-----------------------------------------------------------------*
040300 B210-ACCUM-ONE-GAP.
040400*-----------------------------------------------------------------*
040500     MOVE WK-D-TXN-DATE (WK-D-TXN-IX - 1) TO WK-A-WORK-DATE.
040600     MOVE ZERO TO WK-A-DAY-COUNTER.
040700     PERFORM H200-STEP-ONE-DAY-FORWARD
040800        THRU H299-STEP-ONE-DAY-FORWARD-EX
040900        UNTIL WK-A-WORK-DATE = WK-D-TXN-DATE (WK-D-TXN-IX).
041000     ADD WK-A-DAY-COUNTER TO WK-S-GAP-SUM.
041100     ADD 1 TO WK-S-GAP-COUNT.
041200*-----------------------------------------------------------------*
041300 B300-SET-ACTIVE-FLAG.
041400*-----------------------------------------------------------------*
041500*    ACTIVE IF THE LAST TRANSACTION FELL WITHIN 60 DAYS OF TODAY.
041600     MOVE WK-S-LAST-DATE TO WK-A-WORK-DATE.
041700     MOVE ZERO TO WK-A-DAY-COUNTER.
041800     PERFORM H200-STEP-ONE-DAY-FORWARD
041900        THRU H299-STEP-ONE-DAY-FORWARD-EX
042000        UNTIL WK-A-WORK-DATE = WK-A-TODAY.
042100     IF  WK-A-DAY-COUNTER <= 60
042200         MOVE "Y" TO WK-S-IS-ACTIVE
042300     ELSE
042400         MOVE "N" TO WK-S-IS-ACTIVE
042500     END-IF.
042600 B399-SET-ACTIVE-FLAG-EX.
042700     EXIT.
042800*-----------------------------------------------------------------*
042900 B400-ADD-CANDIDATE-ROW.
043000*-----------------------------------------------------------------*
043100     IF  WK-W-CAND-COUNT < 200
043200         ADD 1 TO WK-W-CAND-COUNT
043300         MOVE WK-W-CAND-COUNT TO WK-W-CAND-IX
043400         MOVE WK-W-MER-NAME (WK-W-MER-IX)
043500            TO WK-W-CAND-NAME (WK-W-CAND-IX)
043600         MOVE WK-S-AVG-AMOUNT
043700            TO WK-W-CAND-AVG-AMOUNT (WK-W-CAND-IX)
043800         MOVE WK-D-TXN-COUNT
043900            TO WK-W-CAND-TXN-COUNT (WK-W-CAND-IX)
044000         MOVE WK-S-FREQUENCY
044100            TO WK-W-CAND-FREQUENCY (WK-W-CAND-IX)
044200         MOVE WK-S-LAST-DATE
044300            TO WK-W-CAND-LAST-DATE (WK-W-CAND-IX)
044400         MOVE WK-S-FIRST-DATE
044500            TO WK-W-CAND-FIRST-DATE (WK-W-CAND-IX)
044600         MOVE WK-S-IS-ACTIVE
044700            TO WK-W-CAND-IS-ACTIVE (WK-W-CAND-IX)
044800         MOVE "Y" TO WK-W-CAND-VAR-PRESENT (WK-W-CAND-IX)
044900         MOVE WK-S-VARIANCE-PCT
045000            TO WK-W-CAND-VAR-PCT (WK-W-CAND-IX)
045100     END-IF.
045200 B499-ADD-CANDIDATE-ROW-EX.
045300     EXIT.
045400*-----------------------------------------------------------------*
045500 C100-EMIT-CANDIDATES.
045600*-----------------------------------------------------------------*
045700*    FLOW STEP 6 - SORTED BY TRANSACTION COUNT DESCENDING.
045800     PERFORM H600-BUBBLE-SORT-CANDIDATES
045900        THRU H699-BUBBLE-SORT-CANDIDATES-EX.
046000     OPEN OUTPUT PFLSUBS.
046100     PERFORM C110-WRITE-ONE-CANDIDATE
046200         VARYING WK-W-CAND-IX FROM 1 BY 1
046300         UNTIL WK-W-CAND-IX > WK-W-CAND-COUNT.
046400     CLOSE PFLSUBS.
046500     CLOSE PFLTRANS.
046600 C199-EMIT-CANDIDATES-EX.
046700     EXIT.
046800*-----------------------------------------------------------------*
046900 C110-WRITE-ONE-CANDIDATE.
047000*-----------------------------------------------------------------*
047100     MOVE WK-W-CAND-NAME (WK-W-CAND-IX)       TO PFLSUBC-MERCHANT.
047200     MOVE WK-W-CAND-AVG-AMOUNT (WK-W-CAND-IX)  TO PFLSUBC-AVG-AMOUNT.
047300     MOVE WK-W-CAND-TXN-COUNT (WK-W-CAND-IX)   TO PFLSUBC-TXN-COUNT.
047400     MOVE WK-W-CAND-FREQUENCY (WK-W-CAND-IX)   TO PFLSUBC-FREQUENCY.
047500     MOVE WK-W-CAND-LAST-DATE (WK-W-CAND-IX)   TO PFLSUBC-LAST-DATE.
047600     MOVE WK-W-CAND-FIRST-DATE (WK-W-CAND-IX)  TO PFLSUBC-FIRST-DATE.
047700     MOVE WK-W-CAND-IS-ACTIVE (WK-W-CAND-IX)   TO PFLSUBC-IS-ACTIVE.
047800     MOVE WK-W-CAND-VAR-PRESENT (WK-W-CAND-IX) TO
047900         PFLSUBC-VARIANCE-PRESENT.
048000     MOVE WK-W-CAND-VAR-PCT (WK-W-CAND-IX)     TO
048100         PFLSUBC-VARIANCE-PCT.
048200     MOVE PFL-SUBC-RECORD TO PFL-SUBS-FD-REC.
048300     WRITE PFL-SUBS-FD-REC.
048400*-----------------------------------------------------------------*
048500 D100-CONFIRM-SUBSCRIPTION.
048600*-----------------------------------------------------------------*
048700*    FLOW STEP 7 - OVER THE LAST 12 MONTHS, FLAG EVERY ROW FOR
048800*    THE GIVEN MERCHANT AS A CONFIRMED SUBSCRIPTION.
048900     ACCEPT WK-A-TODAY FROM DATE YYYYMMDD.
049000     PERFORM H500-SUBTRACT-TWELVE-MONTHS
049100        THRU H599-SUBTRACT-TWELVE-MONTHS-EX.
049200     OPEN I-O PFLTRANS.
049300     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
049400     PERFORM D110-CONFIRM-ONE-ROW THRU D119-CONFIRM-ONE-ROW-EX
049500         UNTIL WK-W-TRANS-EOF.
049600     CLOSE PFLTRANS.
049700 D199-CONFIRM-SUBSCRIPTION-EX.
049800     EXIT.
049900*-----------------------------------------------------------------*
050000 D110-CONFIRM-ONE-ROW.
050100*-----------------------------------------------------------------*
050200     IF  PFLTRANS-MERCHANT = WK-SUBSC-MERCHANT
050300             AND PFLTRANS-TRANS-DATE >= WK-A-12MO-START
050400             AND PFLTRANS-TRANS-DATE <= WK-A-TODAY
050500         SET PFLTRANS-SUBSCRIBED TO TRUE
050600         MOVE PFL-TRANS-RECORD TO PFL-TRANS-FD-REC
050700         REWRITE PFL-TRANS-FD-REC
050800     END-IF.
050900     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
051000 D119-CONFIRM-ONE-ROW-EX.
051100     EXIT.
051200*-----------------------------------------------------------------*
051300 D200-UNMARK-SUBSCRIPTION.
051400*-----------------------------------------------------------------*
051500     ACCEPT WK-A-TODAY FROM DATE YYYYMMDD.
051600     PERFORM H500-SUBTRACT-TWELVE-MONTHS
051700        THRU H599-SUBTRACT-TWELVE-MONTHS-EX.
051800     OPEN I-O PFLTRANS.
051900     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
052000     PERFORM D210-UNMARK-ONE-ROW THRU D219-UNMARK-ONE-ROW-EX
052100         UNTIL WK-W-TRANS-EOF.
052200     CLOSE PFLTRANS.
052300 D299-UNMARK-SUBSCRIPTION-EX.
052400     EXIT.
052500*-----------------------------------------------------------------*
052600 D210-UNMARK-ONE-ROW.
052700*-----------------------------------------------------------------*
052800     IF  PFLTRANS-MERCHANT = WK-SUBSC-MERCHANT
052900             AND PFLTRANS-TRANS-DATE >= WK-A-12MO-START
053000             AND PFLTRANS-TRANS-DATE <= WK-A-TODAY
053100         SET PFLTRANS-NOT-SUBSCRIBED TO TRUE
053200         MOVE PFL-TRANS-RECORD TO PFL-TRANS-FD-REC
053300         REWRITE PFL-TRANS-FD-REC
053400     END-IF.
053500     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
053600 D219-UNMARK-ONE-ROW-EX.
053700     EXIT.
053800*-----------------------------------------------------------------*
053900 E100-GET-ACTIVE-SUBSCRIPTIONS.
054000*-----------------------------------------------------------------*
054100*    SAME 6-MONTH WINDOW AS DETECT, FILTERED TO ROWS ALREADY
054200*    FLAGGED IS-SUBSCRIPTION, NO VARIANCE COMPUTED, NOT SORTED.
054300     ACCEPT WK-A-TODAY FROM DATE YYYYMMDD.
054400     PERFORM H400-SUBTRACT-SIX-MONTHS
054500        THRU H499-SUBTRACT-SIX-MONTHS-EX.
054600     MOVE ZERO TO WK-W-MERCHANT-COUNT.
054700     PERFORM G000-REWIND-TRANS-FILE THRU G099-REWIND-TRANS-FILE-EX.
054800     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
054900     PERFORM E110-ENUMERATE-ACTIVE-ROW THRU E119-ENUMERATE-ACTIVE-ROW-EX
055000         UNTIL WK-W-TRANS-EOF.
055100     MOVE ZERO TO WK-W-CAND-COUNT.
055200     PERFORM E120-ADD-ACTIVE-MERCHANT
055300         THRU E129-ADD-ACTIVE-MERCHANT-EX
055400         VARYING WK-W-MER-IX FROM 1 BY 1
055500         UNTIL WK-W-MER-IX > WK-W-MERCHANT-COUNT.
055600     OPEN OUTPUT PFLSUBS.
055700     PERFORM C110-WRITE-ONE-CANDIDATE
055800         VARYING WK-W-CAND-IX FROM 1 BY 1
055900         UNTIL WK-W-CAND-IX > WK-W-CAND-COUNT.
056000     CLOSE PFLSUBS.
056100     CLOSE PFLTRANS.
056200 E199-GET-ACTIVE-SUBSCRIPTIONS-EX.
056300     EXIT.
056400*-----------------------------------------------------------------*
056500 E110-ENUMERATE-ACTIVE-ROW.
056600*-----------------------------------------------------------------*
056700     IF  PFLTRANS-ACTIVE
056800             AND PFLTRANS-SUBSCRIBED
056900             AND PFLTRANS-TRANS-DATE >= WK-A-WINDOW-START
057000             AND PFLTRANS-TRANS-DATE <= WK-A-TODAY
057100         PERFORM A120-FIND-OR-ADD-MERCHANT
057200            THRU A129-FIND-OR-ADD-MERCHANT-EX
057300     END-IF.
057400     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
057500 E119-ENUMERATE-ACTIVE-ROW-EX.
057600     EXIT.
057700*-----------------------------------------------------------------*
057800 E120-ADD-ACTIVE-MERCHANT.
057900*-----------------------------------------------------------------*
058000     PERFORM B100-MERCHANT-STATS THRU B199-MERCHANT-STATS-EX.
058100     PERFORM B200-DETECT-FREQUENCY THRU B299-DETECT-FREQUENCY-EX.
058200     PERFORM B300-SET-ACTIVE-FLAG THRU B399-SET-ACTIVE-FLAG-EX.
058300     IF  WK-W-CAND-COUNT < 200
058400         ADD 1 TO WK-W-CAND-COUNT
058500         MOVE WK-W-CAND-COUNT TO WK-W-CAND-IX
058600         MOVE WK-W-MER-NAME (WK-W-MER-IX)
058700            TO WK-W-CAND-NAME (WK-W-CAND-IX)
058800         MOVE WK-S-AVG-AMOUNT
058900            TO WK-W-CAND-AVG-AMOUNT (WK-W-CAND-IX)
059000         MOVE WK-D-TXN-COUNT
059100            TO WK-W-CAND-TXN-COUNT (WK-W-CAND-IX)
059200         MOVE WK-S-FREQUENCY
059300            TO WK-W-CAND-FREQUENCY (WK-W-CAND-IX)
059400         MOVE WK-S-LAST-DATE
059500            TO WK-W-CAND-LAST-DATE (WK-W-CAND-IX)
059600         MOVE WK-S-FIRST-DATE
059700            TO WK-W-CAND-FIRST-DATE (WK-W-CAND-IX)
059800         MOVE WK-S-IS-ACTIVE
059900            TO WK-W-CAND-IS-ACTIVE (WK-W-CAND-IX)
060000         MOVE "N" TO WK-W-CAND-VAR-PRESENT (WK-W-CAND-IX)
060100         MOVE ZERO TO WK-W-CAND-VAR-PCT (WK-W-CAND-IX)
060200     END-IF.
060300 E129-ADD-ACTIVE-MERCHANT-EX.
060400     EXIT.
060500*-----------------------------------------------------------------*
060600 G000-REWIND-TRANS-FILE.
060700*-----------------------------------------------------------------*
060800*    PFLTRANS HAS NO INDEX ON MERCHANT OR DATE - EVERY GROUPING
060900*    THIS PROGRAM NEEDS IS ITS OWN FULL CLOSE/OPEN SEQUENTIAL SCAN.
061000     CLOSE PFLTRANS.
061100     OPEN INPUT PFLTRANS.
061200     SET WK-W-TRANS-NOT-EOF TO TRUE.
061300 G099-REWIND-TRANS-FILE-EX.
061400     EXIT.
061500*-----------------------------------------------------------------*
061600 G100-READ-NEXT-TRANS-ROW.
061700*-----------------------------------------------------------------*
061800     READ PFLTRANS INTO WK-C-TRANS-AREA
061900         AT END
062000             SET WK-W-TRANS-EOF TO TRUE
062100     END-READ.
062200 G199-READ-NEXT-TRANS-ROW-EX.
062300     EXIT.
062400*-----------------------------------------------------------------*
062500 H200-STEP-ONE-DAY-FORWARD.
062600*-----------------------------------------------------------------*
062700*    WK-A-WORK-DATE IN/OUT, WK-A-DAY-COUNTER ACCUMULATES - USED
062800*    FOR INTER-TRANSACTION GAPS AND THE 60-DAY ACTIVE-FLAG TEST.
062900     MOVE WK-A-WD-CCYY TO WK-M-YEAR.
063000     MOVE WK-A-WD-MM TO WK-M-MONTH.
063100     PERFORM H100-DAYS-IN-MONTH THRU H199-DAYS-IN-MONTH-EX.
063200     IF  WK-A-WD-DD < WK-M-DAYS
063300         ADD 1 TO WK-A-WD-DD
063400     ELSE
063500         MOVE 1 TO WK-A-WD-DD
063600         IF  WK-A-WD-MM < 12
063700             ADD 1 TO WK-A-WD-MM
063800         ELSE
063900             MOVE 1 TO WK-A-WD-MM
064000             ADD 1 TO WK-A-WD-CCYY
064100         END-IF
064200     END-IF.
064300     ADD 1 TO WK-A-DAY-COUNTER.
064400 H299-STEP-ONE-DAY-FORWARD-EX.
064500     EXIT.
064600*-----------------------------------------------------------------*
064700 H100-DAYS-IN-MONTH.
064800*-----------------------------------------------------------------*
064900*    WK-M-YEAR/WK-M-MONTH IN, WK-M-DAYS OUT.
065000     EVALUATE WK-M-MONTH
065100         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
065200             MOVE 31 TO WK-M-DAYS
065300         WHEN 4 WHEN 6 WHEN 9 WHEN 11
065400             MOVE 30 TO WK-M-DAYS
065500         WHEN 2
065600             PERFORM H150-LEAP-YEAR-CHECK
065700                THRU H159-LEAP-YEAR-CHECK-EX
065800             IF  WK-M-IS-LEAP
065900                 MOVE 29 TO WK-M-DAYS
066000             ELSE
066100                 MOVE 28 TO WK-M-DAYS
066200             END-IF
066300         WHEN OTHER
066400             MOVE 30 TO WK-M-DAYS
066500     END-EVALUATE.
066600 H199-DAYS-IN-MONTH-EX.
066700     EXIT.
066800*-----------------------------------------------------------------*
066900 H150-LEAP-YEAR-CHECK.
067000*-----------------------------------------------------------------*
067100*    NO FUNCTION MOD IN THIS SHOP - INTEGER-DIVIDE-THEN-MULTIPLY
067200*    BACK DOES THE REMAINDER TEST BY HAND.
067300     SET WK-M-NOT-LEAP TO TRUE.
067400     COMPUTE WK-M-DIV4 = WK-M-YEAR / 4.
067500     COMPUTE WK-M-DIV4 = WK-M-DIV4 * 4.
067600     IF  WK-M-DIV4 = WK-M-YEAR
067700         SET WK-M-IS-LEAP TO TRUE
067800         COMPUTE WK-M-DIV100 = WK-M-YEAR / 100.
067900         COMPUTE WK-M-DIV100 = WK-M-DIV100 * 100
068000         IF  WK-M-DIV100 = WK-M-YEAR
068100             COMPUTE WK-M-DIV400 = WK-M-YEAR / 400
068200             COMPUTE WK-M-DIV400 = WK-M-DIV400 * 400
068300             IF  WK-M-DIV400 NOT = WK-M-YEAR
068400                 SET WK-M-NOT-LEAP TO TRUE
068500             END-IF
068600         END-IF
068700     END-IF.
068800 H159-LEAP-YEAR-CHECK-EX.
068900     EXIT.
069000*-----------------------------------------------------------------*
069100 H300-SQUARE-ROOT.
069200*-----------------------------------------------------------------*
069300*    WK-R-RADICAND IN, WK-R-GUESS OUT - NEWTON-RAPHSON, 12
069400*    ITERATIONS IS AMPLY CONVERGENT FOR AMOUNTS OF THIS SIZE
069500*    (PFB121 - ZERO RADICAND CHECKED FIRST, NEWTON WILL NOT
069600*    MOVE OFF A ZERO SEED).
069700     IF  WK-R-RADICAND = ZERO
069800         MOVE ZERO TO WK-R-GUESS
069900     ELSE
070000         MOVE WK-R-RADICAND TO WK-R-GUESS
070100         PERFORM H310-ONE-NEWTON-STEP
070200             VARYING WK-R-ITER-IX FROM 1 BY 1
070300             UNTIL WK-R-ITER-IX > 12
070400     END-IF.
070500 H399-SQUARE-ROOT-EX.
070600     EXIT.
070700*-----------------------------------------------------------------*
070800 H310-ONE-NEWTON-STEP.
070900*-----------------------------------------------------------------*
071000     COMPUTE WK-R-NEXT-GUESS ROUNDED =
071100         (WK-R-GUESS + (WK-R-RADICAND / WK-R-GUESS)) / 2.
071200     MOVE WK-R-NEXT-GUESS TO WK-R-GUESS.
071300*-----------------------------------------------------------------*
071400 H400-SUBTRACT-SIX-MONTHS.
071500*-----------------------------------------------------------------*
071600*    DIRECT (NOT ITERATED) 6-MONTH SUBTRACTION WITH A SINGLE
071700*    END-OF-MONTH CLAMP, RATHER THAN SIX SEPARATE ONE-MONTH-AT-A-
071800*    TIME SUBTRACTIONS EACH WITH ITS OWN CLAMP.
071900     MOVE WK-A-TODAY TO WK-A-WINDOW-START.
072000     IF  WK-A-WS-MM > 6
072100         SUBTRACT 6 FROM WK-A-WS-MM
072200     ELSE
072300         ADD 6 TO WK-A-WS-MM
072400         SUBTRACT 6 FROM WK-A-WS-MM
072500         COMPUTE WK-A-WS-MM = WK-A-WS-MM + 6
072600         SUBTRACT 6 FROM WK-A-WS-CCYY
072700     END-IF.
072800     MOVE WK-A-WS-CCYY TO WK-M-YEAR.
072900     MOVE WK-A-WS-MM TO WK-M-MONTH.
073000     PERFORM H100-DAYS-IN-MONTH THRU H199-DAYS-IN-MONTH-EX.
073100     IF  WK-A-WS-DD > WK-M-DAYS
073200         MOVE WK-M-DAYS TO WK-A-WS-DD
073300     END-IF.
073400 H499-SUBTRACT-SIX-MONTHS-EX.
073500     EXIT.
073600*-----------------------------------------------------------------*
073700 H500-SUBTRACT-TWELVE-MONTHS.
073800*-----------------------------------------------------------------*
073900*    EXACTLY 12 MONTHS IS THE SAME CALENDAR MONTH ONE YEAR EARLIER
074000*    - ONLY A FEB 29 TARGET NEEDS CLAMPING.
074100     MOVE WK-A-TODAY TO WK-A-12MO-START.
074200     SUBTRACT 1 FROM WK-A-12MO-CCYY.
074300     MOVE WK-A-12MO-CCYY TO WK-M-YEAR.
074400     MOVE WK-A-12MO-MM TO WK-M-MONTH.
074500     PERFORM H100-DAYS-IN-MONTH THRU H199-DAYS-IN-MONTH-EX.
074600     IF  WK-A-12MO-DD > WK-M-DAYS
074700         MOVE WK-M-DAYS TO WK-A-12MO-DD
074800     END-IF.
074900 H599-SUBTRACT-TWELVE-MONTHS-EX.
075000     EXIT.
075100*-----------------------------------------------------------------*
075200 H600-BUBBLE-SORT-CANDIDATES.
075300*-----------------------------------------------------------------*
075400*    DESCENDING BY TRANSACTION COUNT - THE TABLE IS AT MOST 200
075500*    ROWS, SO A PLAIN BUBBLE SORT IS AMPLY FAST FOR A NIGHTLY JOB.
075600     SET WK-W-CAND-NOT-SORTED TO TRUE.
075700     PERFORM H610-ONE-BUBBLE-PASS
075800         UNTIL WK-W-CAND-SORTED
075900            OR WK-W-CAND-COUNT < 2.
076000 H699-BUBBLE-SORT-CANDIDATES-EX.
076100     EXIT.
076200*-----------------------------------------------------------------*
076300 H610-ONE-BUBBLE-PASS.
076400*-----------------------------------------------------------------*
076500     SET WK-W-CAND-SORTED TO TRUE.
076600     PERFORM H620-COMPARE-ONE-PAIR
076700         VARYING WK-W-CAND-IX FROM 1 BY 1
076800         UNTIL WK-W-CAND-IX > WK-W-CAND-COUNT - 1.
076900*-----------------------------------------------------------------*
077000 H620-COMPARE-ONE-PAIR.
077100*-----------------------------------------------------------------*
077200     IF  WK-W-CAND-TXN-COUNT (WK-W-CAND-IX)
077300             < WK-W-CAND-TXN-COUNT (WK-W-CAND-IX + 1)
077400         MOVE WK-W-CAND-IX TO WK-W-CAND-SWAP-IX
077500         MOVE WK-W-CAND-ENTRY (WK-W-CAND-SWAP-IX)
077600            TO WK-C-CAND-SWAP-HOLD
077700         MOVE WK-W-CAND-ENTRY (WK-W-CAND-SWAP-IX + 1)
077800            TO WK-W-CAND-ENTRY (WK-W-CAND-SWAP-IX)
077900         MOVE WK-C-CAND-SWAP-HOLD
078000            TO WK-W-CAND-ENTRY (WK-W-CAND-SWAP-IX + 1)
078100         SET WK-W-CAND-NOT-SORTED TO TRUE
078200     END-IF.
078300*-----------------------------------------------------------------*
078400 H650-BUBBLE-SORT-DATES.
078500*-----------------------------------------------------------------*
078600*    ASCENDING BY TRANSACTION DATE - PFLTRANS IS APPEND-ON-IMPORT,
078700*    NOT GUARANTEED CHRONOLOGICAL, SO THE PER-MERCHANT LIST IS
078800*    SORTED BEFORE ITS GAPS ARE MEASURED.
078900     SET WK-D-LIST-NOT-SORTED TO TRUE.
079000     PERFORM H660-ONE-DATE-BUBBLE-PASS
079100         UNTIL WK-D-LIST-SORTED
079200            OR WK-D-TXN-COUNT < 2.
079300 H699-BUBBLE-SORT-DATES-EX.
079400     EXIT.
079500*-----------------------------------------------------------------*
079600 H660-ONE-DATE-BUBBLE-PASS.
079700*-----------------------------------------------------------------*
079800     SET WK-D-LIST-SORTED TO TRUE.
079900     PERFORM H670-COMPARE-ONE-DATE-PAIR
080000         VARYING WK-D-TXN-IX FROM 1 BY 1
080100         UNTIL WK-D-TXN-IX > WK-D-TXN-COUNT - 1.
080200*-----------------------------------------------------------------*
080300 H670-COMPARE-ONE-DATE-PAIR.
080400*-----------------------------------------------------------------*
080500     IF  WK-D-TXN-DATE (WK-D-TXN-IX)
080600             > WK-D-TXN-DATE (WK-D-TXN-IX + 1)
080700         MOVE WK-D-TXN-IX TO WK-D-SWAP-IX
080800         MOVE WK-D-TXN-DATE (WK-D-SWAP-IX) TO WK-D-SWAP-DATE
080900         MOVE WK-D-TXN-ABS-AMOUNT (WK-D-SWAP-IX) TO WK-D-SWAP-AMOUNT
081000         MOVE WK-D-TXN-DATE (WK-D-SWAP-IX + 1)
081100            TO WK-D-TXN-DATE (WK-D-SWAP-IX)
081200         MOVE WK-D-TXN-ABS-AMOUNT (WK-D-SWAP-IX + 1)
081300            TO WK-D-TXN-ABS-AMOUNT (WK-D-SWAP-IX)
081400         MOVE WK-D-SWAP-DATE TO WK-D-TXN-DATE (WK-D-SWAP-IX + 1)
081500         MOVE WK-D-SWAP-AMOUNT
081600            TO WK-D-TXN-ABS-AMOUNT (WK-D-SWAP-IX + 1)
081700         SET WK-D-LIST-NOT-SORTED TO TRUE
081800     END-IF.
