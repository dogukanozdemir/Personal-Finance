000100* PFLKPI.cpybk
000200*-----------------------------------------------------------------*
000300* DASHBOARD-KPI / PROJECTION WORK RECORD - SHARED BY PFBSTATS AND
000400* PFBDASHB.  CATEGORY-BREAKDOWN AND DATA-POINT TABLES FOLLOW THE
000500* SAME MULTI-OCCURRENCE SHAPE THE SHOP USES FOR REPEATING REMIT-
000600* TANCE-PARTY SEGMENTS.
000700*-----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*===================================================================
001000* PFB019 KCT    02/11/1993 - INITIAL VERSION - PERIOD TOTALS ONLY PFB019
001100* PFB029 RLB    19/06/1996 - ADD DAILY/MONTHLY DATA-POINT TABLE   PFB029
001200*                            FOR CHART FEED
001300* PFB041 MFS    08/01/1999 - ADD CATEGORY BREAKDOWN TABLE AND     PFB041
001400*                            TOP-CATEGORY TRACKING
001500* PFB052 DJP    22/05/2002 - ADD PROJECTED-MONTH-END / COMPARED-  PFB052
001600*                            PCT FOR MONTH-END PROJECTION MODEL
001700*===================================================================
001800*
001900 01  WK-C-KPI-RECORD.
002000     05  WK-KPI-TOTAL-SPENT            PIC S9(13)V9(2) COMP-3.
002100*                                SUM OF ABS(AMOUNT) OVER PERIOD
002200     05  WK-KPI-PREV-TOTAL-SPENT       PIC S9(13)V9(2) COMP-3.
002300*                                SAME SUM, PRIOR PERIOD
002400     05  WK-KPI-CHANGE-PCT             PIC S9(05)V9(2) COMP-3.
002500*                                (CURRENT-PREV)/PREV*100
002600     05  WK-KPI-AVG-PER-DAY            PIC S9(13)V9(2) COMP-3.
002700*                                TOTAL-SPENT / ACTIVE DAY COUNT
002800     05  WK-KPI-PROJECTED-MONTH-END    PIC S9(13)V9(2) COMP-3.
002900*                                PROJECTED FULL-MONTH SPEND
003000     05  WK-KPI-COMPARED-PCT           PIC S9(05)V9(2) COMP-3.
003100*                                PROJECTED VS USUAL-MONTHLY PCT
003200     05  WK-KPI-USUAL-MONTHLY          PIC S9(13)V9(4) COMP-3.
003300*                                USUAL MONTHLY SPENDING (4-DEC
003400*                                INTERNAL PRECISION)
003500     05  WK-KPI-DAYS-IN-MONTH          PIC 9(02) COMP.
003600     05  WK-KPI-DAY-OF-MONTH           PIC 9(02) COMP.
003700     05  WK-KPI-ACTIVE-DAY-COUNT       PIC 9(05) COMP.
003800     05  WK-KPI-NONZERO-MONTH-COUNT    PIC 9(03) COMP.
003900*
004000*--------------------- CATEGORY BREAKDOWN TABLE ------------------*
004100     05  WK-KPI-CATEGORY-COUNT         PIC 9(03) COMP.
004200     05  WK-KPI-CATEGORY-TABLE OCCURS 50 TIMES
004300             INDEXED BY WK-KPI-CAT-IDX.
004400         10  WK-KPI-CAT-NAME            PIC X(50).
004500         10  WK-KPI-CAT-AMOUNT          PIC S9(13)V9(2) COMP-3.
004600     05  WK-KPI-TOP-CATEGORY           PIC X(50).
004700     05  WK-KPI-TOP-CATEGORY-AMOUNT    PIC S9(13)V9(2) COMP-3.
004800*
004900*----------------------- DATA-POINT TABLE -------------------------*
005000*  ONE BUCKET PER CALENDAR DAY (THIS-MONTH/MONTH RANGE) OR PER
005100*  CALENDAR MONTH (YEAR-TO-DATE/YEAR RANGE) - SEE WK-KPI-POINT-TABLE
005200     05  WK-KPI-POINT-COUNT            PIC 9(03) COMP.
005300     05  WK-KPI-POINT-TABLE OCCURS 31 TIMES
005400             INDEXED BY WK-KPI-POINT-IDX.
005500         10  WK-KPI-POINT-LABEL         PIC 9(08).
005600*                                CCYYMMDD (DAILY) OR CCYYMM00
005700*                                (MONTHLY BUCKET)
005800         10  WK-KPI-POINT-AMOUNT        PIC S9(13)V9(2) COMP-3.
005900*
006000*-------------------- 12-MONTH HISTORY TABLE ----------------------*
006100*  USED ONLY BY PFBSTATS FOR THE MONTH-END PROJECTION MODEL
006200     05  WK-KPI-HIST-TABLE OCCURS 12 TIMES
006300             INDEXED BY WK-KPI-HIST-IDX.
006400         10  WK-KPI-HIST-YYYYMM         PIC 9(06).
006500         10  WK-KPI-HIST-TOTAL          PIC S9(13)V9(2) COMP-3.
006600         10  WK-KPI-HIST-CUM-TO-DAY-D   PIC S9(13)V9(2) COMP-3.
006700         10  WK-KPI-HIST-DAYS-IN-MONTH  PIC 9(02) COMP.
006800         10  WK-KPI-HIST-FRACTION       PIC S9(01)V9(4) COMP-3.
