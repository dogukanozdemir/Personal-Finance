000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PFBIMPAL.
000500 AUTHOR.         RAYMOND L BAXTER.
000600 INSTALLATION.   CONSUMER ANALYTICS UNIT.
000700 DATE-WRITTEN.   11 FEBRUARY 2004.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  LEGACY SINGLE/MULTI-FILE IMPORT PATH.  RUN ONCE
001200*               PER INPUT FILE (JOB STEP REPEATED BY THE
001300*               CONTROLLING JCL FOR A MULTI-FILE BATCH - SEE
001400*               PFB062 BELOW).  RESOLVES THE TARGET ACCOUNT,
001500*               CALLS PFBXLPAR TO DETECT THE FILE'S LAYOUT AND
001600*               PARSE EACH ROW, COMPUTES THE ACCOUNT-SCOPED
001700*               DEDUP-HASH VIA PFBHASH, AND INSERTS NET-NEW ROWS
001800*               BY SCANNING PFLTRANS SEQUENTIALLY (THIS PATH
001900*               PRE-DATES PFLHASH AND HAS NEVER BEEN CONVERTED
002000*               TO USE IT - SEE PFB047 ON THE PFBIMPTX SIDE).
002100*
002200*---------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* TAG    INIT   DATE        DESCRIPTION
002600* ------ ------ ----------  -----------------------------------
002700* PFB010 RLB    02/07/1992 - INITIAL VERSION.                     PFB010
002800* PFB032 MFS    08/01/1999 - Y2K - ALL DATE FIELDS WIDENED TO     PFB032
002900*                            CCYYMMDD THROUGHOUT.
003000* PFB062 DJP    11/02/2004 - SPLIT PARSING RULES OUT INTO A NEW   PFB062
003100*                            CALLED MODULE, PFBXLPAR, SO THE
003200*                            COLUMN-MAPPING LOGIC CAN BE SHARED
003300*                            ACROSS STATEMENT LAYOUTS.
003400* PFB078 KCT    06/08/2008 - TRACK MIN/MAX TRANSACTION DATE       PFB078
003500*                            ACROSS DUPLICATE ROWS TOO, NOT JUST
003600*                            INSERTED ROWS - PREVIOUS LOGIC
003700*                            UNDER-REPORTED THE FILE'S DATE
003800*                            RANGE WHEN A RE-RUN FILE WAS MOSTLY
003900*                            DUPLICATES.
004000*=================================================================
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    UPSI-0 IS UPSI-SWITCH-0
005000                      ON  STATUS IS U0-ON
005100                      OFF STATUS IS U0-OFF.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PFIACCT   ASSIGN TO DATABASE-PFIACCT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WK-C-FILE-STATUS.
005800*
005900     SELECT PFIIMPRT  ASSIGN TO DATABASE-PFIIMPRT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WK-C-IMPRT-STATUS.
006200*
006300     SELECT PFLTRANS  ASSIGN TO DATABASE-PFLTRANS
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WK-C-TRANS-STATUS.
006600*
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100*
007200 FD  PFIACCT
007300     LABEL RECORDS ARE OMITTED
007400     RECORD CONTAINS 40 CHARACTERS
007500     DATA RECORD IS PFI-ACCT-LINE.
007600 01  PFI-ACCT-LINE.
007700     05  PFI-ACCT-TEXT               PIC X(35).
007800     05  FILLER                      PIC X(05).
007900*
008000 FD  PFIIMPRT
008100     LABEL RECORDS ARE OMITTED
008200     RECORD CONTAINS 600 CHARACTERS
008300     DATA RECORD IS PFI-IMPRT-LINE.
008400 01  PFI-IMPRT-LINE.
008500     05  PFI-IMPRT-TEXT              PIC X(595).
008600     05  FILLER                      PIC X(05).
008700*
008800 FD  PFLTRANS
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS PFL-TRANS-FD-REC.
009100 01  PFL-TRANS-FD-REC                PIC X(1500).
009200 EJECT
009300*************************
009400 WORKING-STORAGE SECTION.
009500*************************
009600 01  FILLER                          PIC X(24)        VALUE
009700     "** PROGRAM PFBIMPAL **".
009800*
009900     COPY PFBCMWS.
010000*
010100* ------------------- FILE-LEVEL WORKING FIELDS -------------------*
010200 01  WK-C-FILE-WORK.
010300     05  WK-C-IMPRT-STATUS           PIC X(02).
010400     05  WK-C-TRANS-STATUS           PIC X(02).
010500     05  WK-W-IMPRT-EOF              PIC X(01) VALUE "N".
010600         88  WK-W-IMPRT-AT-EOF              VALUE "Y".
010700     05  WK-W-LEDGER-EOF             PIC X(01) VALUE "N".
010800         88  WK-W-LEDGER-AT-EOF             VALUE "Y".
010900     05  WK-W-ROW-NUMBER             PIC 9(05) COMP VALUE ZERO.
011000     05  FILLER                      PIC X(05).
011100*
011200* ------------------------- ACCOUNT WORK AREA -------------------------*
011300 01  WK-C-ACCOUNT-AREA.
011400     05  WK-A-ACCOUNT-ID             PIC 9(09) VALUE ZERO.
011500     05  WK-A-ACCOUNT-NAME           PIC X(30) VALUE SPACES.
011600     05  WK-A-ACCOUNT-TYPE           PIC X(07) VALUE "UNKNOWN".
011700         88  WK-A-TYPE-KNOWN    VALUE "DEBIT  " "CREDIT ".
011800         88  WK-A-TYPE-UNKNOWN         VALUE "UNKNOWN".
011900     05  WK-A-ACCOUNT-CCY            PIC X(03) VALUE "TRY".
012000     05  WK-A-DEFAULT-USED           PIC X(01) VALUE "N".
012100         88  WK-A-DEFAULT-WAS-USED         VALUE "Y".
012200     05  FILLER                      PIC X(05).
012300*
012400* -------------------------- TOTALS WORK AREA --------------------------*
012500 01  WK-C-TOTALS.
012600     05  WK-W-ROWS-TOTAL             PIC 9(07) COMP VALUE ZERO.
012700     05  WK-W-ROWS-NEW               PIC 9(07) COMP VALUE ZERO.
012800     05  WK-W-ROWS-DUP               PIC 9(07) COMP VALUE ZERO.
012900     05  WK-W-MIN-DATE               PIC 9(08) VALUE 99999999.
013000     05  WK-W-MAX-DATE               PIC 9(08) VALUE ZERO.
013100     05  WK-W-LEDGER-RECORD-NO       PIC 9(09) COMP VALUE ZERO.
013200     05  FILLER                      PIC X(05).
013300*
013400* --------------------- TRANSACTION WORK AREA ---------------------*
013500 01  WK-C-TRANS-AREA.
013600     COPY PFLTRANS.
013700*
013800* ------------------- AMOUNT-TEXT CONVERSION WORK -------------------*
013900 01  WK-C-AMOUNT-TEXT-WORK.
014000     05  WK-W-AMT-TEXT-OUT            PIC X(20).
014100     05  WK-W-AMT-ABS                 PIC 9(15).
014200     05  WK-W-AMT-ABS-R REDEFINES WK-W-AMT-ABS.
014300         10  WK-W-AMT-ABS-INT         PIC 9(13).
014400         10  WK-W-AMT-ABS-DEC         PIC 9(02).
014500     05  WK-W-AMT-EDIT                PIC Z(12)9.
014600     05  WK-W-AMT-LTRIM-IX            PIC 9(02) COMP.
014700     05  WK-W-AMT-LTRIM-LEN           PIC 9(02) COMP.
014800     05  WK-W-AMT-OUT-PTR             PIC 9(03) COMP.
014900     05  FILLER                       PIC X(05).
015000*
015100* -------------------- DUPLICATE-SCAN WORK AREA ---------------------*
015200 01  WK-C-DUP-SCAN-WORK.
015300     05  WK-D-FOUND-DUP              PIC X(01) VALUE "N".
015400         88  WK-D-DUP-FOUND                VALUE "Y".
015500         88  WK-D-DUP-NOT-FOUND             VALUE "N".
015600     05  WK-D-SCAN-REC                PIC X(1500).
015700     05  WK-D-SCAN-REC-R REDEFINES WK-D-SCAN-REC.
015800         10  WK-D-SCAN-ACCOUNT-ID     PIC 9(09).
015900         10  FILLER                   PIC X(1412).
016000         10  WK-D-SCAN-DEDUP-HASH     PIC X(64).
016100         10  FILLER                   PIC X(15).
016200     05  FILLER                       PIC X(05).
016300*
016400***************************************
016500 LINKAGE SECTION.
016600***************************************
016700*    NO PROCEDURE DIVISION USING - PFBIMPAL IS THE MAIN DRIVER
016800*    FOR ONE JOB STEP.  THE CALL-INTERFACE RECORDS FOR PFBXLPAR
016900*    AND PFBHASH ARE BUILT DIRECTLY IN WORKING-STORAGE INSTEAD.
017000     COPY LKXLPAR.
017100     COPY LKHASH.
017200 EJECT
017300***************************
017400 PROCEDURE DIVISION.
017500***************************
017600 MAIN-MODULE.
017700     PERFORM A000-OPEN-BATCH-FILES THRU A099-OPEN-BATCH-FILES-EX.
017800     PERFORM A100-RESOLVE-ACCOUNT  THRU A199-RESOLVE-ACCOUNT-EX.
017900     PERFORM B000-MAIN-PROCESSING  THRU B999-MAIN-PROCESSING-EX.
018000     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z099-END-PROGRAM-ROUTINE-EX.
018100     GOBACK.
018200*-----------------------------------------------------------------*
018300 A000-OPEN-BATCH-FILES.
018400*-----------------------------------------------------------------*
018500     OPEN INPUT PFIACCT.
018600     IF  NOT WK-C-SUCCESSFUL
018700         DISPLAY "PFBIMPAL - PFIACCT OPEN FAILED - " WK-C-FILE-STATUS
018800         GO TO Y900-ABNORMAL-TERMINATION
018900     END-IF.
019000     OPEN INPUT PFIIMPRT.
019100     IF  WK-C-IMPRT-STATUS NOT = "00"
019200         DISPLAY "PFBIMPAL - PFIIMPRT OPEN FAILED - " WK-C-IMPRT-STATUS
019300         GO TO Y900-ABNORMAL-TERMINATION
019400     END-IF.
019500     OPEN EXTEND PFLTRANS.
019600     IF  WK-C-TRANS-STATUS = "05" OR "35"
019700         OPEN OUTPUT PFLTRANS
019800         CLOSE       PFLTRANS
019900         OPEN EXTEND PFLTRANS
020000     END-IF.
020100 A099-OPEN-BATCH-FILES-EX.
020200     EXIT.
020300*-----------------------------------------------------------------*
020400 A100-RESOLVE-ACCOUNT.
020500*-----------------------------------------------------------------*
020600*    RESOLVE THE TARGET ACCOUNT FROM THE ONE-LINE PFIACCT CONTROL
020700*    RECORD - "ACCOUNT-ID|ACCOUNT-TYPE|CURRENCY".  A BLANK
020800*    ACCOUNT-ID CREATES THE "DEFAULT ACCOUNT" (TYPE UNKNOWN,
020900*    CURRENCY TRY) - ACCOUNT RESOLUTION, BEFORE ANY ROW IS READ.
021000     READ PFIACCT INTO PFI-ACCT-LINE
021100         AT END CONTINUE
021200     END-READ.
021300     UNSTRING PFI-ACCT-TEXT DELIMITED BY "|"
021400         INTO WK-D-SCAN-REC (1:9)
021500              WK-A-ACCOUNT-TYPE
021600              WK-A-ACCOUNT-CCY
021700     END-UNSTRING.
021800     IF  WK-D-SCAN-REC (1:9) = SPACES OR ZEROS
021900         MOVE 999999999     TO WK-A-ACCOUNT-ID
022000         MOVE "Default Account" TO WK-A-ACCOUNT-NAME
022100         SET WK-A-TYPE-UNKNOWN TO TRUE
022200         MOVE "TRY"         TO WK-A-ACCOUNT-CCY
022300         SET WK-A-DEFAULT-WAS-USED TO TRUE
022400     ELSE
022500         MOVE WK-D-SCAN-REC (1:9) TO WK-A-ACCOUNT-ID
022600         MOVE "Imported Account"  TO WK-A-ACCOUNT-NAME
022700         IF  WK-A-ACCOUNT-CCY = SPACES
022800             MOVE "TRY" TO WK-A-ACCOUNT-CCY
022900         END-IF
023000     END-IF.
023100 A199-RESOLVE-ACCOUNT-EX.
023200     EXIT.
023300 EJECT
023400*-----------------------------------------------------------------*
023500 B000-MAIN-PROCESSING.
023600*-----------------------------------------------------------------*
023700*    FLOW STEPS 2-4 FOR THIS FILE.  THE FIRST 15 ROWS ARE OFFERED
023800*    TO PFBXLPAR'S TYPE/HEADER SCAN UNTIL BOTH THE LAYOUT AND THE
023900*    HEADER ROW ARE KNOWN;
024000*    EVERY ROW FROM THE HEADER ONWARD IS THEN OFFERED TO THE
024100*    PARSE FUNCTION.
024200     SET  WK-XLPAR-RESET-FILE TO TRUE.
024300     CALL "PFBXLPAR" USING WK-C-XLPAR-RECORD.
024400     PERFORM B100-READ-ONE-ROW THRU B199-READ-ONE-ROW-EX
024500        UNTIL WK-W-IMPRT-AT-EOF.
024600 B999-MAIN-PROCESSING-EX.
024700     EXIT.
024800*-----------------------------------------------------------------*
024900 B100-READ-ONE-ROW.
025000*-----------------------------------------------------------------*
025100     READ PFIIMPRT INTO PFI-IMPRT-LINE
025200         AT END SET WK-W-IMPRT-AT-EOF TO TRUE
025300     END-READ.
025400     IF  NOT WK-W-IMPRT-AT-EOF
025500         ADD 1 TO WK-W-ROW-NUMBER
025600         MOVE PFI-IMPRT-TEXT TO WK-XLPAR-RAW-ROW
025700         MOVE WK-W-ROW-NUMBER TO WK-XLPAR-ROW-NUMBER
025800         IF  NOT WK-XLPAR-HEADER-FOUND
025900             AND WK-W-ROW-NUMBER <= 15
026000             SET WK-XLPAR-SCAN-ROW TO TRUE
026100             CALL "PFBXLPAR" USING WK-C-XLPAR-RECORD
026200         ELSE
026300             IF  WK-XLPAR-HEADER-FOUND
026400                 AND NOT WK-A-TYPE-UNKNOWN
026500                 SET WK-XLPAR-PARSE-ROW TO TRUE
026600                 CALL "PFBXLPAR" USING WK-C-XLPAR-RECORD
026700                 PERFORM C100-COMPUTE-HASH THRU C199-COMPUTE-HASH-EX
026800             END-IF
026900         END-IF
027000     END-IF.
027100 B199-READ-ONE-ROW-EX.
027200     EXIT.
027300 EJECT
027400*-----------------------------------------------------------------*
027500 C100-COMPUTE-HASH.
027600*-----------------------------------------------------------------*
027700*    ACCOUNT-SCOPED DEDUP-HASH FORMULA - BUSINESS RULE "DEDUP
027800*    HASH IS SCOPED TO THE OWNING ACCOUNT, NOT THE WHOLE LEDGER".
027900     IF  WK-XLPAR-ROW-IS-SKIP
028000         GO TO C199-COMPUTE-HASH-EX
028100     END-IF.
028200     IF  WK-A-TYPE-UNKNOWN
028300         MOVE WK-XLPAR-ACCOUNT-TYPE TO WK-A-ACCOUNT-TYPE
028400     END-IF.
028500     ADD 1 TO WK-W-ROWS-TOTAL.
028600     MOVE SPACES TO WK-HASH-INPUT.
028700     SET  WK-HASH-ACCT-FORMULA TO TRUE.
028800     MOVE WK-A-ACCOUNT-ID       TO WK-HASH-ACCOUNT-ID.
028900     MOVE WK-XLPAR-ROW-DATE (1:4) TO WK-HASH-DATE-ISO (1:4).
029000     MOVE "-"                   TO WK-HASH-DATE-ISO (5:1).
029100     MOVE WK-XLPAR-ROW-DATE (5:2) TO WK-HASH-DATE-ISO (6:2).
029200     MOVE "-"                   TO WK-HASH-DATE-ISO (8:1).
029300     MOVE WK-XLPAR-ROW-DATE (7:2) TO WK-HASH-DATE-ISO (9:2).
029400     IF  WK-XLPAR-ROW-TXN-ID NOT = SPACES
029500         MOVE WK-XLPAR-ROW-TXN-ID TO WK-HASH-TXN-ID
029600     ELSE
029700         MOVE WK-XLPAR-ROW-MERCHANT TO WK-HASH-MERCHANT
029800     END-IF.
029900     PERFORM C150-FORMAT-ABS-AMOUNT-TEXT
030000        THRU C159-FORMAT-ABS-AMOUNT-TEXT-EX.
030100     MOVE WK-W-AMT-TEXT-OUT TO WK-HASH-AMOUNT-TEXT.
030200     CALL "PFBHASH" USING WK-C-HASH-RECORD.
030300*
030400     PERFORM C200-CHECK-DUPLICATE THRU C299-CHECK-DUPLICATE-EX.
030500     IF  WK-D-DUP-FOUND
030600         ADD 1 TO WK-W-ROWS-DUP
030700     ELSE
030800         PERFORM C300-INSERT-ROW THRU C399-INSERT-ROW-EX
030900         ADD 1 TO WK-W-ROWS-NEW
031000     END-IF.
031100     PERFORM C400-TRACK-DATE-RANGE THRU C499-TRACK-DATE-RANGE-EX.
031200 C199-COMPUTE-HASH-EX.
031300     EXIT.
031400*-----------------------------------------------------------------*
031500 C150-FORMAT-ABS-AMOUNT-TEXT.
031600*-----------------------------------------------------------------*
031700*    RENDERS ABS(WK-XLPAR-ROW-AMOUNT) AS AN UNSIGNED "NNNN.NN"
031800*    TEXT STRING FOR THE ACCOUNT-SCOPED HASH COMPOSITION - THAT
031900*    FORMULA NEVER CARRIES A SIGN, UNLIKE THE DEBIT/CREDIT
032000*    FORMULAS OVER ON PFBIMPTX.  NO FUNCTION NUMVAL-C IN THIS
032100*    SHOP - THE ZERO-SUPPRESSED PICTURE DOES THE WORK BY HAND.
032200     MOVE SPACES TO WK-W-AMT-TEXT-OUT.
032300     IF  WK-XLPAR-ROW-AMOUNT < ZERO
032400         COMPUTE WK-W-AMT-ABS = (ZERO - WK-XLPAR-ROW-AMOUNT) * 100
032500     ELSE
032600         COMPUTE WK-W-AMT-ABS = WK-XLPAR-ROW-AMOUNT * 100
032700     END-IF.
032800     MOVE WK-W-AMT-ABS-INT TO WK-W-AMT-EDIT.
032900     MOVE 1 TO WK-W-AMT-LTRIM-IX.
033000     PERFORM C155-SCAN-EDIT-LEFT THRU C159-SCAN-EDIT-LEFT-EX
033100        UNTIL WK-W-AMT-LTRIM-IX > 13
033200           OR WK-W-AMT-EDIT (WK-W-AMT-LTRIM-IX:1) NOT = SPACE.
033300     COMPUTE WK-W-AMT-LTRIM-LEN = 14 - WK-W-AMT-LTRIM-IX.
033400     MOVE 1 TO WK-W-AMT-OUT-PTR.
033500     STRING WK-W-AMT-EDIT (WK-W-AMT-LTRIM-IX:WK-W-AMT-LTRIM-LEN)
033600                                              DELIMITED BY SIZE
033700            "."                               DELIMITED BY SIZE
033800        INTO WK-W-AMT-TEXT-OUT WITH POINTER WK-W-AMT-OUT-PTR.
033900     MOVE WK-W-AMT-ABS-DEC
034000        TO WK-W-AMT-TEXT-OUT (WK-W-AMT-OUT-PTR:2).
034100 C159-FORMAT-ABS-AMOUNT-TEXT-EX.
034200     EXIT.
034300*-----------------------------------------------------------------*
034400 C155-SCAN-EDIT-LEFT.
034500*-----------------------------------------------------------------*
034600     ADD 1 TO WK-W-AMT-LTRIM-IX.
034700 C159-SCAN-EDIT-LEFT-EX.
034800     EXIT.
034900*-----------------------------------------------------------------*
035000 C200-CHECK-DUPLICATE.
035100*-----------------------------------------------------------------*
035200*    THIS LEGACY PATH HAS NEVER BEEN CONVERTED TO THE PFLHASH
035300*    LOOKUP FILE - IT STILL SCANS PFLTRANS SEQUENTIALLY, ROW BY
035400*    ROW, AS ON DAY ONE.  PFLTRANS IS SEQUENTIAL ORGANISATION, SO
035500*    IT MUST BE CLOSED AND RE-OPENED INPUT FOR THE SCAN, THEN
035600*    CLOSED AND RE-OPENED EXTEND AGAIN BEFORE ANY INSERT.
035700     SET  WK-D-DUP-NOT-FOUND TO TRUE.
035800     MOVE "N" TO WK-W-LEDGER-EOF.
035900     CLOSE PFLTRANS.
036000     OPEN INPUT PFLTRANS.
036100     PERFORM C210-SCAN-ONE-LEDGER-ROW THRU C219-SCAN-ONE-LEDGER-ROW-EX
036200        UNTIL WK-D-DUP-FOUND
036300           OR WK-W-LEDGER-AT-EOF.
036400     CLOSE PFLTRANS.
036500     OPEN EXTEND PFLTRANS.
036600 C299-CHECK-DUPLICATE-EX.
036700     EXIT.
036800*-----------------------------------------------------------------*
036900 C210-SCAN-ONE-LEDGER-ROW.
037000*-----------------------------------------------------------------*
037100     READ PFLTRANS INTO WK-D-SCAN-REC
037200         AT END SET WK-W-LEDGER-AT-EOF TO TRUE
037300     END-READ.
037400     IF  NOT WK-W-LEDGER-AT-EOF
037500         IF  WK-D-SCAN-ACCOUNT-ID = WK-A-ACCOUNT-ID
037600             AND WK-D-SCAN-DEDUP-HASH = WK-HASH-DIGEST
037700             SET WK-D-DUP-FOUND TO TRUE
037800         END-IF
037900     END-IF.
038000 C219-SCAN-ONE-LEDGER-ROW-EX.
038100     EXIT.
038200 EJECT
038300*-----------------------------------------------------------------*
038400 C300-INSERT-ROW.
038500*-----------------------------------------------------------------*
038600*    MISSING NUMERIC FIELDS DEFAULT TO NULL/ABSENT, NOT ZERO,
038700*    EXCEPT AMOUNT WHICH DEFAULTS TO ZERO WHEN ABSENT.
038800     ADD 1 TO WK-W-LEDGER-RECORD-NO.
038900     INITIALIZE PFLTRANS-ACCOUNT-ID PFLTRANS-TRANS-DATE
039000                PFLTRANS-MERCHANT PFLTRANS-AMOUNT
039100                PFLTRANS-BALANCE PFLTRANS-TXN-ID
039200                PFLTRANS-CATEGORY PFLTRANS-USER-CATEGORY
039300                PFLTRANS-BONUS-POINTS PFLTRANS-DEDUP-HASH
039400                PFLTRANS-RAW-DESCRIPTION.
039500     MOVE WK-A-ACCOUNT-ID        TO PFLTRANS-ACCOUNT-ID.
039600     MOVE WK-XLPAR-ROW-DATE      TO PFLTRANS-TRANS-DATE.
039700     MOVE WK-XLPAR-ROW-MERCHANT  TO PFLTRANS-MERCHANT.
039800     MOVE WK-XLPAR-ROW-AMOUNT    TO PFLTRANS-AMOUNT.
039900     SET  PFLTRANS-BAL-ABSENT    TO TRUE.
040000     MOVE WK-XLPAR-ROW-TXN-ID    TO PFLTRANS-TXN-ID.
040100     MOVE WK-XLPAR-ROW-USER-CAT  TO PFLTRANS-USER-CATEGORY.
040200     SET  PFLTRANS-NOT-SUBSCRIBED TO TRUE.
040300     IF  WK-A-TYPE-DEBIT
040400         SET PFLTRANS-IS-DEBIT  TO TRUE
040500     ELSE
040600         SET PFLTRANS-IS-CREDIT TO TRUE
040700         MOVE WK-XLPAR-ROW-BONUS TO PFLTRANS-BONUS-POINTS
040800         IF  WK-XLPAR-ROW-BONUS NOT = ZERO
040900             SET PFLTRANS-BONUS-PRESENT-YES TO TRUE
041000         ELSE
041100             SET PFLTRANS-BONUS-ABSENT-NO TO TRUE
041200         END-IF
041300     END-IF.
041400     MOVE WK-XLPAR-RAW-ROW       TO PFLTRANS-RAW-DESCRIPTION.
041500     MOVE WK-HASH-DIGEST         TO PFLTRANS-DEDUP-HASH.
041600     SET  PFLTRANS-ACTIVE        TO TRUE.
041700     MOVE PFL-TRANS-RECORD TO PFL-TRANS-FD-REC.
041800     WRITE PFL-TRANS-FD-REC.
041900     IF  WK-C-TRANS-STATUS NOT = "00"
042000         DISPLAY "PFBIMPAL - PFLTRANS WRITE FAILED - "
042100            WK-C-TRANS-STATUS
042200     END-IF.
042300 C399-INSERT-ROW-EX.
042400     EXIT.
042500*-----------------------------------------------------------------*
042600 C400-TRACK-DATE-RANGE.
042700*-----------------------------------------------------------------*
042800*    MIN/MAX OVER INSERTED *AND* DUPLICATE ROWS - PFB078.
042900     IF  WK-XLPAR-ROW-DATE < WK-W-MIN-DATE
043000         MOVE WK-XLPAR-ROW-DATE TO WK-W-MIN-DATE
043100     END-IF.
043200     IF  WK-XLPAR-ROW-DATE > WK-W-MAX-DATE
043300         MOVE WK-XLPAR-ROW-DATE TO WK-W-MAX-DATE
043400     END-IF.
043500 C499-TRACK-DATE-RANGE-EX.
043600     EXIT.
043700 EJECT
043800*-----------------------------------------------------------------*
043900 Y900-ABNORMAL-TERMINATION.
044000*-----------------------------------------------------------------*
044100     DISPLAY "PFBIMPAL - ABNORMAL TERMINATION".
044200     MOVE 16 TO RETURN-CODE.
044300     GOBACK.
044400*-----------------------------------------------------------------*
044500 Z000-END-PROGRAM-ROUTINE.
044600*-----------------------------------------------------------------*
044700*    WHEN SEVERAL FILES ARE CHAINED IN ONE JOB, ONLY THE FIRST
044800*    SUCCESSFULLY PROCESSED FILE'S ACCOUNT NAME IS REPORTED HERE -
044900*    SINCE THIS PATH RUNS ONE FILE PER JOB STEP, THAT IS SIMPLY
045000*    THIS RUN'S ACCOUNT NAME.
045100     DISPLAY "PFBIMPAL - ACCOUNT "        WK-A-ACCOUNT-NAME
045200             " ID="     WK-A-ACCOUNT-ID
045300             " TYPE="   WK-A-ACCOUNT-TYPE
045400             " ROWS="   WK-W-ROWS-TOTAL
045500             " NEW="    WK-W-ROWS-NEW
045600             " DUP="    WK-W-ROWS-DUP
045700             " MINDATE=" WK-W-MIN-DATE
045800             " MAXDATE=" WK-W-MAX-DATE.
045900     CLOSE PFIACCT PFIIMPRT PFLTRANS.
046000 Z099-END-PROGRAM-ROUTINE-EX.
046100     EXIT.
046200*
046300******************************************************************
046400************** END OF PROGRAM SOURCE -  PFBIMPAL ****************
046500******************************************************************
