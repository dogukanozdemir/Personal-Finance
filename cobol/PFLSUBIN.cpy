000100* PFLSUBIN.cpybk
000200*-----------------------------------------------------------------*
000300* PAIRED OUTPUT RECORDS - SUBSCRIPTION-CANDIDATE (FILE PFLSUBS)
000400* AND INSIGHT (FILE PFLINSGT).  KEPT IN ONE COPYBOOK AS BOTH ARE
000500* SMALL, WHOLESALE-REWRITTEN AUXILIARY OUTPUT FILES PRODUCED BY
000600* THE NIGHTLY ANALYTICS STEP.
000700*-----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*===================================================================
001000* PFB033 MFS    08/01/1999 - INITIAL VERSION - SUBSCRIPTION       PFB033
001100*                            CANDIDATE OUTPUT ONLY
001200* PFB044 MFS    17/07/2000 - ADD INSIGHT RECORD AND RUN-TIMESTAMP PFB044
001300*                            RECORD FOR 24-HOUR CACHE RULE
001400*===================================================================
001500*
001600* I-O FORMAT: PFLSUBSR  FROM FILE PFLSUBS
001700*
001800 01  PFL-SUBC-RECORD.
001900     05  PFLSUBC-MERCHANT              PIC X(200).
002000     05  PFLSUBC-AVG-AMOUNT            PIC S9(13)V9(2) COMP-3.
002100     05  PFLSUBC-TXN-COUNT             PIC 9(09) COMP.
002200     05  PFLSUBC-FREQUENCY             PIC X(09).
002300         88  PFLSUBC-FREQ-MONTHLY             VALUE "Monthly  ".
002400         88  PFLSUBC-FREQ-WEEKLY              VALUE "Weekly   ".
002500         88  PFLSUBC-FREQ-QUARTERLY           VALUE "Quarterly".
002600         88  PFLSUBC-FREQ-IRREGULAR           VALUE "Irregular".
002700         88  PFLSUBC-FREQ-UNKNOWN             VALUE "Unknown  ".
002800     05  PFLSUBC-LAST-DATE             PIC 9(08).
002900     05  PFLSUBC-FIRST-DATE            PIC 9(08).
003000     05  PFLSUBC-IS-ACTIVE             PIC X(01).
003100         88  PFLSUBC-ACTIVE-YES               VALUE "Y".
003200         88  PFLSUBC-ACTIVE-NO                VALUE "N".
003300     05  PFLSUBC-VARIANCE-PRESENT      PIC X(01).
003400         88  PFLSUBC-VARIANCE-COMPUTED        VALUE "Y".
003500         88  PFLSUBC-VARIANCE-ABSENT          VALUE "N".
003600*                                'N' WHEN EMITTED BY
003700*                                GET-ACTIVE-SUBSCRIPTIONS
003800     05  PFLSUBC-VARIANCE-PCT          PIC S9(05)V9(2) COMP-3.
003900     05  FILLER                        PIC X(50).
004000*
004100* I-O FORMAT: PFLINSGR  FROM FILE PFLINSGT
004200*
004300 01  PFL-INSIGHT-RECORD.
004400     05  PFLINSG-RECORD-TYPE           PIC X(01).
004500         88  PFLINSG-IS-INSIGHT-ROW            VALUE "I".
004600         88  PFLINSG-IS-RUN-STAMP-ROW           VALUE "R".
004700*                                'R' ROW CARRIES THE LAST
004800*                                GENERATE-INSIGHTS RUN TIMESTAMP
004900*                                FOR THE 24-HOUR CACHE RULE
005000     05  PFLINSG-INSIGHT-TYPE          PIC X(20).
005100         88  PFLINSG-RECURRING-CHARGE          VALUE
005200             "recurring_charge    ".
005300         88  PFLINSG-WEEKEND-SPENDING          VALUE
005400             "weekend_spending    ".
005500     05  PFLINSG-TITLE                 PIC X(100).
005600     05  PFLINSG-DESCRIPTION           PIC X(300).
005700     05  PFLINSG-SEVERITY              PIC X(06).
005800         88  PFLINSG-SEV-LOW                   VALUE "low   ".
005900         88  PFLINSG-SEV-MEDIUM                VALUE "medium".
006000         88  PFLINSG-SEV-HIGH                  VALUE "high  ".
006100     05  PFLINSG-GENERATED-DATE        PIC 9(08).
006200     05  PFLINSG-GENERATED-TIME        PIC 9(06).
006300     05  FILLER                        PIC X(40).
