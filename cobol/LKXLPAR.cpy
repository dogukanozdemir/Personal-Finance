000100* LKXLPAR.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL "PFBXLPAR"
000400*-----------------------------------------------------------------*
000500* PFBXLPAR IS CALLED REPEATEDLY, ONCE PER INPUT ROW, BY PFBIMPAL.
000600* STATE (DETECTED ACCOUNT TYPE, HEADER COLUMN MAP) IS HELD IN
000700* PFBXLPAR'S OWN WORKING-STORAGE ACROSS CALLS WITHIN THE RUN UNIT -
000800* WK-XLPAR-FUNCTION "R" CLEARS IT AT THE START OF EACH NEW FILE.
000900*-----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*===================================================================
001200* PFB061 DJP    11/02/2004 - INITIAL VERSION                      PFB061
001300*===================================================================
001400 01  WK-C-XLPAR-RECORD.
001500     05  WK-XLPAR-INPUT.
001600         10  WK-XLPAR-FUNCTION         PIC X(01).
001700             88  WK-XLPAR-RESET-FILE          VALUE "R".
001800             88  WK-XLPAR-SCAN-ROW            VALUE "T".
001900             88  WK-XLPAR-PARSE-ROW            VALUE "P".
002000         10  WK-XLPAR-ROW-NUMBER       PIC 9(05).
002100         10  WK-XLPAR-RAW-ROW          PIC X(600).
002200     05  WK-XLPAR-OUTPUT.
002300         10  WK-XLPAR-ACCOUNT-TYPE     PIC X(07).
002400             88  WK-XLPAR-TYPE-DEBIT           VALUE "DEBIT  ".
002500             88  WK-XLPAR-TYPE-CREDIT          VALUE "CREDIT ".
002600             88  WK-XLPAR-TYPE-UNKNOWN         VALUE "UNKNOWN".
002700         10  WK-XLPAR-HEADER-SEEN      PIC X(01).
002800             88  WK-XLPAR-HEADER-FOUND         VALUE "Y".
002900         10  WK-XLPAR-VALID-ROW        PIC X(01).
003000             88  WK-XLPAR-ROW-IS-OK            VALUE "Y".
003100             88  WK-XLPAR-ROW-IS-SKIP          VALUE "N".
003200         10  WK-XLPAR-ROW-DATE         PIC 9(08).
003300         10  WK-XLPAR-ROW-MERCHANT     PIC X(200).
003400         10  WK-XLPAR-ROW-AMOUNT       PIC S9(13)V9(2) COMP-3.
003500         10  WK-XLPAR-ROW-TXN-ID       PIC X(40).
003600         10  WK-XLPAR-ROW-USER-CAT     PIC X(50).
003700         10  WK-XLPAR-ROW-BONUS        PIC S9(08)V9(2) COMP-3.
