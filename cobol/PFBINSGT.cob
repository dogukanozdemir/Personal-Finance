000100 IDENTIFICATION DIVISION.
000200*****************************
000300 PROGRAM-ID.    PFBINSGT.
000400 AUTHOR.        KAREN C TANNER.
000500 INSTALLATION.  CONSUMER ANALYTICS UNIT.
000600 DATE-WRITTEN.  24 FEB 2006.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900*-----------------------------------------------------------------*
001000*    PFBINSGT - SPENDING INSIGHT GENERATION MODULE
001100*-----------------------------------------------------------------*
001200*    TWO FUNCTIONS (SEE LKINSGT) -
001300*      "G" GENERATE    - ALWAYS CLEARS PFLINSGT AND REBUILDS IT:
001400*                        RECURRING-CHARGE CANDIDATES, THE WEEKEND-
001500*                        VS-WEEKDAY RULE, THEN A RUN-STAMP ROW.
001600*      "R" GET-RECENT  - IF THE LAST RUN-STAMP IN PFLINSGT IS
001700*                        LESS THAN 24 HOURS OLD, LEAVES PFLINSGT
001800*                        AS-IS.  OTHERWISE FALLS THROUGH TO THE
001900*                        SAME REBUILD AS "G".
002000*-----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*===================================================================
002300* TAG    INIT   DATE        DESCRIPTION
002400* ------ ------ ----------  -----------------------------------
002500* PFB114 KCT    24/02/2006 - INITIAL VERSION.                     PFB114
002600*===================================================================
002700 ENVIRONMENT DIVISION.
002800*****************************
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.  IBM-AS400.
003100 OBJECT-COMPUTER.  IBM-AS400.
003200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003300                   UPSI-0 IS UPSI-SWITCH-0
003400                     ON  STATUS IS U0-ON
003500                     OFF STATUS IS U0-OFF.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT PFLTRANS  ASSIGN TO DATABASE-PFLTRANS
003900         ORGANIZATION IS SEQUENTIAL
004000         FILE STATUS IS WK-C-TRANS-STATUS.
004100     SELECT PFLINSGT  ASSIGN TO DATABASE-PFLINSGT
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WK-C-INSGT-STATUS.
004400 DATA DIVISION.
004500*****************************
004600 FILE SECTION.
004700 FD  PFLTRANS
004800     LABEL RECORDS ARE OMITTED.
004900 01  PFL-TRANS-FD-REC                  PIC X(1500).
005000 FD  PFLINSGT
005100     LABEL RECORDS ARE OMITTED.
005200 01  PFL-INSGT-FD-REC                  PIC X(481).
005300 WORKING-STORAGE SECTION.
005400 01  FILLER  PIC X(24) VALUE "** PROGRAM PFBINSGT **".
005500 COPY PFBCMWS.
005600 01  WK-C-FILE-WORK.
005700     05  WK-C-TRANS-STATUS          PIC X(02).
005800     05  WK-C-INSGT-STATUS          PIC X(02).
005900     05  WK-W-TRANS-EOF-SW          PIC X(01) VALUE "N".
006000         88  WK-W-TRANS-EOF                VALUE "Y".
006100         88  WK-W-TRANS-NOT-EOF            VALUE "N".
006200     05  WK-W-INSGT-EOF-SW          PIC X(01) VALUE "N".
006300         88  WK-W-INSGT-EOF                VALUE "Y".
006400         88  WK-W-INSGT-NOT-EOF            VALUE "N".
006500     05  FILLER                     PIC X(05).
006600 01  WK-C-TRANS-AREA.
006700     COPY PFLTRANS.
006800 COPY PFLSUBIN.
006900*
007000* --------------------- DATE / TIME WORK ----------------------------*
007100 01  WK-C-WINDOW-WORK.
007200     05  WK-A-TODAY                  PIC 9(08).
007300     05  WK-A-TODAY-R  REDEFINES WK-A-TODAY.
007400         10  WK-A-TODAY-CCYY              PIC 9(04).
007500         10  WK-A-TODAY-MM                PIC 9(02).
007600         10  WK-A-TODAY-DD                PIC 9(02).
007700     05  WK-A-TODAY-TIME-8           PIC 9(08).
007800     05  WK-A-TODAY-TIME-R REDEFINES WK-A-TODAY-TIME-8.
007900         10  WK-A-TODAY-TIME               PIC 9(06).
008000         10  WK-A-TODAY-HUNDREDTHS          PIC 9(02).
008100     05  WK-A-WINDOW-START            PIC 9(08).
008200     05  WK-A-WINDOW-START-R  REDEFINES WK-A-WINDOW-START.
008300         10  WK-A-WS-CCYY                 PIC 9(04).
008400         10  WK-A-WS-MM                    PIC 9(02).
008500         10  WK-A-WS-DD                    PIC 9(02).
008600     05  WK-A-WORK-DATE                PIC 9(08).
008700     05  WK-A-WORK-DATE-R  REDEFINES WK-A-WORK-DATE.
008800         10  WK-A-WD-CCYY                  PIC 9(04).
008900         10  WK-A-WD-MM                    PIC 9(02).
009000         10  WK-A-WD-DD                    PIC 9(02).
009100     05  WK-A-DAY-COUNTER              PIC 9(05) COMP.
009200     05  WK-A-MONTHS-BACK               PIC 9(02) COMP.
009300     05  FILLER                        PIC X(05).
009400*
009500* -------------------- DAYS-IN-MONTH WORK ----------------------------*
009600 01  WK-C-MONTH-CALC-WORK.
009700     05  WK-M-YEAR                   PIC 9(04).
009800     05  WK-M-MONTH                  PIC 9(02).
009900     05  WK-M-DAYS                   PIC 9(02) COMP.
010000     05  WK-M-LEAP-SW                PIC X(01).
010100         88  WK-M-IS-LEAP                  VALUE "Y".
010200         88  WK-M-NOT-LEAP                 VALUE "N".
010300     05  WK-M-DIV4                   PIC 9(04) COMP.
010400     05  WK-M-DIV100                 PIC 9(04) COMP.
010500     05  WK-M-DIV400                 PIC 9(04) COMP.
010600     05  FILLER                      PIC X(05).
010700*
010800* ------------- RUN-STAMP / 24-HOUR CACHE CHECK WORK --------------------*
010900 01  WK-C-RUNSTAMP-WORK.
011000     05  WK-G-FOUND-RUNSTAMP-SW      PIC X(01).
011100         88  WK-G-FOUND-RUNSTAMP           VALUE "Y".
011200         88  WK-G-NO-RUNSTAMP               VALUE "N".
011300     05  WK-G-STAMP-DATE              PIC 9(08).
011400     05  WK-G-STAMP-TIME              PIC 9(06).
011500     05  WK-G-STAMP-TIME-R REDEFINES WK-G-STAMP-TIME.
011600         10  WK-G-STAMP-HH               PIC 9(02).
011700         10  WK-G-STAMP-MN               PIC 9(02).
011800         10  WK-G-STAMP-SS               PIC 9(02).
011900     05  WK-G-FRESH-SW                PIC X(01).
012000         88  WK-G-STILL-FRESH               VALUE "Y".
012100         88  WK-G-IS-STALE                  VALUE "N".
012200     05  FILLER                        PIC X(05).
012300*
012400* ---------------- DISTINCT-MERCHANT ENUMERATION TABLE ---------------*
012500 01  WK-C-MERCHANT-LIST.
012600     05  WK-W-MERCHANT-COUNT         PIC 9(03) COMP.
012700     05  WK-W-MERCHANT-ENTRY OCCURS 200 TIMES
012800             INDEXED BY WK-W-MER-IDX.
012900         10  WK-W-MER-NAME             PIC X(200).
013000         10  WK-W-MER-TXN-COUNT        PIC 9(05) COMP.
013100     05  WK-W-MER-IX                 PIC 9(03) COMP.
013200     05  FILLER                      PIC X(05).
013300*
013400* ----------------- WEEKEND / WEEKDAY BUCKET WORK -----------------------*
013500 01  WK-C-WEEKEND-WORK.
013600     05  WK-E-WEEKEND-SUM             PIC S9(15)V9(2) COMP-3.
013700     05  WK-E-WEEKDAY-SUM             PIC S9(15)V9(2) COMP-3.
013800     05  WK-E-ONE-ABS-AMOUNT          PIC S9(13)V9(2) COMP-3.
013900     05  WK-E-PCT-OVER                PIC 9(05) COMP.
014000*
014100* ZELLER'S CONGRUENCE WORK - NO FUNCTION DAY-OF-WEEK IN THIS SHOP.
014200     05  WK-Z-MONTH                   PIC 9(02) COMP.
014300     05  WK-Z-YEAR                    PIC 9(04) COMP.
014400     05  WK-Z-CENTURY                 PIC 9(02) COMP.
014500     05  WK-Z-YR-IN-CENT              PIC 9(02) COMP.
014600     05  WK-Z-TERM-A                  PIC 9(03) COMP.
014700     05  WK-Z-TERM-B                  PIC S9(05) COMP.
014800     05  WK-Z-DOW                     PIC 9(02) COMP.
014900         88  WK-Z-IS-WEEKEND                VALUE 0 1.
015000     05  FILLER                       PIC X(05).
015100*
015200* --------------- EDITED-NUMBER-TO-TEXT WORK FOR DESCRIPTIONS ----------*
015300 01  WK-C-EDIT-WORK.
015400     05  WK-X-COUNT-EDIT              PIC ZZZZ9.
015500     05  WK-X-PCT-EDIT                PIC ZZZZ9.
015600     05  WK-X-LEAD-SPACES             PIC 9(02) COMP.
015700     05  FILLER                       PIC X(05).
015800 LINKAGE SECTION.
015900*****************************
016000     COPY LKINSGT.
016100 PROCEDURE DIVISION USING WK-C-INSGT-RECORD.
016200*****************************
016300 MAIN-MODULE.
016400*-----------------------------------------------------------------*
016500     MOVE "00" TO WK-INSGT-RETURN-CODE.
016600     EVALUATE TRUE
016700         WHEN WK-INSGT-GENERATE
016800             PERFORM A000-GENERATE-ALL-INSIGHTS
016900                THRU A099-GENERATE-ALL-INSIGHTS-EX
017000         WHEN WK-INSGT-GET-RECENT
017100             PERFORM E100-GET-RECENT-INSIGHTS
017200                THRU E199-GET-RECENT-INSIGHTS-EX
017300         WHEN OTHER
017400             MOVE "90" TO WK-INSGT-RETURN-CODE
017500     END-EVALUATE.
017600     GOBACK.
017700*-----------------------------------------------------------------*
017800 A000-GENERATE-ALL-INSIGHTS.
017900*-----------------------------------------------------------------*
018000*    FLOW STEPS 1-4 - CLEAR THE CACHE, BUILD THE RECURRING-CHARGE
018100*    AND WEEKEND-SPENDING INSIGHTS, WRITE A RUN-STAMP ROW LAST.
018200     ACCEPT WK-A-TODAY FROM DATE YYYYMMDD.
018300     ACCEPT WK-A-TODAY-TIME-8 FROM TIME.
018400     OPEN OUTPUT PFLINSGT.
018500     PERFORM B100-RECURRING-CHARGE-CANDIDATES
018600        THRU B199-RECURRING-CHARGE-CANDIDATES-EX.
018700     PERFORM C100-WEEKEND-VS-WEEKDAY
018800        THRU C199-WEEKEND-VS-WEEKDAY-EX.
018900     PERFORM D100-WRITE-RUN-STAMP THRU D199-WRITE-RUN-STAMP-EX.
019000     CLOSE PFLINSGT.
019100     SET WK-INSGT-WAS-REGENERATED TO TRUE.
019200 A099-GENERATE-ALL-INSIGHTS-EX.
019300     EXIT.
019400*-----------------------------------------------------------------*
019500 B100-RECURRING-CHARGE-CANDIDATES.
019600*-----------------------------------------------------------------*
019700*    FLOW STEP 2 - MERCHANTS WITH 3 OR MORE AMOUNT<0 TRANSACTIONS
019800*    IN THE LAST 3 MONTHS EACH GET ONE recurring_charge INSIGHT.
019900     MOVE 3 TO WK-A-MONTHS-BACK.
020000     PERFORM H400-SUBTRACT-N-MONTHS THRU H499-SUBTRACT-N-MONTHS-EX.
020100     MOVE ZERO TO WK-W-MERCHANT-COUNT.
020200     PERFORM G000-REWIND-TRANS-FILE THRU G099-REWIND-TRANS-FILE-EX.
020300     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
020400     PERFORM B110-ENUMERATE-ONE-ROW THRU B119-ENUMERATE-ONE-ROW-EX
020500         UNTIL WK-W-TRANS-EOF.
020600     PERFORM B120-WRITE-ONE-CANDIDATE
020700         VARYING WK-W-MER-IX FROM 1 BY 1
020800         UNTIL WK-W-MER-IX > WK-W-MERCHANT-COUNT.
020900     CLOSE PFLTRANS.
021000 B199-RECURRING-CHARGE-CANDIDATES-EX.
021100     EXIT.
021200*-----------------------------------------------------------------*
021300 B110-ENUMERATE-ONE-ROW.
021400*-----------------------------------------------------------------*
021500     IF  PFLTRANS-ACTIVE
021600             AND PFLTRANS-AMOUNT < ZERO
021700             AND PFLTRANS-TRANS-DATE >= WK-A-WINDOW-START
021800         PERFORM B115-FIND-OR-ADD-MERCHANT
021900            THRU B119-FIND-OR-ADD-MERCHANT-EX
022000     END-IF.
022100     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
022200 B119-ENUMERATE-ONE-ROW-EX.
022300     EXIT.
022400*-----------------------------------------------------------------*
022500 B115-FIND-OR-ADD-MERCHANT.
022600*-----------------------------------------------------------------*
022700     PERFORM B117-SCAN-MERCHANT-STEP
022800         VARYING WK-W-MER-IX FROM 1 BY 1
022900         UNTIL WK-W-MER-IX > WK-W-MERCHANT-COUNT
023000            OR WK-W-MER-NAME (WK-W-MER-IX) = PFLTRANS-MERCHANT.
023100     IF  WK-W-MER-IX > WK-W-MERCHANT-COUNT
023200             AND WK-W-MERCHANT-COUNT < 200
023300         ADD 1 TO WK-W-MERCHANT-COUNT
023400         MOVE WK-W-MERCHANT-COUNT TO WK-W-MER-IX
023500         MOVE PFLTRANS-MERCHANT TO WK-W-MER-NAME (WK-W-MER-IX)
023600         MOVE ZERO TO WK-W-MER-TXN-COUNT (WK-W-MER-IX)
023700     END-IF.
023800     IF  WK-W-MER-IX <= WK-W-MERCHANT-COUNT
023900         ADD 1 TO WK-W-MER-TXN-COUNT (WK-W-MER-IX)
024000     END-IF.
024100 B119-FIND-OR-ADD-MERCHANT-EX.
024200     EXIT.
024300*-----------------------------------------------------------------*
024400 B117-SCAN-MERCHANT-STEP.
024500*-----------------------------------------------------------------*
024600     CONTINUE.
024700*-----------------------------------------------------------------*
024800 B120-WRITE-ONE-CANDIDATE.
024900*-----------------------------------------------------------------*
025000     IF  WK-W-MER-TXN-COUNT (WK-W-MER-IX) >= 3
025100         INITIALIZE PFL-INSIGHT-RECORD
025200         SET PFLINSG-IS-INSIGHT-ROW TO TRUE
025300         SET PFLINSG-RECURRING-CHARGE TO TRUE
025400         STRING "Potential Subscription: " DELIMITED BY SIZE
025500                WK-W-MER-NAME (WK-W-MER-IX) DELIMITED BY SPACE
025600                INTO PFLINSG-TITLE
025700         MOVE WK-W-MER-TXN-COUNT (WK-W-MER-IX) TO WK-X-COUNT-EDIT
025800         MOVE ZERO TO WK-X-LEAD-SPACES
025900         INSPECT WK-X-COUNT-EDIT TALLYING WK-X-LEAD-SPACES
026000             FOR LEADING SPACE
026100         ADD 1 TO WK-X-LEAD-SPACES
026200         STRING "Charged " DELIMITED BY SIZE
026300                WK-X-COUNT-EDIT (WK-X-LEAD-SPACES:)
026400                    DELIMITED BY SIZE
026500                " times in the last 3 months" DELIMITED BY SIZE
026600                INTO PFLINSG-DESCRIPTION
026700         SET PFLINSG-SEV-MEDIUM TO TRUE
026800         MOVE WK-A-TODAY TO PFLINSG-GENERATED-DATE
026900         MOVE WK-A-TODAY-TIME TO PFLINSG-GENERATED-TIME
027000         MOVE PFL-INSIGHT-RECORD TO PFL-INSGT-FD-REC
027100         WRITE PFL-INSGT-FD-REC
027200     END-IF.
027300*-----------------------------------------------------------------*
027400 C100-WEEKEND-VS-WEEKDAY.
027500*-----------------------------------------------------------------*
027600*    FLOW STEP 3 - ALL AMOUNT<0 ROWS, NO DATE WINDOW, BUCKETED BY
027700*    SATURDAY/SUNDAY VS WEEKDAY (ZELLER'S CONGRUENCE, NO FUNCTION
027800*    DAY-OF-WEEK AVAILABLE).
027900     MOVE ZERO TO WK-E-WEEKEND-SUM.
028000     MOVE ZERO TO WK-E-WEEKDAY-SUM.
028100     PERFORM G000-REWIND-TRANS-FILE THRU G099-REWIND-TRANS-FILE-EX.
028200     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
028300     PERFORM C110-BUCKET-ONE-ROW THRU C119-BUCKET-ONE-ROW-EX
028400         UNTIL WK-W-TRANS-EOF.
028500     IF  WK-E-WEEKDAY-SUM > ZERO
028600             AND WK-E-WEEKEND-SUM > (WK-E-WEEKDAY-SUM * 1.5)
028700         PERFORM C120-WRITE-WEEKEND-INSIGHT
028800            THRU C129-WRITE-WEEKEND-INSIGHT-EX
028900     END-IF.
029000 C199-WEEKEND-VS-WEEKDAY-EX.
029100     EXIT.
029200*-----------------------------------------------------------------*
029300 C110-BUCKET-ONE-ROW.
029400*-----------------------------------------------------------------*
029500     IF  PFLTRANS-ACTIVE AND PFLTRANS-AMOUNT < ZERO
029600         COMPUTE WK-E-ONE-ABS-AMOUNT = ZERO - PFLTRANS-AMOUNT
029700         MOVE PFLTRANS-TD-CCYY TO WK-Z-YEAR
029800         MOVE PFLTRANS-TD-MM TO WK-Z-MONTH
029900         PERFORM H600-DAY-OF-WEEK THRU H699-DAY-OF-WEEK-EX
030000         IF  WK-Z-IS-WEEKEND
030100             ADD WK-E-ONE-ABS-AMOUNT TO WK-E-WEEKEND-SUM
030200         ELSE
030300             ADD WK-E-ONE-ABS-AMOUNT TO WK-E-WEEKDAY-SUM
030400         END-IF
030500     END-IF.
030600     PERFORM G100-READ-NEXT-TRANS-ROW THRU G199-READ-NEXT-TRANS-ROW-EX.
030700 C119-BUCKET-ONE-ROW-EX.
030800     EXIT.
030900*-----------------------------------------------------------------*
031000 C120-WRITE-WEEKEND-INSIGHT.
031100*-----------------------------------------------------------------*
031200     COMPUTE WK-E-PCT-OVER ROUNDED =
031300         (WK-E-WEEKEND-SUM - WK-E-WEEKDAY-SUM)
031400             / WK-E-WEEKDAY-SUM * 100.
031500     INITIALIZE PFL-INSIGHT-RECORD.
031600     SET PFLINSG-IS-INSIGHT-ROW TO TRUE.
031700     SET PFLINSG-WEEKEND-SPENDING TO TRUE.
031800     MOVE "High Weekend Spending" TO PFLINSG-TITLE.
031900     MOVE WK-E-PCT-OVER TO WK-X-PCT-EDIT.
032000     MOVE ZERO TO WK-X-LEAD-SPACES.
032100     INSPECT WK-X-PCT-EDIT TALLYING WK-X-LEAD-SPACES FOR LEADING SPACE.
032200     ADD 1 TO WK-X-LEAD-SPACES.
032300     STRING "You spend " DELIMITED BY SIZE
032400            WK-X-PCT-EDIT (WK-X-LEAD-SPACES:) DELIMITED BY SIZE
032500            "% more on weekends" DELIMITED BY SIZE
032600            INTO PFLINSG-DESCRIPTION.
032700     SET PFLINSG-SEV-MEDIUM TO TRUE.
032800     MOVE WK-A-TODAY TO PFLINSG-GENERATED-DATE.
032900     MOVE WK-A-TODAY-TIME TO PFLINSG-GENERATED-TIME.
033000     MOVE PFL-INSIGHT-RECORD TO PFL-INSGT-FD-REC.
033100     WRITE PFL-INSGT-FD-REC.
033200 C129-WRITE-WEEKEND-INSIGHT-EX.
033300     EXIT.
033400*-----------------------------------------------------------------*
033500 D100-WRITE-RUN-STAMP.
033600*-----------------------------------------------------------------*
033700*    LAST RECORD IN EVERY PFLINSGT REBUILD - "R" ROW CONSULTED BY
033800*    THE 24-HOUR CACHE-FRESHNESS CHECK AT FUNCTION "R" (SEE
033900*    E100-GET-RECENT-INSIGHTS BELOW).
034000     INITIALIZE PFL-INSIGHT-RECORD.
034100     SET PFLINSG-IS-RUN-STAMP-ROW TO TRUE.
034200     MOVE WK-A-TODAY TO PFLINSG-GENERATED-DATE.
034300     MOVE WK-A-TODAY-TIME TO PFLINSG-GENERATED-TIME.
034400     MOVE PFL-INSIGHT-RECORD TO PFL-INSGT-FD-REC.
034500     WRITE PFL-INSGT-FD-REC.
034600 D199-WRITE-RUN-STAMP-EX.
034700     EXIT.
034800*-----------------------------------------------------------------*
034900 E100-GET-RECENT-INSIGHTS.
035000*-----------------------------------------------------------------*
035100*    FLOW STEP 5 - IF THE LAST RUN-STAMP ROW IS UNDER 24 HOURS
035200*    OLD, PFLINSGT ALREADY HOLDS THE ANSWER.  OTHERWISE REBUILD.
035300     ACCEPT WK-A-TODAY FROM DATE YYYYMMDD.
035400     ACCEPT WK-A-TODAY-TIME-8 FROM TIME.
035500     PERFORM E110-READ-LAST-RUN-STAMP
035600        THRU E119-READ-LAST-RUN-STAMP-EX.
035700     SET WK-G-IS-STALE TO TRUE.
035800     IF  WK-G-FOUND-RUNSTAMP
035900         PERFORM E120-CHECK-STILL-FRESH THRU E129-CHECK-STILL-FRESH-EX
036000     END-IF.
036100     IF  WK-G-STILL-FRESH
036200         SET WK-INSGT-WAS-CACHED TO TRUE
036300     ELSE
036400         PERFORM A000-GENERATE-ALL-INSIGHTS
036500            THRU A099-GENERATE-ALL-INSIGHTS-EX
036600     END-IF.
036700 E199-GET-RECENT-INSIGHTS-EX.
036800     EXIT.
036900*-----------------------------------------------------------------*
037000 E110-READ-LAST-RUN-STAMP.
037100*-----------------------------------------------------------------*
037200*    PFLINSGT HAS NO INDEX - A PLAIN SEQUENTIAL SCAN TO THE END
037300*    KEEPING THE LAST RUN-STAMP ROW SEEN (D100 WRITES IT LAST).
037400     SET WK-G-NO-RUNSTAMP TO TRUE.
037500     OPEN INPUT PFLINSGT.
037600     IF  WK-C-INSGT-STATUS = "00" OR WK-C-INSGT-STATUS = "35"
037700         SET WK-W-INSGT-NOT-EOF TO TRUE
037800         IF  WK-C-INSGT-STATUS NOT = "35"
037900             PERFORM E115-READ-NEXT-INSGT-ROW
038000                THRU E119-READ-NEXT-INSGT-ROW-EX
038100             PERFORM E116-SCAN-ONE-INSGT-ROW
038200                THRU E119-SCAN-ONE-INSGT-ROW-EX
038300                UNTIL WK-W-INSGT-EOF
038400         END-IF
038500         CLOSE PFLINSGT
038600     END-IF.
038700 E119-READ-LAST-RUN-STAMP-EX.
038800     EXIT.
038900*-----------------------------------------------------------------*
039000 E116-SCAN-ONE-INSGT-ROW.
039100*-----------------------------------------------------------------*
039200     IF  PFLINSG-IS-RUN-STAMP-ROW
039300         SET WK-G-FOUND-RUNSTAMP TO TRUE
039400         MOVE PFLINSG-GENERATED-DATE TO WK-G-STAMP-DATE
039500         MOVE PFLINSG-GENERATED-TIME TO WK-G-STAMP-TIME
039600     END-IF.
039700     PERFORM E115-READ-NEXT-INSGT-ROW THRU E119-READ-NEXT-INSGT-ROW-EX.
039800 E119-SCAN-ONE-INSGT-ROW-EX.
039900     EXIT.
040000*-----------------------------------------------------------------*
040100 E115-READ-NEXT-INSGT-ROW.
040200*-----------------------------------------------------------------*
040300     READ PFLINSGT INTO PFL-INSIGHT-RECORD
040400         AT END
040500             SET WK-W-INSGT-EOF TO TRUE
040600     END-READ.
040700 E119-READ-NEXT-INSGT-ROW-EX.
040800     EXIT.
040900*-----------------------------------------------------------------*
041000 E120-CHECK-STILL-FRESH.
041100*-----------------------------------------------------------------*
041200*    WHOLE-CALENDAR-DAY COUNT FROM THE STAMP TO TODAY, THEN A
041300*    TIME-OF-DAY COMPARE ON A ONE-DAY GAP - A "LESS THAN 24 HOURS
041400*    AGO" TEST BUILT WITHOUT A TRUE DATE/TIME SUBTRACT.
041500     MOVE WK-G-STAMP-DATE TO WK-A-WORK-DATE.
041600     MOVE ZERO TO WK-A-DAY-COUNTER.
041700     PERFORM H200-STEP-ONE-DAY-FORWARD
041800        THRU H299-STEP-ONE-DAY-FORWARD-EX
041900        UNTIL WK-A-WORK-DATE = WK-A-TODAY
042000           OR WK-A-DAY-COUNTER > 1.
042100     EVALUATE TRUE
042200         WHEN WK-A-DAY-COUNTER = 0
042300             SET WK-G-STILL-FRESH TO TRUE
042400         WHEN WK-A-DAY-COUNTER = 1
042500             IF  WK-A-TODAY-TIME <= WK-G-STAMP-TIME
042600                 SET WK-G-STILL-FRESH TO TRUE
042700             ELSE
042800                 SET WK-G-IS-STALE TO TRUE
042900             END-IF
043000         WHEN OTHER
043100             SET WK-G-IS-STALE TO TRUE
043200     END-EVALUATE.
043300 E129-CHECK-STILL-FRESH-EX.
043400     EXIT.
043500*-----------------------------------------------------------------*
043600 G000-REWIND-TRANS-FILE.
043700*-----------------------------------------------------------------*
043800*    PFLTRANS HAS NO INDEX ON MERCHANT, AMOUNT OR DATE - EVERY
043900*    PASS THIS PROGRAM NEEDS IS ITS OWN FULL CLOSE/OPEN SCAN.
044000     CLOSE PFLTRANS.
044100     OPEN INPUT PFLTRANS.
044200     SET WK-W-TRANS-NOT-EOF TO TRUE.
044300 G099-REWIND-TRANS-FILE-EX.
044400     EXIT.
044500*-----------------------------------------------------------------*
044600 G100-READ-NEXT-TRANS-ROW.
044700*-----------------------------------------------------------------*
044800     READ PFLTRANS INTO WK-C-TRANS-AREA
044900         AT END
045000             SET WK-W-TRANS-EOF TO TRUE
045100     END-READ.
045200 G199-READ-NEXT-TRANS-ROW-EX.
045300     EXIT.
045400*-----------------------------------------------------------------*
045500 H200-STEP-ONE-DAY-FORWARD.
045600*-----------------------------------------------------------------*
045700     MOVE WK-A-WD-CCYY TO WK-M-YEAR.
045800     MOVE WK-A-WD-MM TO WK-M-MONTH.
045900     PERFORM H100-DAYS-IN-MONTH THRU H199-DAYS-IN-MONTH-EX.
046000     IF  WK-A-WD-DD < WK-M-DAYS
046100         ADD 1 TO WK-A-WD-DD
046200     ELSE
046300         MOVE 1 TO WK-A-WD-DD
046400         IF  WK-A-WD-MM < 12
046500             ADD 1 TO WK-A-WD-MM
046600         ELSE
046700             MOVE 1 TO WK-A-WD-MM
046800             ADD 1 TO WK-A-WD-CCYY
046900         END-IF
047000     END-IF.
047100     ADD 1 TO WK-A-DAY-COUNTER.
047200 H299-STEP-ONE-DAY-FORWARD-EX.
047300     EXIT.
047400*-----------------------------------------------------------------*
047500 H100-DAYS-IN-MONTH.
047600*-----------------------------------------------------------------*
047700     EVALUATE WK-M-MONTH
047800         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
047900             MOVE 31 TO WK-M-DAYS
048000         WHEN 4 WHEN 6 WHEN 9 WHEN 11
048100             MOVE 30 TO WK-M-DAYS
048200         WHEN 2
048300             PERFORM H150-LEAP-YEAR-CHECK
048400                THRU H159-LEAP-YEAR-CHECK-EX
048500             IF  WK-M-IS-LEAP
048600                 MOVE 29 TO WK-M-DAYS
048700             ELSE
048800                 MOVE 28 TO WK-M-DAYS
048900             END-IF
049000         WHEN OTHER
049100             MOVE 30 TO WK-M-DAYS
049200     END-EVALUATE.
049300 H199-DAYS-IN-MONTH-EX.
049400     EXIT.
049500*-----------------------------------------------------------------*
049600 H150-LEAP-YEAR-CHECK.
049700*-----------------------------------------------------------------*
049800     SET WK-M-NOT-LEAP TO TRUE.
049900     COMPUTE WK-M-DIV4 = WK-M-YEAR / 4.
050000     COMPUTE WK-M-DIV4 = WK-M-DIV4 * 4.
050100     IF  WK-M-DIV4 = WK-M-YEAR
050200         SET WK-M-IS-LEAP TO TRUE
050300         COMPUTE WK-M-DIV100 = WK-M-YEAR / 100.
050400         COMPUTE WK-M-DIV100 = WK-M-DIV100 * 100
050500         IF  WK-M-DIV100 = WK-M-YEAR
050600             COMPUTE WK-M-DIV400 = WK-M-YEAR / 400
050700             COMPUTE WK-M-DIV400 = WK-M-DIV400 * 400
050800             IF  WK-M-DIV400 NOT = WK-M-YEAR
050900                 SET WK-M-NOT-LEAP TO TRUE
051000             END-IF
051100         END-IF
051200     END-IF.
051300 H159-LEAP-YEAR-CHECK-EX.
051400     EXIT.
051500*-----------------------------------------------------------------*
051600 H400-SUBTRACT-N-MONTHS.
051700*-----------------------------------------------------------------*
051800*    WK-A-MONTHS-BACK IN - A DIRECT ONE-STEP SUBTRACTION WITH A
051900*    SINGLE END-OF-MONTH CLAMP, NOT AN ITERATED MONTH-AT-A-TIME
052000*    SUBTRACT.
052100     MOVE WK-A-TODAY TO WK-A-WINDOW-START.
052200     IF  WK-A-WS-MM > WK-A-MONTHS-BACK
052300         SUBTRACT WK-A-MONTHS-BACK FROM WK-A-WS-MM
052400     ELSE
052500         COMPUTE WK-A-WS-MM = WK-A-WS-MM + 12 - WK-A-MONTHS-BACK
052600         SUBTRACT 1 FROM WK-A-WS-CCYY
052700     END-IF.
052800     MOVE WK-A-WS-CCYY TO WK-M-YEAR.
052900     MOVE WK-A-WS-MM TO WK-M-MONTH.
053000     PERFORM H100-DAYS-IN-MONTH THRU H199-DAYS-IN-MONTH-EX.
053100     IF  WK-A-WS-DD > WK-M-DAYS
053200         MOVE WK-M-DAYS TO WK-A-WS-DD
053300     END-IF.
053400 H499-SUBTRACT-N-MONTHS-EX.
053500     EXIT.
053600*-----------------------------------------------------------------*
053700 H600-DAY-OF-WEEK.
053800*-----------------------------------------------------------------*
053900*    ZELLER'S CONGRUENCE - WK-Z-YEAR/WK-Z-MONTH/PFLTRANS-TD-DD IN,
054000*    WK-Z-DOW OUT (0=SATURDAY 1=SUNDAY 2=MONDAY ... 6=FRIDAY).
054100*    JAN/FEB ARE TREATED AS MONTHS 13/14 OF THE PRIOR YEAR.
054200     IF  WK-Z-MONTH < 3
054300         ADD 12 TO WK-Z-MONTH
054400         SUBTRACT 1 FROM WK-Z-YEAR
054500     END-IF.
054600     COMPUTE WK-Z-CENTURY = WK-Z-YEAR / 100.
054700     COMPUTE WK-Z-YR-IN-CENT = WK-Z-YEAR - (WK-Z-CENTURY * 100).
054800     COMPUTE WK-Z-TERM-A = (13 * (WK-Z-MONTH + 1)) / 5.
054900     COMPUTE WK-Z-TERM-B =
055000         PFLTRANS-TD-DD + WK-Z-TERM-A + WK-Z-YR-IN-CENT
055100             + (WK-Z-YR-IN-CENT / 4) + (WK-Z-CENTURY / 4)
055200             + (6 * WK-Z-CENTURY).
055300     DIVIDE WK-Z-TERM-B BY 7 GIVING WK-Z-TERM-A
055400         REMAINDER WK-Z-DOW.
055500 H699-DAY-OF-WEEK-EX.
055600     EXIT.
