000100* PFLPARSD.cpybk
000200*-----------------------------------------------------------------*
000300* PARSED-ROW - ONE STATEMENT LINE, PRE-HASH WORK RECORD
000400*-----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*===================================================================
000700* PFB002 RLB    14/03/1991 - INITIAL VERSION                      PFB002
000800* PFB015 KCT    02/11/1993 - ADD ROW-USER-CATEGORY FOR ETIKET TAG PFB015
000900* PFB023 RLB    19/06/1996 - ADD ROW-BONUS FOR CREDIT CARD ROWS   PFB023
001000*===================================================================
001100*
001200* I-O FORMAT: PFLPARSDR  FROM FILE PFIDEBIT / PFICREDIT
001300*                        (DELIMITED LINE SEQUENTIAL)
001400*
001500     05  PFL-PARSED-RECORD             PIC X(350).
001600     05  PFL-PARSED-REC  REDEFINES PFL-PARSED-RECORD.
001700         06  PFLPARSD-FILE-TYPE         PIC X(06).
001800             88  PFLPARSD-DEBIT-ROW             VALUE "DEBIT ".
001900             88  PFLPARSD-CREDIT-ROW            VALUE "CREDIT".
002000*                                WHICH STATEMENT LAYOUT PRODUCED
002100*                                THIS ROW
002200         06  PFLPARSD-VALID-ROW         PIC X(01).
002300             88  PFLPARSD-ROW-OK                VALUE "Y".
002400             88  PFLPARSD-ROW-SKIP              VALUE "N".
002500*                                PASSED ALL SKIP RULES
002600         06  PFLPARSD-ROW-DATE          PIC 9(08).
002700*                                PARSED TRANSACTION DATE
002800         06  PFLPARSD-ROW-DATE-R REDEFINES PFLPARSD-ROW-DATE.
002900             08  PFLPARSD-RD-CCYY       PIC 9(04).
003000             08  PFLPARSD-RD-MM         PIC 9(02).
003100             08  PFLPARSD-RD-DD         PIC 9(02).
003200         06  PFLPARSD-ROW-MERCHANT      PIC X(200).
003300*                                MERCHANT / DESCRIPTION, TRIMMED
003400         06  PFLPARSD-ROW-AMOUNT        PIC S9(13)V9(2) COMP-3.
003500*                                PARSED AMOUNT, HALF-UP 2 DECIMAL
003600         06  PFLPARSD-ROW-BALANCE       PIC S9(13)V9(2) COMP-3.
003700*                                PARSED BALANCE (DEBIT ONLY)
003800         06  PFLPARSD-ROW-TXN-ID        PIC X(40).
003900*                                DEKONT NO (DEBIT ONLY, REQUIRED)
004000         06  PFLPARSD-ROW-USER-CAT      PIC X(50).
004100*                                ETIKET TAG
004200         06  PFLPARSD-ROW-BONUS         PIC S9(08)V9(2) COMP-3.
004300*                                BONUS POINTS (CREDIT ONLY)
004400         06  FILLER                     PIC X(14).
