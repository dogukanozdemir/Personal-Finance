000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     PFBXLPAR.
000500 AUTHOR.         DARYL J PINTO.
000600 INSTALLATION.   CONSUMER ANALYTICS UNIT.
000700 DATE-WRITTEN.   11 FEBRUARY 2004.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  COMMON MODULE TO DETECT THE STATEMENT TYPE AND
001200*               HEADER COLUMN LAYOUT OF A LEGACY-PATH IMPORT
001300*               FILE, AND TO PARSE ONE DATA ROW UNDER THAT
001400*               LAYOUT.  CALLED REPEATEDLY BY PFBIMPAL, ONCE PER
001500*               ROW OF THE FILE CURRENTLY BEING IMPORTED.  THIS
001600*               IS THE OLDER (PRE-PFBIMPTX) PARSING RULE SET AND
001700*               IS KEPT SEPARATE BECAUSE ITS COLUMN-MAPPING
001800*               RULES DIFFER FROM THE CURRENT IMPORT PATH.
001900*
002000*---------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* TAG    INIT   DATE        DESCRIPTION
002400* ------ ------ ----------  -----------------------------------
002500* PFB061 DJP    11/02/2004 - INITIAL VERSION.                     PFB061
002600* PFB072 DJP    19/09/2005 - FALL BACK TO FIXED COLUMN INDEX      PFB072
002700*                            WHEN A HEADER NAME IS NOT FOUND.
002800* PFB089 KCT    03/04/2009 - ACCOUNT-TYPE SCAN NOW ALSO ACCEPTS   PFB089
002900*                            "IBAN" AS A DEBIT-FILE INDICATOR.
003000* PFB094 KCT    17/11/2010 - ADDED 7TH COLUMN SLOT FOR "BONUS" ON PFB094
003100*                            CREDIT-CARD LAYOUTS - PARSED-ROW WAS
003200*                            CARRYING BONUS POINTS AS ALWAYS ZERO.
003300* PFB095 KCT    22/11/2010 - MOVED THE HEADER-SEEN/ACCOUNT-TYPE   PFB095
003400*                            OUTPUT REFLECTION TO RUN ON EVERY
003500*                            CALL, NOT JUST A TYPE SCAN CALL -
003600*                            PFBIMPAL WAS STOPPING AFTER THE
003700*                            FIRST DATA ROW OF A FILE.
003800* PFB101 TGY    14/06/2013 - B310 WAS CONCATENATING DIGITS AROUND PFB101
003900*                            THE "," AS ONE PLAIN INTEGER -
004000*                            "-1.234,56" WAS LANDING IN
004100*                            WK-XLPAR-ROW-AMOUNT AS -123456.00,
004200*                            100X TOO LARGE.  B312 NOW RESCALES
004300*                            BY THE COUNT OF DIGITS SCANNED AFTER
004400*                            THE COMMA (SAME DEFECT AND FIX AS
004500*                            PFBIMPTX PFB091, HELPDESK #61027).
004600*=================================================================
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                    UPSI-0 IS UPSI-SWITCH-0
005600                      ON  STATUS IS U0-ON
005700                      OFF STATUS IS U0-OFF.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    NO FILES - PURE COMPUTATION ROUTINE, STATE CARRIED IN
006200*    WORKING-STORAGE ACROSS CALLS WITHIN THE RUN UNIT.
006300*
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800*
006900*************************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM PFBXLPAR **".
007400*
007500     COPY PFBCMWS.
007600*
007700* ---------------------- SAVED FILE STATE ---------------------------*
007800*  PERSISTS ACROSS REPEATED CALLS FOR THE SAME FILE - CLEARED BY
007900*  WK-XLPAR-FUNCTION "R" AT THE START OF EACH NEW FILE.
008000 01  WK-C-SAVED-STATE.
008100     05  WK-S-ACCOUNT-TYPE           PIC X(07) VALUE "UNKNOWN".
008200         88  WK-S-TYPE-DEBIT                VALUE "DEBIT  ".
008300         88  WK-S-TYPE-CREDIT               VALUE "CREDIT ".
008400         88  WK-S-TYPE-UNKNOWN              VALUE "UNKNOWN".
008500     05  WK-S-HEADER-SEEN            PIC X(01) VALUE "N".
008600         88  WK-S-HEADER-FOUND              VALUE "Y".
008700     05  WK-S-COL-MAP.
008800*                                POSITIONAL FALLBACK 1-6, RESET BY
008900*                                B100-RESET-STATE, OVERWRITTEN BY
009000*                                B210-INDEX-HEADER-COLUMNS WHEN A
009100*                                KNOWN HEADER LITERAL IS FOUND
009200         10  WK-S-COL-DATE           PIC 9(01) COMP VALUE 1.
009300         10  WK-S-COL-MERCHANT       PIC 9(01) COMP VALUE 2.
009400         10  WK-S-COL-AMOUNT         PIC 9(01) COMP VALUE 3.
009500         10  WK-S-COL-BALANCE        PIC 9(01) COMP VALUE 4.
009600         10  WK-S-COL-TXN-ID         PIC 9(01) COMP VALUE 5.
009700         10  WK-S-COL-USER-CAT       PIC 9(01) COMP VALUE 6.
009800         10  WK-S-COL-BONUS          PIC 9(01) COMP VALUE 7.
009900     05  FILLER                      PIC X(05).
010000*
010100* ------------------------ HEADER SCAN WORK --------------------------*
010200 01  WK-C-HEADER-WORK.
010300     05  WK-H-COL OCCURS 7 TIMES      PIC X(40).
010400     05  WK-H-COL-IX                  PIC 9(01) COMP.
010500     05  WK-H-SCAN-IX                 PIC 9(03) COMP.
010600     05  WK-H-CREDIT-WORD-FOUND       PIC X(01) VALUE "N".
010700         88  WK-H-CREDIT-WORD-SEEN           VALUE "Y".
010800     05  FILLER                       PIC X(05).
010900*
011000* ------------------------- ROW SPLIT WORK ---------------------------*
011100 01  WK-C-ROW-SPLIT.
011200     05  WK-R-COL OCCURS 7 TIMES      PIC X(200).
011300     05  WK-R-COL-R REDEFINES WK-R-COL.
011400         10  WK-R-COL-BYTE OCCURS 1400 TIMES PIC X(01).
011500     05  FILLER                       PIC X(05).
011600*
011700* -------------------- DATE / AMOUNT CONVERSION WORK ----------------*
011800 01  WK-C-CONVERT-WORK.
011900     05  WK-W-DATE-DD                PIC 9(02).
012000     05  WK-W-DATE-MM                PIC 9(02).
012100     05  WK-W-DATE-CCYY              PIC 9(04).
012200     05  WK-W-DATE-CCYY-X REDEFINES WK-W-DATE-CCYY PIC X(04).
012300     05  WK-W-AMT-SIGN                PIC X(01).
012400     05  WK-W-AMT-COMMA-SEEN          PIC X(01) VALUE "N".
012500         88  WK-W-AMT-SAW-COMMA             VALUE "Y".
012600     05  WK-W-AMT-DEC-COUNT           PIC 9(02) COMP VALUE ZERO.
012700     05  WK-W-AMT-RESCALE-IX          PIC 9(02) COMP.
012800     05  WK-W-AMT-INT                 PIC S9(13)V9(2).
012900     05  WK-W-AMT-DIGIT               PIC 9(01).
013000     05  WK-W-AMT-SRC                 PIC X(200).
013100     05  WK-W-AMT-SCAN-IX             PIC 9(03) COMP.
013200     05  WK-W-AMT-CHAR                PIC X(01).
013300     05  WK-W-COL-1                   PIC X(200).
013400     05  FILLER                       PIC X(05).
013500*
013600***************************************
013700 LINKAGE SECTION.
013800***************************************
013900     COPY LKXLPAR.
014000 EJECT
014100***************************************
014200 PROCEDURE DIVISION USING WK-C-XLPAR-RECORD.
014300***************************************
014400 MAIN-MODULE.
014500     PERFORM A000-START-PROGRAM-ROUTINE
014600        THRU A999-START-PROGRAM-ROUTINE-EX.
014700     PERFORM B000-MAIN-PROCESSING
014800        THRU B999-MAIN-PROCESSING-EX.
014900     PERFORM Z000-END-PROGRAM-ROUTINE
015000        THRU Z999-END-PROGRAM-ROUTINE-EX.
015100     GOBACK.
015200*-----------------------------------------------------------------*
015300 A000-START-PROGRAM-ROUTINE.
015400*-----------------------------------------------------------------*
015500     MOVE "N" TO WK-XLPAR-HEADER-SEEN.
015600     MOVE "N" TO WK-XLPAR-VALID-ROW.
015700     MOVE SPACES TO WK-XLPAR-ROW-MERCHANT WK-XLPAR-ROW-TXN-ID
015800                    WK-XLPAR-ROW-USER-CAT.
015900     MOVE ZERO   TO WK-XLPAR-ROW-DATE WK-XLPAR-ROW-AMOUNT
016000                    WK-XLPAR-ROW-BONUS.
016100 A999-START-PROGRAM-ROUTINE-EX.
016200     EXIT.
016300*-----------------------------------------------------------------*
016400 B000-MAIN-PROCESSING.
016500*-----------------------------------------------------------------*
016600     EVALUATE TRUE
016700        WHEN WK-XLPAR-RESET-FILE
016800           PERFORM B100-RESET-STATE THRU B199-RESET-STATE-EX
016900        WHEN WK-XLPAR-SCAN-ROW
017000           PERFORM B200-SCAN-TYPE-AND-HEADER
017100              THRU B299-SCAN-TYPE-AND-HEADER-EX
017200        WHEN WK-XLPAR-PARSE-ROW
017300           PERFORM B300-PARSE-DATA-ROW THRU B399-PARSE-DATA-ROW-EX
017400        WHEN OTHER
017500           DISPLAY "PFBXLPAR - UNKNOWN FUNCTION CODE - "
017600              WK-XLPAR-FUNCTION
017700     END-EVALUATE.
017800*    REFLECT CURRENT SAVED STATE BACK TO THE CALLER ON EVERY CALL,
017900*    NOT JUST A TYPE/HEADER SCAN CALL - A000 CLEARS THE OUTPUT
018000*    AREA UP FRONT, SO A PARSE CALL WOULD OTHERWISE REPORT BACK
018100*    "HEADER NOT SEEN" AND STOP PFBIMPAL'S CALLER LOOP COLD.
018200     MOVE WK-S-ACCOUNT-TYPE  TO WK-XLPAR-ACCOUNT-TYPE.
018300     MOVE WK-S-HEADER-SEEN   TO WK-XLPAR-HEADER-SEEN.
018400 B999-MAIN-PROCESSING-EX.
018500     EXIT.
018600*-----------------------------------------------------------------*
018700 B100-RESET-STATE.
018800*-----------------------------------------------------------------*
018900     SET  WK-S-TYPE-UNKNOWN TO TRUE.
019000     MOVE "N" TO WK-S-HEADER-SEEN.
019100     MOVE 1 TO WK-S-COL-DATE.
019200     MOVE 2 TO WK-S-COL-MERCHANT.
019300     MOVE 3 TO WK-S-COL-AMOUNT.
019400     MOVE 4 TO WK-S-COL-BALANCE.
019500     MOVE 5 TO WK-S-COL-TXN-ID.
019600     MOVE 6 TO WK-S-COL-USER-CAT.
019700     MOVE 7 TO WK-S-COL-BONUS.
019800 B199-RESET-STATE-EX.
019900     EXIT.
020000 EJECT
020100*-----------------------------------------------------------------*
020200 B200-SCAN-TYPE-AND-HEADER.
020300*-----------------------------------------------------------------*
020400*    ACCOUNT-TYPE DETECTION - A CELL
020500*    CONTAINING "DEKONT NO" OR "IBAN" MARKS A DEBIT FILE, A ROW
020600*    CONTAINING BOTH "BONUS" AND "TUTAR" MARKS A CREDIT FILE.
020700*    THE HEADER ROW IS THE FIRST ROW WHOSE FIRST CELL IS EXACTLY
020800*    "TARIH".
020900     IF  WK-S-TYPE-UNKNOWN
021000         PERFORM B205-SCAN-ONE-DEBIT-WORD-POSITION
021100             VARYING WK-H-SCAN-IX FROM 1 BY 1
021200             UNTIL WK-H-SCAN-IX > 560
021300                OR NOT WK-S-TYPE-UNKNOWN
021400     END-IF.
021500     IF  WK-S-TYPE-UNKNOWN
021600         PERFORM B220-SCAN-FOR-CREDIT-WORDS
021700            THRU B229-SCAN-FOR-CREDIT-WORDS-EX
021800     END-IF.
021900     IF  NOT WK-S-HEADER-FOUND
022000         UNSTRING WK-XLPAR-RAW-ROW DELIMITED BY "|"
022100             INTO WK-W-COL-1
022200         END-UNSTRING
022300         IF  WK-W-COL-1 = "Tarih"
022400             MOVE "Y" TO WK-S-HEADER-SEEN
022500             PERFORM B210-INDEX-HEADER-COLUMNS
022600                THRU B219-INDEX-HEADER-COLUMNS-EX
022700         END-IF
022800     END-IF.
022900 B299-SCAN-TYPE-AND-HEADER-EX.
023000     EXIT.
023100*-----------------------------------------------------------------*
023200 B205-SCAN-ONE-DEBIT-WORD-POSITION.
023300*-----------------------------------------------------------------*
023400     IF  WK-XLPAR-RAW-ROW (WK-H-SCAN-IX:9) = "DEKONT NO"
023500         OR WK-XLPAR-RAW-ROW (WK-H-SCAN-IX:4) = "IBAN"
023600         SET WK-S-TYPE-DEBIT TO TRUE
023700     END-IF.
023800*-----------------------------------------------------------------*
023900 B220-SCAN-FOR-CREDIT-WORDS.
024000*-----------------------------------------------------------------*
024100     MOVE "N" TO WK-H-CREDIT-WORD-FOUND.
024200     PERFORM B225-SCAN-ONE-BONUS-POSITION
024300         VARYING WK-H-SCAN-IX FROM 1 BY 1
024400         UNTIL WK-H-SCAN-IX > 595.
024500     IF  WK-H-CREDIT-WORD-SEEN
024600         MOVE "N" TO WK-H-CREDIT-WORD-FOUND
024700         PERFORM B227-SCAN-ONE-TUTAR-POSITION
024800             VARYING WK-H-SCAN-IX FROM 1 BY 1
024900             UNTIL WK-H-SCAN-IX > 595
025000         IF  WK-H-CREDIT-WORD-SEEN
025100             SET WK-S-TYPE-CREDIT TO TRUE
025200         END-IF
025300     END-IF.
025400 B229-SCAN-FOR-CREDIT-WORDS-EX.
025500     EXIT.
025600*-----------------------------------------------------------------*
025700 B225-SCAN-ONE-BONUS-POSITION.
025800*-----------------------------------------------------------------*
025900     IF  WK-XLPAR-RAW-ROW (WK-H-SCAN-IX:5) = "Bonus"
026000         MOVE "Y" TO WK-H-CREDIT-WORD-FOUND
026100     END-IF.
026200*-----------------------------------------------------------------*
026300 B227-SCAN-ONE-TUTAR-POSITION.
026400*-----------------------------------------------------------------*
026500     IF  WK-XLPAR-RAW-ROW (WK-H-SCAN-IX:5) = "Tutar"
026600         MOVE "Y" TO WK-H-CREDIT-WORD-FOUND
026700     END-IF.
026800 EJECT
026900*-----------------------------------------------------------------*
027000 B210-INDEX-HEADER-COLUMNS.
027100*-----------------------------------------------------------------*
027200*    MAP COLUMNS BY HEADER TEXT, FALLING BACK TO THE FIXED
027300*    POSITIONAL DEFAULT (SET BY B100-RESET-STATE) WHEN A HEADER
027400*    NAME IS NOT PRESENT.
027500     MOVE SPACES TO WK-H-COL (1) WK-H-COL (2) WK-H-COL (3)
027600                    WK-H-COL (4) WK-H-COL (5) WK-H-COL (6)
027700                    WK-H-COL (7).
027800     UNSTRING WK-XLPAR-RAW-ROW DELIMITED BY "|"
027900         INTO WK-H-COL (1) WK-H-COL (2) WK-H-COL (3)
028000              WK-H-COL (4) WK-H-COL (5) WK-H-COL (6)
028100              WK-H-COL (7)
028200     END-UNSTRING.
028300     PERFORM B211-INDEX-ONE-COLUMN THRU B219-INDEX-ONE-COLUMN-EX
028400        VARYING WK-H-COL-IX FROM 1 BY 1
028500          UNTIL WK-H-COL-IX > 7.
028600 B219-INDEX-HEADER-COLUMNS-EX.
028700     EXIT.
028800*-----------------------------------------------------------------*
028900 B211-INDEX-ONE-COLUMN.
029000*-----------------------------------------------------------------*
029100     EVALUATE WK-H-COL (WK-H-COL-IX)
029200        WHEN "Tarih"
029300           MOVE WK-H-COL-IX TO WK-S-COL-DATE
029400        WHEN "Aciklama"
029500        WHEN "Islem"
029600           MOVE WK-H-COL-IX TO WK-S-COL-MERCHANT
029700        WHEN "Tutar"
029800           MOVE WK-H-COL-IX TO WK-S-COL-AMOUNT
029900        WHEN "Bakiye"
030000           MOVE WK-H-COL-IX TO WK-S-COL-BALANCE
030100        WHEN "Dekont No"
030200           MOVE WK-H-COL-IX TO WK-S-COL-TXN-ID
030300        WHEN "Etiket"
030400           MOVE WK-H-COL-IX TO WK-S-COL-USER-CAT
030500        WHEN "Bonus"
030600           MOVE WK-H-COL-IX TO WK-S-COL-BONUS
030700        WHEN OTHER
030800           CONTINUE
030900     END-EVALUATE.
031000 B219-INDEX-ONE-COLUMN-EX.
031100     EXIT.
031200 EJECT
031300*-----------------------------------------------------------------*
031400 B300-PARSE-DATA-ROW.
031500*-----------------------------------------------------------------*
031600*    SPLIT THE ROW INTO UP TO 7 GENERIC COLUMNS, THEN APPLY THE
031700*    SAVED COLUMN MAP TO PICK OFF DATE / MERCHANT / AMOUNT / BONUS,
031800*    ETC.  ROWS WITH AN UNPARSEABLE DATE OR A BLANK MERCHANT ARE
031900*    SKIPPED - NO OTHER FILTERING BY TAG ON THIS PATH.
032000     MOVE SPACES TO WK-R-COL (1) WK-R-COL (2) WK-R-COL (3)
032100                    WK-R-COL (4) WK-R-COL (5) WK-R-COL (6)
032200                    WK-R-COL (7).
032300     UNSTRING WK-XLPAR-RAW-ROW DELIMITED BY "|"
032400         INTO WK-R-COL (1) WK-R-COL (2) WK-R-COL (3)
032500              WK-R-COL (4) WK-R-COL (5) WK-R-COL (6)
032600              WK-R-COL (7)
032700     END-UNSTRING.
032800     SET  WK-XLPAR-ROW-IS-OK TO TRUE.
032900     MOVE WK-R-COL (WK-S-COL-DATE) TO WK-W-COL-1.
033000     IF  WK-W-COL-1 = SPACES
033100         OR WK-W-COL-1 (3:1) NOT = "/"
033200         OR WK-W-COL-1 (6:1) NOT = "/"
033300         SET WK-XLPAR-ROW-IS-SKIP TO TRUE
033400     ELSE
033500         MOVE WK-W-COL-1 (1:2) TO WK-W-DATE-DD
033600         MOVE WK-W-COL-1 (4:2) TO WK-W-DATE-MM
033700         MOVE WK-W-COL-1 (7:4) TO WK-W-DATE-CCYY
033800         IF  WK-W-DATE-DD = ZERO  OR WK-W-DATE-DD > 31
033900             OR WK-W-DATE-MM = ZERO OR WK-W-DATE-MM > 12
034000             SET WK-XLPAR-ROW-IS-SKIP TO TRUE
034100         ELSE
034200             COMPUTE WK-XLPAR-ROW-DATE =
034300                WK-W-DATE-CCYY * 10000
034400                 + WK-W-DATE-MM * 100 + WK-W-DATE-DD
034500         END-IF
034600     END-IF.
034700     IF  WK-XLPAR-ROW-IS-OK
034800         MOVE WK-R-COL (WK-S-COL-MERCHANT)
034900            TO WK-XLPAR-ROW-MERCHANT
035000         IF  WK-XLPAR-ROW-MERCHANT = SPACES
035100             SET WK-XLPAR-ROW-IS-SKIP TO TRUE
035200         END-IF
035300     END-IF.
035400     IF  WK-XLPAR-ROW-IS-OK
035500         MOVE WK-R-COL (WK-S-COL-AMOUNT) TO WK-W-AMT-SRC
035600         PERFORM B310-CONVERT-AMOUNT THRU B319-CONVERT-AMOUNT-EX
035700         MOVE WK-W-AMT-INT TO WK-XLPAR-ROW-AMOUNT
035800         IF  WK-S-TYPE-DEBIT
035900             MOVE WK-R-COL (WK-S-COL-TXN-ID)
036000                TO WK-XLPAR-ROW-TXN-ID
036100         ELSE
036200             MOVE SPACES TO WK-XLPAR-ROW-TXN-ID
036300             MOVE WK-R-COL (WK-S-COL-BONUS) TO WK-W-AMT-SRC
036400             PERFORM B310-CONVERT-AMOUNT THRU B319-CONVERT-AMOUNT-EX
036500             MOVE WK-W-AMT-INT TO WK-XLPAR-ROW-BONUS
036600         END-IF
036700         MOVE WK-R-COL (WK-S-COL-USER-CAT)
036800            TO WK-XLPAR-ROW-USER-CAT
036900     END-IF.
037000 B399-PARSE-DATA-ROW-EX.
037100     EXIT.
037200*-----------------------------------------------------------------*
037300 B310-CONVERT-AMOUNT.
037400*-----------------------------------------------------------------*
037500*    SAME HAND-ROLLED TURKISH-FORMAT CONVERSION PFBIMPTX USES -
037600*    "." IS THE THOUSANDS SEPARATOR, "," IS THE DECIMAL POINT.
037700*    PFB101 - DIGITS ARE ACCUMULATED AS A PLAIN INTEGER WHILE
037800*    WK-W-AMT-DEC-COUNT COUNTS HOW MANY FELL TO THE RIGHT OF THE
037900*    "," - B313 THEN RESCALES THE INTEGER BACK DOWN TO
038000*    WK-W-AMT-INT'S TRUE S9(13)V9(2) PLACES.
038100     MOVE "+"  TO WK-W-AMT-SIGN.
038200     MOVE "N"  TO WK-W-AMT-COMMA-SEEN.
038300     MOVE ZERO TO WK-W-AMT-DEC-COUNT.
038400     MOVE ZERO TO WK-W-AMT-INT.
038500     PERFORM B311-SCAN-ONE-AMOUNT-CHAR
038600        THRU B319-SCAN-ONE-AMOUNT-CHAR-EX
038700        VARYING WK-W-AMT-SCAN-IX FROM 1 BY 1
038800          UNTIL WK-W-AMT-SCAN-IX > 200
038900             OR WK-W-AMT-SRC (WK-W-AMT-SCAN-IX:1) = SPACE.
039000     PERFORM B312-RESCALE-FRACTIONAL-AMOUNT
039100        THRU B318-RESCALE-FRACTIONAL-AMOUNT-EX.
039200     IF  WK-W-AMT-SIGN = "-"
039300         COMPUTE WK-W-AMT-INT = ZERO - WK-W-AMT-INT
039400     END-IF.
039500 B319-CONVERT-AMOUNT-EX.
039600     EXIT.
039700*-----------------------------------------------------------------*
039800 B311-SCAN-ONE-AMOUNT-CHAR.
039900*-----------------------------------------------------------------*
040000     MOVE WK-W-AMT-SRC (WK-W-AMT-SCAN-IX:1) TO WK-W-AMT-CHAR.
040100     EVALUATE WK-W-AMT-CHAR
040200        WHEN "-"
040300           MOVE "-" TO WK-W-AMT-SIGN
040400        WHEN "."
040500           CONTINUE
040600        WHEN ","
040700           MOVE "Y" TO WK-W-AMT-COMMA-SEEN
040800        WHEN "0" THRU "9"
040900           MOVE WK-W-AMT-CHAR TO WK-W-AMT-DIGIT
041000           COMPUTE WK-W-AMT-INT =
041100              WK-W-AMT-INT * 10 + WK-W-AMT-DIGIT
041200           IF  WK-W-AMT-SAW-COMMA
041300               ADD 1 TO WK-W-AMT-DEC-COUNT
041400           END-IF
041500        WHEN OTHER
041600           CONTINUE
041700     END-EVALUATE.
041800 B319-SCAN-ONE-AMOUNT-CHAR-EX.
041900     EXIT.
042000*-----------------------------------------------------------------*
042100 B312-RESCALE-FRACTIONAL-AMOUNT.
042200*-----------------------------------------------------------------*
042300     IF  WK-W-AMT-DEC-COUNT > ZERO
042400         PERFORM B313-DIVIDE-ONE-DECIMAL-PLACE
042500            THRU B317-DIVIDE-ONE-DECIMAL-PLACE-EX
042600            VARYING WK-W-AMT-RESCALE-IX FROM 1 BY 1
042700              UNTIL WK-W-AMT-RESCALE-IX > WK-W-AMT-DEC-COUNT
042800     END-IF.
042900 B318-RESCALE-FRACTIONAL-AMOUNT-EX.
043000     EXIT.
043100*-----------------------------------------------------------------*
043200 B313-DIVIDE-ONE-DECIMAL-PLACE.
043300*-----------------------------------------------------------------*
043400     DIVIDE WK-W-AMT-INT BY 10 GIVING WK-W-AMT-INT.
043500 B317-DIVIDE-ONE-DECIMAL-PLACE-EX.
043600     EXIT.
043700 EJECT
043800*-----------------------------------------------------------------*
043900 Y900-ABNORMAL-TERMINATION.
044000*-----------------------------------------------------------------*
044100     DISPLAY "PFBXLPAR - ABNORMAL TERMINATION".
044200     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
044300     MOVE 16 TO RETURN-CODE.
044400     GOBACK.
044500*-----------------------------------------------------------------*
044600 Z000-END-PROGRAM-ROUTINE.
044700*-----------------------------------------------------------------*
044800*    NO FILES OPEN ON THIS MODULE - NOTHING TO CLOSE.
044900     CONTINUE.
045000 Z999-END-PROGRAM-ROUTINE-EX.
045100     EXIT.
045200*
045300******************************************************************
045400************** END OF PROGRAM SOURCE -  PFBXLPAR ****************
045500******************************************************************
