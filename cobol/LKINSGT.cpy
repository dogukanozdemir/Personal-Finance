000100* LKINSGT.cpybk
000200*-----------------------------------------------------------------*
000300* LINKAGE RECORD FOR CALL "PFBINSGT"
000400*-----------------------------------------------------------------*
000500* "G" ALWAYS CLEARS PFLINSGT AND REBUILDS IT FROM SCRATCH.  "R" IS
000600* THE 24-HOUR CACHE CHECK - IF THE LAST RUN-STAMP ROW IN PFLINSGT IS
000700* LESS THAN 24 HOURS OLD IT LEAVES THE FILE AS-IS (THE CALLER'S
000800* DOWNSTREAM STEP JUST RE-READS PFLINSGT EITHER WAY), OTHERWISE IT
000900* FALLS THROUGH TO THE SAME REBUILD AS "G".  NEITHER FUNCTION
001000* RETURNS INDIVIDUAL INSIGHT ROWS TO THE CALLER - PFLINSGT IS THE
001100* ANSWER.
001200*-----------------------------------------------------------------*
001300* HISTORY OF MODIFICATION:
001400*===================================================================
001500* PFB114 KCT    24/02/2006 - INITIAL VERSION                      PFB114
001600*===================================================================
001700 01  WK-C-INSGT-RECORD.
001800     05  WK-INSGT-FUNCTION         PIC X(01).
001900         88  WK-INSGT-GENERATE             VALUE "G".
002000         88  WK-INSGT-GET-RECENT           VALUE "R".
002100     05  WK-INSGT-REGEN-FLAG       PIC X(01).
002200         88  WK-INSGT-WAS-REGENERATED          VALUE "Y".
002300         88  WK-INSGT-WAS-CACHED                VALUE "N".
002400     05  WK-INSGT-RETURN-CODE      PIC X(02).
002500         88  WK-INSGT-OK                    VALUE "00".
002600         88  WK-INSGT-BAD-FUNCTION          VALUE "90".
